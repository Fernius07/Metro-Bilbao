000100*///////////////// (CALENDARIO) //////////////////////////////////
000200**************************************
000300*     LAYOUT CALENDARIO (GTFS CALENDAR) *
000400*     LARGO REGISTRO = 40 BYTES      *
000500*     ENTRADA CALENDARIO.TXT         *
000600*     PASA SIN CAMBIOS AL CONVERSOR  *
000700**************************************
000800 01  REG-CALENDARIO.
000900     03  CAL-SERV-ID             PIC X(10)    VALUE SPACES.
001000     03  CAL-DIAS.
001100         05  CAL-LUNES           PIC 9        VALUE ZERO.
001200         05  CAL-MARTES          PIC 9        VALUE ZERO.
001300         05  CAL-MIERCOLES       PIC 9        VALUE ZERO.
001400         05  CAL-JUEVES          PIC 9        VALUE ZERO.
001500         05  CAL-VIERNES         PIC 9        VALUE ZERO.
001600         05  CAL-SABADO          PIC 9        VALUE ZERO.
001700         05  CAL-DOMINGO         PIC 9        VALUE ZERO.
001800     03  CAL-FECHA-INICIO        PIC 9(08)    VALUE ZEROS.
001900     03  CAL-FECHA-FIN           PIC 9(08)    VALUE ZEROS.
002000     03  FILLER                  PIC X(07)    VALUE SPACES.
002100*///////////////////////////////////////////////////////////////
