000100*///////////////// (SALIDA-TRAZAS) ///////////////////////////////
000200**************************************
000300*  LAYOUT PUNTO DE TRAZA DE SALIDA   *
000400*  (DISTANCIA ACUMULADA SIEMPRE COMPLETA, R-3) *
000500*     LARGO REGISTRO = 50 BYTES      *
000600*     SALIDA TRAZAS-OUT.TXT          *
000700**************************************
000800 01  REG-OTRAZA.
000900     03  OTZ-ID                  PIC X(10)    VALUE SPACES.
001000     03  OTZ-SECUENCIA           PIC 9(05)    VALUE ZEROS.
001100     03  OTZ-LATITUD             PIC S9(03)V9(06) VALUE ZEROS.
001200     03  OTZ-LONGITUD            PIC S9(03)V9(06) VALUE ZEROS.
001300     03  OTZ-DIST-ACUM           PIC 9(07)V99 VALUE ZEROS.
001400     03  FILLER                  PIC X(08)    VALUE SPACES.
001500*///////////////////////////////////////////////////////////////
