000100*///////////////// (TRAZAS) //////////////////////////////////////
000200**************************************
000300*     LAYOUT TRAZA (GTFS SHAPES)     *
000400*     LARGO REGISTRO = 50 BYTES      *
000500*     ENTRADA TRAZAS.TXT             *
000600**************************************
000700 01  REG-TRAZA.
000800     03  TRZ-ID                  PIC X(10)    VALUE SPACES.
000900     03  TRZ-LATITUD-X           PIC X(09)    VALUE SPACES.
001000     03  TRZ-LATITUD  REDEFINES  TRZ-LATITUD-X
001100                                 PIC S9(03)V9(06).
001200     03  TRZ-LONGITUD-X          PIC X(09)    VALUE SPACES.
001300     03  TRZ-LONGITUD REDEFINES  TRZ-LONGITUD-X
001400                                 PIC S9(03)V9(06).
001500     03  TRZ-SECUENCIA           PIC 9(05)    VALUE ZEROS.
001600*    CAMPO CRUDO REDEFINIDO: LA DISTANCIA ACUMULADA PUEDE
001700*    VENIR EN BLANCO (A CALCULAR, REGLA R-3).
001800     03  TRZ-DISTANCIA-X         PIC X(09)    VALUE SPACES.
001900     03  TRZ-DISTANCIA REDEFINES TRZ-DISTANCIA-X
002000                                 PIC 9(07)V99.
002100     03  FILLER                  PIC X(08)    VALUE SPACES.
002200*///////////////////////////////////////////////////////////////
