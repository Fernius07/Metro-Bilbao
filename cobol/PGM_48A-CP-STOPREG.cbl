000100*///////////////// (PARADAS) /////////////////////////////////////
000200**************************************
000300*     LAYOUT PARADA (GTFS STOPS)     *
000400*     LARGO REGISTRO = 70 BYTES      *
000500*     ENTRADA PARADAS.TXT            *
000600**************************************
000700 01  REG-PARADA.
000800     03  PRD-ID                  PIC X(10)    VALUE SPACES.
000900     03  PRD-NOMBRE              PIC X(30)    VALUE SPACES.
001000*    CAMPO CRUDO REDEFINIDO PARA PROBAR SI ES NUMERICO ANTES
001100*    DE USARLO COMO COORDENADA (VALIDADOR REGLA V-2).
001200     03  PRD-LATITUD-X           PIC X(09)    VALUE SPACES.
001300     03  PRD-LATITUD  REDEFINES  PRD-LATITUD-X
001400                                 PIC S9(03)V9(06).
001500     03  PRD-LONGITUD-X          PIC X(09)    VALUE SPACES.
001600     03  PRD-LONGITUD REDEFINES  PRD-LONGITUD-X
001700                                 PIC S9(03)V9(06).
001800     03  FILLER                  PIC X(12)    VALUE SPACES.
001900*///////////////////////////////////////////////////////////////
