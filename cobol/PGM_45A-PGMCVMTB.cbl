000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCVMTB.
000300 AUTHOR.        I ZUBELDIA.
000400 INSTALLATION.  CPD METRO BILBAO.
000500 DATE-WRITTEN.  08/01/1993.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - EXPLOTACION. CONFIDENCIAL LOTE.
000800******************************************************************
000900*                 HISTORIAL DE CAMBIOS - PGMCVMTB                *
001000* ---------------------------------------------------------------*
001100* 08/01/93 IZB OT-9301  ALTA INICIAL. LOTE NOCTURNO: LEE LAS     *
001200*                       SIETE TABLAS GTFS (MAS AGENCIA, SOLO     *
001300*                       PRESENCIA) Y GENERA LOS ARCHIVOS DE      *
001400*                       SALIDA ENRIQUECIDOS PARA EL SIGUIENTE    *
001500*                       PROCESO (CONSULTA DE HORARIOS AL PUBLICO)*
001600* 22/06/93 IZB OT-9344  ALTA DE LA REGLA DE DISTANCIA ACUMULADA  *
001700*                       POR TRAZA (HAVERSINE), CON CALL A        *
001800*                       PGMDSMTB PUNTO A PUNTO.                  *
001900* 14/02/94 IZB OT-9409  ALTA DE PROYECCION PARADA-SOBRE-TRAZA    *
002000*                       PARA LOS HORARIOS QUE LLEGAN SIN         *
002100*                       DISTANCIA DESDE EL ARCHIVO DE ORIGEN.    *
002200* 19/09/94 AUR OT-9461  ALTA DE ASIGNACION DE NUMERO DE SERVICIO *
002300*                       (CODIGO DE LINEA + CORRIDA) POR PAR DE   *
002400*                       TERMINALES CABECERA/CABECERA.            *
002500* 03/11/95 AUR OT-9528  CORRECCION: LA REGLA DE PARIDAD USABA LA *
002600*                       PRIMERA PARADA EN VEZ DE LA ULTIMA PARA  *
002700*                       DECIDIR SENTIDO PRINCIPAL/CONTRARIO.      *
002800* 17/05/96 MZB OT-9614  DESBORDE DEL CODIGO 25 (BASAURI-KABIEZES)*
002900*                       SE PASA A CODIGO 26 CUANDO LA CORRIDA    *
003000*                       SUPERA 99, RESTANDO 100 A LA CORRIDA.    *
003100* 21/01/97 MZB OT-9705  LAS TRAZAS SE ORDENAN AHORA EN MEMORIA   *
003200*                       (ANTES SE ASUMIA ARCHIVO YA ORDENADO);   *
003300*                       SE AGREGA BURBUJA SOBRE WK-TRZ-FILA.     *
003400* 03/02/98 MZB OT-9804  REVISION Y2K: FECHAS DE CALENDARIO YA    *
003500*                       VENIAN A 8 POSICIONES (AAAAMMDD), SIN    *
003600*                       CAMBIO DE CODIGO; SE DEJA CONSTANCIA.    *
003700* 09/07/99 JEB OT-9931  UN ARCHIVO DE ENTRADA AUSENTE YA NO      *
003800*                       ABORTA EL LOTE: QUEDA TABLA VACIA Y SE   *
003900*                       AVISA POR CONSOLA, SE SIGUE PROCESANDO.  *
004000* 11/06/02 IGK OT-0231  SE ORDENA WK-VIA-FILA POR SERVICIO/COD   *
004100*                       RUTA/PARIDAD/HORA DE SALIDA ANTES DE     *
004200*                       ASIGNAR CORRIDAS (ANTES QUEDABA EN       *
004300*                       ORDEN DE LECTURA DE TRIPS.TXT).          *
004400* 25/03/05 IGK OT-0517  COLOR DE LINEA POR DEFECTO (#0066CC /    *
004500*                       #FFFFFF) CUANDO VIENE EN BLANCO.         *
004600******************************************************************
004700*    PROPOSITO GENERAL:                                         *
004800*    LOTE CONVERSOR DEL SERVICIO DE HORARIOS DE METRO BILBAO.    *
004900*    LEE LAS TABLAS DE PARADAS, LINEAS, VIAJES, HORARIOS, TRAZAS *
005000*    Y CALENDARIOS (FORMATO PLANO DE ANCHO FIJO), LAS DEPURA,    *
005100*    CALCULA DISTANCIAS DE TRAZA Y PROYECCION DE PARADA, ASIGNA  *
005200*    NUMERO DE SERVICIO POR VIAJE Y ESCRIBE LOS ARCHIVOS DE      *
005300*    SALIDA PARA EL SISTEMA DE CONSULTA. NO GENERA JSON NI       *
005400*    DESCARGA NADA DE RED: SOLO TRABAJA CON LO QUE YA ESTA EN    *
005500*    LOS ARCHIVOS DE ENTRADA DEL LOTE DE ESTA NOCHE.              *
005600******************************************************************
005700
005800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100
006200 SPECIAL-NAMES.
006300     CLASS CLASE-DIGITO   IS '0' THRU '9'
006400     CLASS CLASE-NUMERICA IS '0' THRU '9'
006500     C01 IS TOP-OF-FORM.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT ARCH-PARADA   ASSIGN TO DDPARADA
007000            FILE STATUS IS FS-PARADA.
007100     SELECT ARCH-LINEA    ASSIGN TO DDLINEA
007200            FILE STATUS IS FS-LINEA.
007300     SELECT ARCH-VIAJE    ASSIGN TO DDVIAJE
007400            FILE STATUS IS FS-VIAJE.
007500     SELECT ARCH-HORARIO  ASSIGN TO DDHORARI
007600            FILE STATUS IS FS-HORARIO.
007700     SELECT ARCH-TRAZA    ASSIGN TO DDTRAZA
007800            FILE STATUS IS FS-TRAZA.
007900     SELECT ARCH-CALEND   ASSIGN TO DDCALEND
008000            FILE STATUS IS FS-CALEND.
008100     SELECT ARCH-CALEXC   ASSIGN TO DDCALEXC
008200            FILE STATUS IS FS-CALEXC.
008300     SELECT ARCH-AGENCIA  ASSIGN TO DDAGENCI
008400            FILE STATUS IS FS-AGENCIA.
008500     SELECT ARCH-OPARADA  ASSIGN TO DDOPARAD
008600            FILE STATUS IS FS-OPARADA.
008700     SELECT ARCH-OLINEA   ASSIGN TO DDOLINEA
008800            FILE STATUS IS FS-OLINEA.
008900     SELECT ARCH-OTRAZA   ASSIGN TO DDOTRAZA
009000            FILE STATUS IS FS-OTRAZA.
009100     SELECT ARCH-OVIAHOR  ASSIGN TO DDOVIAHR
009200            FILE STATUS IS FS-OVIAHOR.
009300     SELECT ARCH-OCALEND  ASSIGN TO DDOCALEN
009400            FILE STATUS IS FS-OCALEND.
009500     SELECT ARCH-OCALEXC  ASSIGN TO DDOCALEX
009600            FILE STATUS IS FS-OCALEXC.
009700
009800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009900 DATA DIVISION.
010000 FILE SECTION.
010100*=============*
010200
010300 FD  ARCH-PARADA
010400     BLOCK CONTAINS 0 RECORDS
010500     RECORDING MODE IS F.
010600 01  REG-ENT-PARADA          PIC X(70).
010700
010800 FD  ARCH-LINEA
010900     BLOCK CONTAINS 0 RECORDS
011000     RECORDING MODE IS F.
011100 01  REG-ENT-LINEA           PIC X(80).
011200
011300 FD  ARCH-VIAJE
011400     BLOCK CONTAINS 0 RECORDS
011500     RECORDING MODE IS F.
011600 01  REG-ENT-VIAJE           PIC X(60).
011700
011800 FD  ARCH-HORARIO
011900     BLOCK CONTAINS 0 RECORDS
012000     RECORDING MODE IS F.
012100 01  REG-ENT-HORARIO         PIC X(60).
012200
012300 FD  ARCH-TRAZA
012400     BLOCK CONTAINS 0 RECORDS
012500     RECORDING MODE IS F.
012600 01  REG-ENT-TRAZA           PIC X(50).
012700
012800 FD  ARCH-CALEND
012900     BLOCK CONTAINS 0 RECORDS
013000     RECORDING MODE IS F.
013100 01  REG-ENT-CALENDARIO      PIC X(40).
013200
013300 FD  ARCH-CALEXC
013400     BLOCK CONTAINS 0 RECORDS
013500     RECORDING MODE IS F.
013600 01  REG-ENT-CALEXCEP        PIC X(25).
013700
013800*    AGENCIA: SOLO SE ABRE PARA CONSTATAR PRESENCIA (NON-GOAL
013900*    DE CONTENIDO); NUNCA SE LEE SU CONTENIDO MAS ALLA DE EOF.
014000 FD  ARCH-AGENCIA
014100     BLOCK CONTAINS 0 RECORDS
014200     RECORDING MODE IS F.
014300 01  REG-ENT-AGENCIA         PIC X(80).
014400
014500 FD  ARCH-OPARADA
014600     BLOCK CONTAINS 0 RECORDS
014700     RECORDING MODE IS F.
014800 01  REG-SAL-PARADA          PIC X(70).
014900
015000 FD  ARCH-OLINEA
015100     BLOCK CONTAINS 0 RECORDS
015200     RECORDING MODE IS F.
015300 01  REG-SAL-LINEA           PIC X(80).
015400
015500 FD  ARCH-OTRAZA
015600     BLOCK CONTAINS 0 RECORDS
015700     RECORDING MODE IS F.
015800 01  REG-SAL-TRAZA           PIC X(50).
015900
016000 FD  ARCH-OVIAHOR
016100     BLOCK CONTAINS 0 RECORDS
016200     RECORDING MODE IS F.
016300 01  REG-SAL-VIAHOR          PIC X(90).
016400
016500 FD  ARCH-OCALEND
016600     BLOCK CONTAINS 0 RECORDS
016700     RECORDING MODE IS F.
016800 01  REG-SAL-CALENDARIO      PIC X(40).
016900
017000 FD  ARCH-OCALEXC
017100     BLOCK CONTAINS 0 RECORDS
017200     RECORDING MODE IS F.
017300 01  REG-SAL-CALEXCEP        PIC X(25).
017400
017500
017600 WORKING-STORAGE SECTION.
017700*=======================*
017800
017900*----------- ESTADOS DE ARCHIVO ---------------------------------
018000 77  FS-PARADA               PIC XX  VALUE SPACES.
018100 77  FS-LINEA                PIC XX  VALUE SPACES.
018200 77  FS-VIAJE                PIC XX  VALUE SPACES.
018300 77  FS-HORARIO              PIC XX  VALUE SPACES.
018400 77  FS-TRAZA                PIC XX  VALUE SPACES.
018500 77  FS-CALEND               PIC XX  VALUE SPACES.
018600 77  FS-CALEXC               PIC XX  VALUE SPACES.
018700 77  FS-AGENCIA              PIC XX  VALUE SPACES.
018800 77  FS-OPARADA              PIC XX  VALUE SPACES.
018900 77  FS-OLINEA               PIC XX  VALUE SPACES.
019000 77  FS-OTRAZA               PIC XX  VALUE SPACES.
019100 77  FS-OVIAHOR              PIC XX  VALUE SPACES.
019200 77  FS-OCALEND              PIC XX  VALUE SPACES.
019300 77  FS-OCALEXC              PIC XX  VALUE SPACES.
019400
019500*----------- ARCHIVO PRESENTE / AUSENTE (UN AUSENTE NO ABORTA) ---
019600 77  WS-PARADA-OK            PIC X   VALUE 'N'.
019700     88  PARADA-PRESENTE             VALUE 'Y'.
019800 77  WS-LINEA-OK             PIC X   VALUE 'N'.
019900     88  LINEA-PRESENTE              VALUE 'Y'.
020000 77  WS-VIAJE-OK             PIC X   VALUE 'N'.
020100     88  VIAJE-PRESENTE              VALUE 'Y'.
020200 77  WS-HORARIO-OK           PIC X   VALUE 'N'.
020300     88  HORARIO-PRESENTE            VALUE 'Y'.
020400 77  WS-TRAZA-OK             PIC X   VALUE 'N'.
020500     88  TRAZA-PRESENTE              VALUE 'Y'.
020600 77  WS-CALEND-OK            PIC X   VALUE 'N'.
020700     88  CALEND-PRESENTE             VALUE 'Y'.
020800 77  WS-CALEXC-OK            PIC X   VALUE 'N'.
020900     88  CALEXC-PRESENTE             VALUE 'Y'.
021000 77  WS-AGENCIA-OK           PIC X   VALUE 'N'.
021100     88  AGENCIA-PRESENTE            VALUE 'Y'.
021200
021300*----------- SWITCHES DE FIN DE LECTURA --------------------------
021400 77  WS-FIN-PARADA           PIC X   VALUE 'N'.
021500     88  FIN-LEC-PARADA              VALUE 'Y'.
021600 77  WS-FIN-LINEA            PIC X   VALUE 'N'.
021700     88  FIN-LEC-LINEA               VALUE 'Y'.
021800 77  WS-FIN-VIAJE            PIC X   VALUE 'N'.
021900     88  FIN-LEC-VIAJE               VALUE 'Y'.
022000 77  WS-FIN-HORARIO          PIC X   VALUE 'N'.
022100     88  FIN-LEC-HORARIO             VALUE 'Y'.
022200 77  WS-FIN-TRAZA            PIC X   VALUE 'N'.
022300     88  FIN-LEC-TRAZA               VALUE 'Y'.
022400 77  WS-FIN-CALEND           PIC X   VALUE 'N'.
022500     88  FIN-LEC-CALEND              VALUE 'Y'.
022600 77  WS-FIN-CALEXC           PIC X   VALUE 'N'.
022700     88  FIN-LEC-CALEXC              VALUE 'Y'.
022800
022900*----------- CONTADORES DE FASE (PARA EL BANNER FINAL) -----------
023000 01  WS-CONTADORES-FASE.
023100     03  WS-CNT-PARADA-LEIDAS    PIC S9(5) COMP VALUE ZERO.
023200     03  WS-CNT-PARADA-KEPT      PIC S9(5) COMP VALUE ZERO.
023300     03  WS-CNT-LINEA-PROC       PIC S9(5) COMP VALUE ZERO.
023400     03  WS-CNT-TRAZA-PUNTOS     PIC S9(5) COMP VALUE ZERO.
023500     03  WS-CNT-TRAZA-GRUPOS     PIC S9(5) COMP VALUE ZERO.
023600     03  WS-CNT-HORARIO-LEIDOS   PIC S9(5) COMP VALUE ZERO.
023700     03  WS-CNT-VIAJE-PROC       PIC S9(5) COMP VALUE ZERO.
023800     03  WS-CNT-VIAJE-NUMERADOS  PIC S9(5) COMP VALUE ZERO.
023900     03  WS-CNT-CALEND-PROC      PIC S9(5) COMP VALUE ZERO.
024000     03  WS-CNT-CALEXC-PROC      PIC S9(5) COMP VALUE ZERO.
024100     03  FILLER                  PIC X(01) VALUE SPACES.
024200
024300*    REDEFINE LOCAL DEL BLOQUE DE CONTADORES PARA IMPRIMIRLO
024400*    DE UN SOLO SAQUE EN EL BANNER FINAL (9999-FINAL).
024500 01  WS-CONTADORES-PRINT REDEFINES WS-CONTADORES-FASE.
024600     03  FILLER                   PIC 9(5).
024700     03  FILLER                   PIC 9(5).
024800     03  FILLER                   PIC 9(5).
024900     03  FILLER                   PIC 9(5).
025000     03  FILLER                   PIC 9(5).
025100     03  FILLER                   PIC 9(5).
025200     03  FILLER                   PIC 9(5).
025300     03  FILLER                   PIC 9(5).
025400     03  FILLER                   PIC 9(5).
025500     03  FILLER                   PIC 9(5).
025600
025700*----------- NORMALIZACION DE NOMBRE (TERMINAL, REGLA R-6) -------
025800 77  WS-ALFABETO-MAYUS       PIC X(26)
025900         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
026000 77  WS-ALFABETO-MINUS       PIC X(26)
026100         VALUE 'abcdefghijklmnopqrstuvwxyz'.
026200 77  WS-NOMBRE-MINUSC        PIC X(30) VALUE SPACES.
026300 77  WK-PRD-TERMINAL-TMP     PIC X(14) VALUE SPACES.
026400
026500*----------- SWAP BUFFERS PARA LAS BURBUJAS EN MEMORIA -----------
026600 01  WS-SWAP-PARADA.
026700     03  WS-SPR-ID                PIC X(10).
026800     03  WS-SPR-NOMBRE             PIC X(30).
026900     03  WS-SPR-LATITUD            PIC S9(3)V9(6) COMP.
027000     03  WS-SPR-LONGITUD           PIC S9(3)V9(6) COMP.
027100     03  WS-SPR-TERMINAL           PIC X(14).
027200     03  FILLER                    PIC X(01) VALUE SPACES.
027300
027400 01  WS-SWAP-TRAZA.
027500     03  WS-STZ-ID               PIC X(10).
027600     03  WS-STZ-SECUENCIA        PIC 9(5)   COMP.
027700     03  WS-STZ-LATITUD          PIC S9(3)V9(6) COMP.
027800     03  WS-STZ-LONGITUD         PIC S9(3)V9(6) COMP.
027900     03  WS-STZ-DIST-ACUM        PIC 9(7)V99 COMP.
028000     03  FILLER                  PIC X(01) VALUE SPACES.
028100
028200 01  WS-SWAP-HORARIO.
028300     03  WS-SHR-VIA-ID            PIC X(15).
028400     03  WS-SHR-PRD-ID            PIC X(10).
028500     03  WS-SHR-SECUENCIA         PIC 9(4)   COMP.
028600     03  WS-SHR-SEG-LLEGADA       PIC 9(6)   COMP.
028700     03  WS-SHR-SEG-SALIDA        PIC 9(6)   COMP.
028800     03  WS-SHR-DISTANCIA         PIC 9(7)V99 COMP.
028900     03  WS-SHR-DIST-BLANCO       PIC X.
029000     03  WS-SHR-LLEG-BLANCO       PIC X.
029100     03  WS-SHR-SAL-BLANCO        PIC X.
029200     03  FILLER                   PIC X(01) VALUE SPACES.
029300
029400 01  WS-SWAP-VIAJE.
029500     03  WS-SVA-ID                PIC X(15).
029600     03  WS-SVA-LIN-ID            PIC X(10).
029700     03  WS-SVA-SERV-ID           PIC X(10).
029800     03  WS-SVA-TRZ-ID            PIC X(10).
029900     03  WS-SVA-DIRECCION         PIC X(01).
030000     03  WS-SVA-PRD-PRIMERA       PIC X(10).
030100     03  WS-SVA-PRD-ULTIMA        PIC X(10).
030200     03  WS-SVA-SEG-SALIDA-1RA    PIC 9(6)   COMP.
030300     03  WS-SVA-NUMERABLE         PIC X.
030400     03  WS-SVA-PARIDAD           PIC X.
030500     03  WS-SVA-COD-RUTA          PIC 9(2)   COMP.
030600     03  WS-SVA-NUM-SERVICIO      PIC X(04).
030700     03  FILLER                   PIC X(01) VALUE SPACES.
030800
030900*----------- TRABAJO PARA PROYECCION PARADA-SOBRE-TRAZA (R-5) ----
031000 77  WS-DIST-MINIMA           PIC 9(7)V9(6) COMP-3 VALUE ZERO.
031100 77  WS-DIST-CANDIDATA        PIC 9(7)V9(6) COMP-3 VALUE ZERO.
031200 77  WS-TRZ-MEJOR-IDX         PIC S9(5)     COMP   VALUE ZERO.
031300 77  WS-PRD-ENCONTRADA        PIC X          VALUE 'N'.
031400     88  PRD-FUE-ENCONTRADA            VALUE 'Y'.
031500     88  PRD-NO-FUE-ENCONTRADA         VALUE 'N'.
031600
031700*----------- TRABAJO PARA ASIGNACION DE NUMERO DE SERVICIO (R-6) -
031800 77  WS-TERM-PRIMERA          PIC X(14) VALUE SPACES.
031900 77  WS-TERM-ULTIMA           PIC X(14) VALUE SPACES.
032000 77  WS-PCD-A                 PIC X(14) VALUE SPACES.
032100 77  WS-PCD-B                 PIC X(14) VALUE SPACES.
032200 77  WS-SERV-ANTERIOR         PIC X(10) VALUE SPACES.
032300 77  WS-CODRUTA-ANTERIOR      PIC 9(2)  COMP VALUE 99.
032400 77  WS-PARIDAD-ANTERIOR      PIC X      VALUE SPACES.
032500 77  WS-CORRIDA-SIG           PIC S9(4) COMP VALUE ZERO.
032600 01  WS-NUM-SERVICIO-PRINT.
032700     03  WS-NSP-COD-RUTA      PIC 99 VALUE ZERO.
032800     03  WS-NSP-CORRIDA       PIC 99 VALUE ZERO.
032900     03  FILLER               PIC X(01) VALUE SPACES.
033000
033100*----------- LINKAGE DE LLAMADA A LA RUTINA DE DISTANCIA ---------
033200 01  WS-COMUNICACION-DIST.
033300     03  WS-CD-LATITUD-1      PIC S9(3)V9(6).
033400     03  WS-CD-LONGITUD-1     PIC S9(3)V9(6).
033500     03  WS-CD-LATITUD-2      PIC S9(3)V9(6).
033600     03  WS-CD-LONGITUD-2     PIC S9(3)V9(6).
033700     03  WS-CD-DISTANCIA      PIC S9(7)V9(6).
033800     03  FILLER               PIC X(10) VALUE SPACES.
033900
034000*----------- ACUMULADOR DE DISTANCIA DE ALTA PRECISION (R-3) -----
034100*    EL ACUMULADO CORRE A PLENA PRECISION; SOLO SE REDONDEA A
034200*    DOS DECIMALES AL GUARDAR EN LA TABLA/SALIDA (WK-TRZ-DIST-ACUM
034300*    Y OTZ-DIST-ACUM), PARA QUE EL ERROR DE REDONDEO NO SE ACUMULE
034400*    PUNTO A PUNTO.
034500 77  WS-ACUM-DIST-ALTAPREC    PIC S9(7)V9(6) COMP-3 VALUE ZERO.
034600
034700*----------- INDICES DE TRABAJO GENERALES -------------------------
034800 77  IX-A                     PIC S9(5) COMP VALUE ZERO.
034900 77  IX-B                     PIC S9(5) COMP VALUE ZERO.
035000 77  IX-INI-GRUPO             PIC S9(5) COMP VALUE ZERO.
035100 77  IX-FIN-GRUPO             PIC S9(5) COMP VALUE ZERO.
035200
035300*----------- PRINT LINE (BANNER FINAL) ----------------------------
035400 77  WS-LINEA-PRINT           PIC ZZZZ9.
035500
035600*////   COPYS  //////////////////////////////////////////////////
035700*    LAYOUTS DE REGISTRO (ENTRADA)
035800     COPY STOPREG.
035900     COPY ROUTREG.
036000     COPY TRIPREG.
036100     COPY STIMREG.
036200     COPY SHPNREG.
036300     COPY CALNREG.
036400     COPY CALDREG.
036500*    LAYOUTS DE REGISTRO (SALIDA)
036600     COPY OSTPREG.
036700     COPY ORTEREG.
036800     COPY OSHPREG.
036900     COPY OTRPREG.
037000*    TABLAS DE TRABAJO COMPARTIDAS CON EL VALIDADOR
037100     COPY WKTBMTB.
037200*////////////////////////////////////////////////////////////////
037300
037400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
037500 PROCEDURE DIVISION.
037600*  CUERPO PRINCIPAL DEL LOTE CONVERSOR                          *
037700
037800 MAIN-PROGRAM-I.
037900
038000     PERFORM 1000-INICIO-I           THRU 1000-INICIO-F
038100     PERFORM 2100-PROC-PARADAS-I     THRU 2100-PROC-PARADAS-F
038200     PERFORM 2200-PROC-LINEAS-I      THRU 2200-PROC-LINEAS-F
038300     PERFORM 2300-PROC-TRAZAS-I      THRU 2300-PROC-TRAZAS-F
038400     PERFORM 2400-PROC-VIAJES-I      THRU 2400-PROC-VIAJES-F
038500     PERFORM 2500-ASIG-NUMSERV-I     THRU 2500-ASIG-NUMSERV-F
038600     PERFORM 2600-PASAR-CALENDARIO-I THRU 2600-PASAR-CALENDARIO-F
038700     PERFORM 2700-PASAR-CALFECHAS-I  THRU 2700-PASAR-CALFECHAS-F
038800     PERFORM 2800-ESCRIBIR-VIAHOR-I  THRU 2800-ESCRIBIR-VIAHOR-F
038900     PERFORM 9999-FINAL-I            THRU 9999-FINAL-F.
039000
039100 MAIN-PROGRAM-F. GOBACK.
039200
039300
039400*---------------------------------------------------------------
039500*    APERTURA DE LOS OCHO ARCHIVOS DE ENTRADA Y LOS SEIS DE
039600*    SALIDA. UNA ENTRADA AUSENTE NO ABORTA EL LOTE (OT-9931):
039700*    QUEDA TABLA VACIA Y SE AVISA POR CONSOLA.
039800*---------------------------------------------------------------
039900 1000-INICIO-I.
040000
040100     OPEN INPUT ARCH-PARADA
040200     IF FS-PARADA = '00'
040300        SET PARADA-PRESENTE TO TRUE
040400     ELSE
040500        DISPLAY '* AVISO: PARADAS.TXT AUSENTE, TABLA VACIA'
040600     END-IF
040700
040800     OPEN INPUT ARCH-LINEA
040900     IF FS-LINEA = '00'
041000        SET LINEA-PRESENTE TO TRUE
041100     ELSE
041200        DISPLAY '* AVISO: LINEAS.TXT AUSENTE, TABLA VACIA'
041300     END-IF
041400
041500     OPEN INPUT ARCH-VIAJE
041600     IF FS-VIAJE = '00'
041700        SET VIAJE-PRESENTE TO TRUE
041800     ELSE
041900        DISPLAY '* AVISO: VIAJES.TXT AUSENTE, TABLA VACIA'
042000     END-IF
042100
042200     OPEN INPUT ARCH-HORARIO
042300     IF FS-HORARIO = '00'
042400        SET HORARIO-PRESENTE TO TRUE
042500     ELSE
042600        DISPLAY '* AVISO: HORARIOS.TXT AUSENTE, TABLA VACIA'
042700     END-IF
042800
042900     OPEN INPUT ARCH-TRAZA
043000     IF FS-TRAZA = '00'
043100        SET TRAZA-PRESENTE TO TRUE
043200     ELSE
043300        DISPLAY '* AVISO: TRAZAS.TXT AUSENTE, TABLA VACIA'
043400     END-IF
043500
043600     OPEN INPUT ARCH-CALEND
043700     IF FS-CALEND = '00'
043800        SET CALEND-PRESENTE TO TRUE
043900     ELSE
044000        DISPLAY '* AVISO: CALENDARIO.TXT AUSENTE, TABLA VACIA'
044100     END-IF
044200
044300     OPEN INPUT ARCH-CALEXC
044400     IF FS-CALEXC = '00'
044500        SET CALEXC-PRESENTE TO TRUE
044600     ELSE
044700        DISPLAY '* AVISO: CALENDARIO-EXCEP.TXT AUSENTE'
044800     END-IF
044900
045000     OPEN INPUT ARCH-AGENCIA
045100     IF FS-AGENCIA = '00'
045200        SET AGENCIA-PRESENTE TO TRUE
045300        CLOSE ARCH-AGENCIA
045400     ELSE
045500        DISPLAY '* AVISO: AGENCIA.TXT AUSENTE (SOLO PRESENCIA)'
045600     END-IF
045700
045800     OPEN OUTPUT ARCH-OPARADA ARCH-OLINEA ARCH-OTRAZA
045900                 ARCH-OVIAHOR ARCH-OCALEND ARCH-OCALEXC
046000
046100     DISPLAY '====================================================='
046200     DISPLAY 'PGMCVMTB - CONVERSOR NOCTURNO GTFS METRO BILBAO'
046300     DISPLAY '====================================================='.
046400
046500 1000-INICIO-F. EXIT.
046600
046700
046800*---------------------------------------------------------------
046900*    PROCESO DE PARADAS (REGLA R-1). SE DESCARTA LA PARADA SI
047000*    EL NOMBRE VIENE EN BLANCO O SU PRIMER CARACTER ES UN
047100*    DIGITO; LA QUE QUEDA SE INDEXA EN WK-PARADA-TAB Y SE
047200*    ESCRIBE LA SALIDA.
047300*---------------------------------------------------------------
047400 2100-PROC-PARADAS-I.
047500
047600     IF NOT PARADA-PRESENTE
047700        GO TO 2100-PROC-PARADAS-F
047800     END-IF
047900
048000     PERFORM 2110-LEER-PARADA-I THRU 2110-LEER-PARADA-F
048100             UNTIL FIN-LEC-PARADA
048200
048300     PERFORM 2140-ORDENAR-PARADAS-I THRU 2140-ORDENAR-PARADAS-F.
048400
048500 2100-PROC-PARADAS-F. EXIT.
048600
048700*    PARADAS.TXT NO VIENE NECESARIAMENTE ORDENADO POR PRD-ID;
048800*    SE ORDENA AQUI PORQUE LAS BUSQUEDAS SEARCH ALL DE 2442,
048900*    2505 Y 2810 EXIGEN LA TABLA EN ORDEN ASCENDENTE DE CLAVE.
049000 2140-ORDENAR-PARADAS-I.
049100
049200     IF WK-PRD-CANT < 2
049300        GO TO 2140-ORDENAR-PARADAS-F
049400     END-IF
049500
049600     SET WK-HUBO-CAMBIO TO TRUE
049700     PERFORM 2141-PASADA-PARADAS-I THRU 2141-PASADA-PARADAS-F
049800             UNTIL WK-NO-HUBO-CAMBIO.
049900
050000 2140-ORDENAR-PARADAS-F. EXIT.
050100
050200 2141-PASADA-PARADAS-I.
050300
050400     SET WK-NO-HUBO-CAMBIO TO TRUE
050500     SET IX-PRD TO 1
050600     PERFORM 2142-COMPARAR-PARADAS-I THRU 2142-COMPARAR-PARADAS-F
050700             VARYING IX-PRD FROM 1 BY 1
050800             UNTIL IX-PRD > WK-PRD-CANT - 1.
050900
051000 2141-PASADA-PARADAS-F. EXIT.
051100
051200 2142-COMPARAR-PARADAS-I.
051300
051400     SET IX-A TO IX-PRD
051500     SET IX-B TO IX-PRD
051600     SET IX-B UP BY 1
051700
051800     IF WK-PRD-ID (IX-A) > WK-PRD-ID (IX-B)
051900        MOVE WK-PRD-FILA (IX-A) TO WS-SWAP-PARADA
052000        MOVE WK-PRD-FILA (IX-B) TO WK-PRD-FILA (IX-A)
052100        MOVE WS-SWAP-PARADA     TO WK-PRD-FILA (IX-B)
052200        SET WK-HUBO-CAMBIO TO TRUE
052300     END-IF.
052400
052500 2142-COMPARAR-PARADAS-F. EXIT.
052600
052700 2110-LEER-PARADA-I.
052800
052900     READ ARCH-PARADA INTO REG-PARADA
053000
053100     EVALUATE FS-PARADA
053200        WHEN '00'
053300           ADD 1 TO WS-CNT-PARADA-LEIDAS
053400           PERFORM 2120-FILTRAR-PARADA-I THRU 2120-FILTRAR-PARADA-F
053500        WHEN '10'
053600           SET FIN-LEC-PARADA TO TRUE
053700        WHEN OTHER
053800           DISPLAY '* ERROR LECTURA PARADAS = ' FS-PARADA
053900           SET FIN-LEC-PARADA TO TRUE
054000     END-EVALUATE.
054100
054200 2110-LEER-PARADA-F. EXIT.
054300
054400 2120-FILTRAR-PARADA-I.
054500
054600     IF PRD-NOMBRE = SPACES
054700        GO TO 2120-FILTRAR-PARADA-F
054800     END-IF
054900     IF PRD-NOMBRE (1:1) IS NUMERIC
055000        GO TO 2120-FILTRAR-PARADA-F
055100     END-IF
055200
055300     ADD 1 TO WS-CNT-PARADA-KEPT
055400     ADD 1 TO WK-PRD-CANT
055500     SET IX-PRD TO WK-PRD-CANT
055600     MOVE PRD-ID         TO WK-PRD-ID (IX-PRD)
055700     MOVE PRD-NOMBRE     TO WK-PRD-NOMBRE (IX-PRD)
055800     MOVE PRD-LATITUD    TO WK-PRD-LATITUD (IX-PRD)
055900     MOVE PRD-LONGITUD   TO WK-PRD-LONGITUD (IX-PRD)
056000
056100     PERFORM 2130-NORMALIZAR-TERMINAL-I
056200             THRU 2130-NORMALIZAR-TERMINAL-F
056300     MOVE WK-PRD-TERMINAL-TMP TO WK-PRD-TERMINAL (IX-PRD)
056400
056500     MOVE SPACES         TO REG-OPARADA
056600     MOVE PRD-ID         TO OPR-ID
056700     MOVE PRD-NOMBRE     TO OPR-NOMBRE
056800     MOVE PRD-LATITUD    TO OPR-LATITUD
056900     MOVE PRD-LONGITUD   TO OPR-LONGITUD
057000     WRITE REG-SAL-PARADA FROM REG-OPARADA.
057100
057200 2120-FILTRAR-PARADA-F. EXIT.
057300
057400*---------------------------------------------------------------
057500*    NORMALIZACION DE TERMINAL (REGLA R-6, PRIMERA COINCIDENCIA
057600*    GANA, EN EL ORDEN FIJADO POR LA FUNCIONAL). SE BUSCA LA
057700*    SUBCADENA CON INSPECT ... TALLYING SOBRE EL NOMBRE PASADO
057800*    A MINUSCULAS.
057900*---------------------------------------------------------------
058000 2130-NORMALIZAR-TERMINAL-I.
058100
058200     MOVE SPACES TO WK-PRD-TERMINAL-TMP
058300     MOVE SPACES TO WS-NOMBRE-MINUSC
058400     MOVE PRD-NOMBRE TO WS-NOMBRE-MINUSC
058500     INSPECT WS-NOMBRE-MINUSC
058600             CONVERTING WS-ALFABETO-MAYUS TO WS-ALFABETO-MINUS
058700
058800     MOVE 0 TO IX-A
058900     INSPECT WS-NOMBRE-MINUSC TALLYING IX-A FOR ALL 'plentzia'
059000     IF IX-A > 0
059100        MOVE 'PLENTZIA      ' TO WK-PRD-TERMINAL-TMP
059200     END-IF
059300
059400     IF WK-PRD-TERMINAL-TMP = SPACES
059500        MOVE 0 TO IX-A
059600        INSPECT WS-NOMBRE-MINUSC TALLYING IX-A FOR ALL 'etxebarri'
059700        IF IX-A > 0
059800           MOVE 'ETXEBARRI     ' TO WK-PRD-TERMINAL-TMP
059900        END-IF
060000     END-IF
060100
060200     IF WK-PRD-TERMINAL-TMP = SPACES
060300        MOVE 0 TO IX-A
060400        INSPECT WS-NOMBRE-MINUSC TALLYING IX-A FOR ALL 'sopela'
060500        IF IX-A > 0
060600           MOVE 'SOPELA        ' TO WK-PRD-TERMINAL-TMP
060700        END-IF
060800     END-IF
060900
061000     IF WK-PRD-TERMINAL-TMP = SPACES
061100        MOVE 0 TO IX-A
061200        INSPECT WS-NOMBRE-MINUSC TALLYING IX-A
061300                FOR ALL 'larrabasterra'
061400        IF IX-A > 0
061500           MOVE 'LARRABASTERRA ' TO WK-PRD-TERMINAL-TMP
061600        END-IF
061700     END-IF
061800
061900     IF WK-PRD-TERMINAL-TMP = SPACES
062000        MOVE 0 TO IX-A
062100        INSPECT WS-NOMBRE-MINUSC TALLYING IX-A FOR ALL 'ibarbengoa'
062200        IF IX-A > 0
062300           MOVE 'IBARBENGOA    ' TO WK-PRD-TERMINAL-TMP
062400        END-IF
062500     END-IF
062600
062700     IF WK-PRD-TERMINAL-TMP = SPACES
062800        MOVE 0 TO IX-A
062900        INSPECT WS-NOMBRE-MINUSC TALLYING IX-A FOR ALL 'san inazio'
063000        IF IX-A > 0
063100           MOVE 'SAN INAZIO    ' TO WK-PRD-TERMINAL-TMP
063200        END-IF
063300     END-IF
063400
063500     IF WK-PRD-TERMINAL-TMP = SPACES
063600        MOVE 0 TO IX-A
063700        INSPECT WS-NOMBRE-MINUSC TALLYING IX-A FOR ALL 'kabiezes'
063800        IF IX-A > 0
063900           MOVE 'KABIEZES      ' TO WK-PRD-TERMINAL-TMP
064000        END-IF
064100     END-IF
064200
064300     IF WK-PRD-TERMINAL-TMP = SPACES
064400        MOVE 0 TO IX-A
064500        INSPECT WS-NOMBRE-MINUSC TALLYING IX-A FOR ALL 'basauri'
064600        IF IX-A > 0
064700           MOVE 'BASAURI       ' TO WK-PRD-TERMINAL-TMP
064800        END-IF
064900     END-IF.
065000
065100 2130-NORMALIZAR-TERMINAL-F. EXIT.
065200
065300
065400*---------------------------------------------------------------
065500*    PROCESO DE LINEAS (REGLA R-2): COLOR POR DEFECTO CUANDO
065600*    VIENE EN BLANCO.
065700*---------------------------------------------------------------
065800 2200-PROC-LINEAS-I.
065900
066000     IF NOT LINEA-PRESENTE
066100        GO TO 2200-PROC-LINEAS-F
066200     END-IF
066300
066400     PERFORM 2210-LEER-LINEA-I THRU 2210-LEER-LINEA-F
066500             UNTIL FIN-LEC-LINEA.
066600
066700 2200-PROC-LINEAS-F. EXIT.
066800
066900 2210-LEER-LINEA-I.
067000
067100     READ ARCH-LINEA INTO REG-LINEA
067200
067300     EVALUATE FS-LINEA
067400        WHEN '00'
067500           ADD 1 TO WS-CNT-LINEA-PROC
067600           PERFORM 2220-GRABAR-LINEA-I THRU 2220-GRABAR-LINEA-F
067700        WHEN '10'
067800           SET FIN-LEC-LINEA TO TRUE
067900        WHEN OTHER
068000           DISPLAY '* ERROR LECTURA LINEAS = ' FS-LINEA
068100           SET FIN-LEC-LINEA TO TRUE
068200     END-EVALUATE.
068300
068400 2210-LEER-LINEA-F. EXIT.
068500
068600 2220-GRABAR-LINEA-I.
068700
068800     ADD 1 TO WK-LIN-CANT
068900     SET IX-LIN TO WK-LIN-CANT
069000     MOVE LIN-ID TO WK-LIN-ID (IX-LIN)
069100
069200     MOVE SPACES TO REG-OLINEA
069300     MOVE LIN-ID         TO OLN-ID
069400     MOVE LIN-NOM-CORTO  TO OLN-NOM-CORTO
069500     MOVE LIN-NOM-LARGO  TO OLN-NOM-LARGO
069600
069700     IF LIN-COLOR = SPACES
069800        MOVE '#0066CC' TO OLN-COLOR
069900     ELSE
070000        MOVE '#'      TO OLN-COLOR (1:1)
070100        MOVE LIN-COLOR TO OLN-COLOR (2:6)
070200     END-IF
070300
070400     IF LIN-COLOR-TEXTO = SPACES
070500        MOVE '#FFFFFF' TO OLN-COLOR-TEXTO
070600     ELSE
070700        MOVE '#'            TO OLN-COLOR-TEXTO (1:1)
070800        MOVE LIN-COLOR-TEXTO TO OLN-COLOR-TEXTO (2:6)
070900     END-IF
071000
071100     WRITE REG-SAL-LINEA FROM REG-OLINEA.
071200
071300 2220-GRABAR-LINEA-F. EXIT.
071400
071500
071600*---------------------------------------------------------------
071700*    PROCESO DE TRAZAS (REGLA R-3): SE CARGAN TODOS LOS PUNTOS,
071800*    SE ORDENAN EN MEMORIA POR TRAZA+SECUENCIA (NO SE ASUME
071900*    ARCHIVO ORDENADO, OT-9705) Y SE HACE CORTE DE CONTROL POR
072000*    TRAZA PARA ACUMULAR DISTANCIA (HAVERSINE VIA PGMDSMTB)
072100*    CUANDO EL PRIMER PUNTO DEL GRUPO VIENE SIN DISTANCIA.
072200*---------------------------------------------------------------
072300 2300-PROC-TRAZAS-I.
072400
072500     IF NOT TRAZA-PRESENTE
072600        GO TO 2300-PROC-TRAZAS-F
072700     END-IF
072800
072900     PERFORM 2310-LEER-TRAZA-I THRU 2310-LEER-TRAZA-F
073000             UNTIL FIN-LEC-TRAZA
073100
073200     PERFORM 2320-ORDENAR-TRAZAS-I THRU 2320-ORDENAR-TRAZAS-F
073300
073400     PERFORM 2330-RECORRER-TRAZAS-I THRU 2330-RECORRER-TRAZAS-F.
073500
073600 2300-PROC-TRAZAS-F. EXIT.
073700
073800 2310-LEER-TRAZA-I.
073900
074000     READ ARCH-TRAZA INTO REG-TRAZA
074100
074200     EVALUATE FS-TRAZA
074300        WHEN '00'
074400           ADD 1 TO WS-CNT-TRAZA-PUNTOS
074500           ADD 1 TO WK-TRZ-CANT
074600           SET IX-TRZ TO WK-TRZ-CANT
074700           MOVE TRZ-ID          TO WK-TRZ-ID (IX-TRZ)
074800           MOVE TRZ-LATITUD     TO WK-TRZ-LATITUD (IX-TRZ)
074900           MOVE TRZ-LONGITUD    TO WK-TRZ-LONGITUD (IX-TRZ)
075000           MOVE TRZ-SECUENCIA   TO WK-TRZ-SECUENCIA (IX-TRZ)
075100           IF TRZ-DISTANCIA-X = SPACES
075200              MOVE -1 TO WK-TRZ-DIST-ACUM (IX-TRZ)
075300           ELSE
075400              MOVE TRZ-DISTANCIA TO WK-TRZ-DIST-ACUM (IX-TRZ)
075500           END-IF
075600        WHEN '10'
075700           SET FIN-LEC-TRAZA TO TRUE
075800        WHEN OTHER
075900           DISPLAY '* ERROR LECTURA TRAZAS = ' FS-TRAZA
076000           SET FIN-LEC-TRAZA TO TRUE
076100     END-EVALUATE.
076200
076300 2310-LEER-TRAZA-F. EXIT.
076400
076500*    BURBUJA SOBRE WK-TRZ-FILA POR (TRZ-ID, TRZ-SECUENCIA).
076600 2320-ORDENAR-TRAZAS-I.
076700
076800     IF WK-TRZ-CANT < 2
076900        GO TO 2320-ORDENAR-TRAZAS-F
077000     END-IF
077100
077200     SET WK-HUBO-CAMBIO TO TRUE
077300     PERFORM 2321-PASADA-TRAZAS-I THRU 2321-PASADA-TRAZAS-F
077400             UNTIL WK-NO-HUBO-CAMBIO.
077500
077600 2320-ORDENAR-TRAZAS-F. EXIT.
077700
077800 2321-PASADA-TRAZAS-I.
077900
078000     SET WK-NO-HUBO-CAMBIO TO TRUE
078100     SET IX-TRZ TO 1
078200     PERFORM 2322-COMPARAR-TRAZAS-I THRU 2322-COMPARAR-TRAZAS-F
078300             VARYING IX-TRZ FROM 1 BY 1
078400             UNTIL IX-TRZ > WK-TRZ-CANT - 1.
078500
078600 2321-PASADA-TRAZAS-F. EXIT.
078700
078800 2322-COMPARAR-TRAZAS-I.
078900
079000     SET IX-A TO IX-TRZ
079100     SET IX-B TO IX-TRZ
079200     SET IX-B UP BY 1
079300
079400     IF WK-TRZ-ID (IX-A) > WK-TRZ-ID (IX-B)
079500        OR (WK-TRZ-ID (IX-A) = WK-TRZ-ID (IX-B) AND
079600            WK-TRZ-SECUENCIA (IX-A) > WK-TRZ-SECUENCIA (IX-B))
079700        MOVE WK-TRZ-FILA (IX-A) TO WS-SWAP-TRAZA
079800        MOVE WK-TRZ-FILA (IX-B) TO WK-TRZ-FILA (IX-A)
079900        MOVE WS-SWAP-TRAZA      TO WK-TRZ-FILA (IX-B)
080000        SET WK-HUBO-CAMBIO TO TRUE
080100     END-IF.
080200
080300 2322-COMPARAR-TRAZAS-F. EXIT.
080400
080500*    CORTE DE CONTROL POR TRZ-ID SOBRE LA TABLA YA ORDENADA.
080600 2330-RECORRER-TRAZAS-I.
080700
080800     SET IX-TRZ TO 1
080900     PERFORM 2340-PROC-GRUPO-TRAZA-I THRU 2340-PROC-GRUPO-TRAZA-F
081000             UNTIL IX-TRZ > WK-TRZ-CANT.
081100
081200 2330-RECORRER-TRAZAS-F. EXIT.
081300
081400 2340-PROC-GRUPO-TRAZA-I.
081500
081600     SET IX-INI-GRUPO TO IX-TRZ
081700     SET IX-FIN-GRUPO TO IX-TRZ
081800
081900*        AVANZA IX-FIN-GRUPO MIENTRAS SIGA LA MISMA TRAZA.
082000     PERFORM 2341-BUSCAR-FIN-GRUPO-I THRU 2341-BUSCAR-FIN-GRUPO-F
082100             UNTIL IX-FIN-GRUPO > WK-TRZ-CANT
082200             OR WK-TRZ-ID (IX-FIN-GRUPO) NOT = WK-TRZ-ID (IX-INI-GRUPO)
082300
082400     SET IX-FIN-GRUPO DOWN BY 1
082500     ADD 1 TO WS-CNT-TRAZA-GRUPOS
082600
082700     IF WK-TRZ-DIST-ACUM (IX-INI-GRUPO) < 0
082800        PERFORM 2350-ACUMULAR-DIST-GRUPO-I
082900                THRU 2350-ACUMULAR-DIST-GRUPO-F
083000     END-IF
083100
083200     PERFORM 2360-ESCRIBIR-TRAZA-GRUPO-I
083300             THRU 2360-ESCRIBIR-TRAZA-GRUPO-F
083400
083500*        REGISTRA EL TOTAL DE LA TRAZA (ULTIMO PUNTO) PARA
083600*        LA EXISTENCIA RAPIDA USADA POR EL VALIDADOR (V-3).
083700     ADD 1 TO WK-TTZ-CANT
083800     SET IX-TTZ TO WK-TTZ-CANT
083900     MOVE WK-TRZ-ID (IX-FIN-GRUPO) TO WK-TTZ-ID (IX-TTZ)
084000     MOVE WK-TRZ-DIST-ACUM (IX-FIN-GRUPO) TO WK-TTZ-DISTANCIA (IX-TTZ)
084100
084200     SET IX-TRZ TO IX-FIN-GRUPO
084300     SET IX-TRZ UP BY 1.
084400
084500 2340-PROC-GRUPO-TRAZA-F. EXIT.
084600
084700 2341-BUSCAR-FIN-GRUPO-I.
084800
084900     SET IX-FIN-GRUPO UP BY 1.
085000
085100 2341-BUSCAR-FIN-GRUPO-F. EXIT.
085200
085300*    ACUMULA DISTANCIA HAVERSINE PUNTO A PUNTO PARA TODO EL
085400*    GRUPO (PRIMER PUNTO DEL GRUPO VINO SIN DISTANCIA).
085500 2350-ACUMULAR-DIST-GRUPO-I.
085600
085700     MOVE 0 TO WK-TRZ-DIST-ACUM (IX-INI-GRUPO)
085800     MOVE 0 TO WS-ACUM-DIST-ALTAPREC
085900
086000     IF IX-FIN-GRUPO > IX-INI-GRUPO
086100        SET IX-TRZ TO IX-INI-GRUPO
086200        SET IX-TRZ UP BY 1
086300        PERFORM 2351-ACUMULAR-PUNTO-I THRU 2351-ACUMULAR-PUNTO-F
086400                VARYING IX-TRZ FROM IX-INI-GRUPO BY 1
086500                UNTIL IX-TRZ > IX-FIN-GRUPO
086600     END-IF.
086700
086800 2350-ACUMULAR-DIST-GRUPO-F. EXIT.
086900
087000 2351-ACUMULAR-PUNTO-I.
087100
087200     IF IX-TRZ = IX-INI-GRUPO
087300        GO TO 2351-ACUMULAR-PUNTO-F
087400     END-IF
087500
087600     SET IX-A TO IX-TRZ
087700     SET IX-A DOWN BY 1
087800
087900     MOVE WK-TRZ-LATITUD  (IX-A)   TO WS-CD-LATITUD-1
088000     MOVE WK-TRZ-LONGITUD (IX-A)   TO WS-CD-LONGITUD-1
088100     MOVE WK-TRZ-LATITUD  (IX-TRZ) TO WS-CD-LATITUD-2
088200     MOVE WK-TRZ-LONGITUD (IX-TRZ) TO WS-CD-LONGITUD-2
088300
088400     CALL 'PGMDSMTB' USING WS-COMUNICACION-DIST
088500
088600     ADD WS-CD-DISTANCIA TO WS-ACUM-DIST-ALTAPREC
088700     COMPUTE WK-TRZ-DIST-ACUM (IX-TRZ) ROUNDED =
088800             WS-ACUM-DIST-ALTAPREC.
088900
089000 2351-ACUMULAR-PUNTO-F. EXIT.
089100
089200 2360-ESCRIBIR-TRAZA-GRUPO-I.
089300
089400     SET IX-TRZ TO IX-INI-GRUPO
089500     PERFORM 2361-ESCRIBIR-PUNTO-I THRU 2361-ESCRIBIR-PUNTO-F
089600             VARYING IX-TRZ FROM IX-INI-GRUPO BY 1
089700             UNTIL IX-TRZ > IX-FIN-GRUPO.
089800
089900 2360-ESCRIBIR-TRAZA-GRUPO-F. EXIT.
090000
090100 2361-ESCRIBIR-PUNTO-I.
090200
090300     MOVE SPACES TO REG-OTRAZA
090400     MOVE WK-TRZ-ID (IX-TRZ)        TO OTZ-ID
090500     MOVE WK-TRZ-SECUENCIA (IX-TRZ) TO OTZ-SECUENCIA
090600     MOVE WK-TRZ-LATITUD (IX-TRZ)   TO OTZ-LATITUD
090700     MOVE WK-TRZ-LONGITUD (IX-TRZ)  TO OTZ-LONGITUD
090800     MOVE WK-TRZ-DIST-ACUM (IX-TRZ) TO OTZ-DIST-ACUM
090900     WRITE REG-SAL-TRAZA FROM REG-OTRAZA.
091000
091100 2361-ESCRIBIR-PUNTO-F. EXIT.
091200
091300
091400*---------------------------------------------------------------
091500*    PROCESO DE VIAJES (REGLAS R-4 Y R-5): SE CARGAN LOS
091600*    HORARIOS, SE ORDENAN EN MEMORIA POR VIAJE+SECUENCIA, SE
091700*    CONVIERTEN LAS HORAS A SEGUNDOS Y SE HACE CORTE DE CONTROL
091800*    POR VIAJE PARA ARMAR LA CABECERA (WK-VIAJE-TAB) Y PROYECTAR
091900*    LAS PARADAS SIN DISTANCIA SOBRE LA TRAZA DEL VIAJE.
092000*---------------------------------------------------------------
092100 2400-PROC-VIAJES-I.
092200
092300     IF NOT VIAJE-PRESENTE
092400        GO TO 2400-PROC-VIAJES-F
092500     END-IF
092600
092700     PERFORM 2405-LEER-VIAJE-I THRU 2405-LEER-VIAJE-F
092800             UNTIL FIN-LEC-VIAJE
092900
093000     PERFORM 2406-ORDENAR-VIAJES-POR-ID-I
093100             THRU 2406-ORDENAR-VIAJES-POR-ID-F
093200
093300     IF NOT HORARIO-PRESENTE
093400        GO TO 2400-PROC-VIAJES-F
093500     END-IF
093600
093700     PERFORM 2410-LEER-HORARIO-I THRU 2410-LEER-HORARIO-F
093800             UNTIL FIN-LEC-HORARIO
093900
094000     PERFORM 2420-ORDENAR-HORARIOS-I THRU 2420-ORDENAR-HORARIOS-F
094100
094200     PERFORM 2430-RECORRER-VIAJES-I THRU 2430-RECORRER-VIAJES-F.
094300
094400 2400-PROC-VIAJES-F. EXIT.
094500
094600*    TABLA DE CABECERAS DE VIAJE: SE CARGA COMPLETA DE TRIPS.TXT
094700*    PERO SOLO QUEDAN LAS QUE TENGAN AL MENOS UN HORARIO (SE
094800*    FILTRA AL FINAL DE 2430, AL NO ENCONTRAR HORARIOS).
094900 2405-LEER-VIAJE-I.
095000
095100     READ ARCH-VIAJE INTO REG-VIAJE
095200
095300     EVALUATE FS-VIAJE
095400        WHEN '00'
095500           ADD 1 TO WK-VIA-CANT
095600           SET IX-VIA TO WK-VIA-CANT
095700           MOVE VIA-ID          TO WK-VIA-ID (IX-VIA)
095800           MOVE VIA-LIN-ID      TO WK-VIA-LIN-ID (IX-VIA)
095900           MOVE VIA-SERV-ID     TO WK-VIA-SERV-ID (IX-VIA)
096000           MOVE VIA-TRZ-ID      TO WK-VIA-TRZ-ID (IX-VIA)
096100           MOVE VIA-DIRECCION   TO WK-VIA-DIRECCION (IX-VIA)
096200           MOVE SPACES          TO WK-VIA-PRD-PRIMERA (IX-VIA)
096300           MOVE SPACES          TO WK-VIA-PRD-ULTIMA (IX-VIA)
096400           MOVE 0               TO WK-VIA-SEG-SALIDA-1RA (IX-VIA)
096500           SET VIA-NO-ES-NUMERABLE (IX-VIA) TO TRUE
096600           MOVE SPACES          TO WK-VIA-PARIDAD (IX-VIA)
096700           MOVE 99              TO WK-VIA-COD-RUTA (IX-VIA)
096800           MOVE SPACES          TO WK-VIA-NUM-SERVICIO (IX-VIA)
096900        WHEN '10'
097000           SET FIN-LEC-VIAJE TO TRUE
097100        WHEN OTHER
097200           DISPLAY '* ERROR LECTURA VIAJES = ' FS-VIAJE
097300           SET FIN-LEC-VIAJE TO TRUE
097400     END-EVALUATE.
097500
097600 2405-LEER-VIAJE-F. EXIT.
097700
097800*    VIAJES.TXT NO VIENE NECESARIAMENTE ORDENADO POR VIA-ID;
097900*    SE ORDENA AQUI PORQUE EL CORTE DE CONTROL DE 2430 Y LAS
098000*    BUSQUEDAS SEARCH ALL DE 2810 EXIGEN ESTE ORDEN. SE VUELVE
098100*    A LLAMAR AL FINAL DE 2500 PORQUE LA ASIGNACION DE NUMERO
098200*    DE SERVICIO REORDENA LA MISMA TABLA POR OTRA CLAVE (OT-0231).
098300 2406-ORDENAR-VIAJES-POR-ID-I.
098400
098500     IF WK-VIA-CANT < 2
098600        GO TO 2406-ORDENAR-VIAJES-POR-ID-F
098700     END-IF
098800
098900     SET WK-HUBO-CAMBIO TO TRUE
099000     PERFORM 2407-PASADA-VIAJES-ID-I THRU 2407-PASADA-VIAJES-ID-F
099100             UNTIL WK-NO-HUBO-CAMBIO.
099200
099300 2406-ORDENAR-VIAJES-POR-ID-F. EXIT.
099400
099500 2407-PASADA-VIAJES-ID-I.
099600
099700     SET WK-NO-HUBO-CAMBIO TO TRUE
099800     SET IX-VIA TO 1
099900     PERFORM 2408-COMPARAR-VIAJES-ID-I THRU 2408-COMPARAR-VIAJES-ID-F
100000             VARYING IX-VIA FROM 1 BY 1
100100             UNTIL IX-VIA > WK-VIA-CANT - 1.
100200
100300 2407-PASADA-VIAJES-ID-F. EXIT.
100400
100500 2408-COMPARAR-VIAJES-ID-I.
100600
100700     SET IX-A TO IX-VIA
100800     SET IX-B TO IX-VIA
100900     SET IX-B UP BY 1
101000
101100     IF WK-VIA-ID (IX-A) > WK-VIA-ID (IX-B)
101200        MOVE WK-VIA-FILA (IX-A) TO WS-SWAP-VIAJE
101300        MOVE WK-VIA-FILA (IX-B) TO WK-VIA-FILA (IX-A)
101400        MOVE WS-SWAP-VIAJE      TO WK-VIA-FILA (IX-B)
101500        SET WK-HUBO-CAMBIO TO TRUE
101600     END-IF.
101700
101800 2408-COMPARAR-VIAJES-ID-F. EXIT.
101900
102000 2410-LEER-HORARIO-I.
102100
102200     READ ARCH-HORARIO INTO REG-HORARIO
102300
102400     EVALUATE FS-HORARIO
102500        WHEN '00'
102600           ADD 1 TO WS-CNT-HORARIO-LEIDOS
102700           ADD 1 TO WK-HOR-CANT
102800           SET IX-HOR TO WK-HOR-CANT
102900           MOVE HOR-VIA-ID         TO WK-HOR-VIA-ID (IX-HOR)
103000           MOVE HOR-PRD-ID         TO WK-HOR-PRD-ID (IX-HOR)
103100           MOVE HOR-SECUENCIA      TO WK-HOR-SECUENCIA (IX-HOR)
103200
103300           MOVE HOR-HORA-LLEGADA   TO WK-HORA-TEXTO
103400           PERFORM 2421-CONVERTIR-HORA-I THRU 2421-CONVERTIR-HORA-F
103500           MOVE WK-HORA-SEGUNDOS   TO WK-HOR-SEG-LLEGADA (IX-HOR)
103600
103700           MOVE HOR-HORA-SALIDA    TO WK-HORA-TEXTO
103800           PERFORM 2421-CONVERTIR-HORA-I THRU 2421-CONVERTIR-HORA-F
103900           MOVE WK-HORA-SEGUNDOS   TO WK-HOR-SEG-SALIDA (IX-HOR)
104000
104100           IF HOR-DISTANCIA-X = SPACES
104200              SET HOR-DIST-ERA-BLANCO (IX-HOR) TO TRUE
104300              MOVE 0 TO WK-HOR-DISTANCIA (IX-HOR)
104400           ELSE
104500              SET HOR-DIST-NO-ERA-BLANCO (IX-HOR) TO TRUE
104600              MOVE HOR-DISTANCIA TO WK-HOR-DISTANCIA (IX-HOR)
104700           END-IF
104800        WHEN '10'
104900           SET FIN-LEC-HORARIO TO TRUE
105000        WHEN OTHER
105100           DISPLAY '* ERROR LECTURA HORARIOS = ' FS-HORARIO
105200           SET FIN-LEC-HORARIO TO TRUE
105300     END-EVALUATE.
105400
105500 2410-LEER-HORARIO-F. EXIT.
105600
105700*    CONVIERTE WK-HORA-TEXTO (HH:MM:SS) A WK-HORA-SEGUNDOS.
105800*    BLANCO = 0 (REGLA R-4). HORAS PUEDEN SUPERAR 23.
105900 2421-CONVERTIR-HORA-I.
106000
106100     IF WK-HORA-TEXTO = SPACES
106200        MOVE 0 TO WK-HORA-SEGUNDOS
106300     ELSE
106400        COMPUTE WK-HORA-SEGUNDOS =
106500                (WK-HORA-HH * 3600) + (WK-HORA-MM * 60)
106600                + WK-HORA-SS
106700     END-IF.
106800
106900 2421-CONVERTIR-HORA-F. EXIT.
107000
107100*    BURBUJA SOBRE WK-HOR-FILA POR (HOR-VIA-ID, HOR-SECUENCIA).
107200 2420-ORDENAR-HORARIOS-I.
107300
107400     IF WK-HOR-CANT < 2
107500        GO TO 2420-ORDENAR-HORARIOS-F
107600     END-IF
107700
107800     SET WK-HUBO-CAMBIO TO TRUE
107900     PERFORM 2422-PASADA-HORARIOS-I THRU 2422-PASADA-HORARIOS-F
108000             UNTIL WK-NO-HUBO-CAMBIO.
108100
108200 2420-ORDENAR-HORARIOS-F. EXIT.
108300
108400 2422-PASADA-HORARIOS-I.
108500
108600     SET WK-NO-HUBO-CAMBIO TO TRUE
108700     SET IX-HOR TO 1
108800     PERFORM 2423-COMPARAR-HORARIOS-I
108900             THRU 2423-COMPARAR-HORARIOS-F
109000             VARYING IX-HOR FROM 1 BY 1
109100             UNTIL IX-HOR > WK-HOR-CANT - 1.
109200
109300 2422-PASADA-HORARIOS-F. EXIT.
109400
109500 2423-COMPARAR-HORARIOS-I.
109600
109700     SET IX-A TO IX-HOR
109800     SET IX-B TO IX-HOR
109900     SET IX-B UP BY 1
110000
110100     IF WK-HOR-VIA-ID (IX-A) > WK-HOR-VIA-ID (IX-B)
110200        OR (WK-HOR-VIA-ID (IX-A) = WK-HOR-VIA-ID (IX-B) AND
110300            WK-HOR-SECUENCIA (IX-A) > WK-HOR-SECUENCIA (IX-B))
110400        MOVE WK-HOR-FILA (IX-A) TO WS-SWAP-HORARIO
110500        MOVE WK-HOR-FILA (IX-B) TO WK-HOR-FILA (IX-A)
110600        MOVE WS-SWAP-HORARIO    TO WK-HOR-FILA (IX-B)
110700        SET WK-HUBO-CAMBIO TO TRUE
110800     END-IF.
110900
111000 2423-COMPARAR-HORARIOS-F. EXIT.
111100
111200*    CORTE DE CONTROL POR HOR-VIA-ID SOBRE LA TABLA ORDENADA:
111300*    ARMA CABECERA DE WK-VIAJE-TAB Y PROYECTA PARADAS SIN
111400*    DISTANCIA (R-5) CUANDO EL VIAJE TIENE TRAZA ASOCIADA.
111500 2430-RECORRER-VIAJES-I.
111600
111700     IF WK-HOR-CANT = 0
111800        GO TO 2430-RECORRER-VIAJES-F
111900     END-IF
112000
112100     SET IX-HOR TO 1
112200     PERFORM 2431-PROC-GRUPO-VIAJE-I THRU 2431-PROC-GRUPO-VIAJE-F
112300             UNTIL IX-HOR > WK-HOR-CANT.
112400
112500 2430-RECORRER-VIAJES-F. EXIT.
112600
112700 2431-PROC-GRUPO-VIAJE-I.
112800
112900     SET IX-INI-GRUPO TO IX-HOR
113000     SET IX-FIN-GRUPO TO IX-HOR
113100
113200     PERFORM 2341-BUSCAR-FIN-GRUPO-I THRU 2341-BUSCAR-FIN-GRUPO-F
113300             UNTIL IX-FIN-GRUPO > WK-HOR-CANT
113400             OR WK-HOR-VIA-ID (IX-FIN-GRUPO)
113500                NOT = WK-HOR-VIA-ID (IX-INI-GRUPO)
113600
113700     SET IX-FIN-GRUPO DOWN BY 1
113800     ADD 1 TO WS-CNT-VIAJE-PROC
113900
114000*        UBICA LA CABECERA DE ESTE VIAJE EN WK-VIAJE-TAB.
114100     SEARCH ALL WK-VIA-FILA
114200        WHEN WK-VIA-ID (IX-VIA) = WK-HOR-VIA-ID (IX-INI-GRUPO)
114300           MOVE WK-HOR-PRD-ID (IX-INI-GRUPO)
114400                TO WK-VIA-PRD-PRIMERA (IX-VIA)
114500           MOVE WK-HOR-PRD-ID (IX-FIN-GRUPO)
114600                TO WK-VIA-PRD-ULTIMA (IX-VIA)
114700           MOVE WK-HOR-SEG-SALIDA (IX-INI-GRUPO)
114800                TO WK-VIA-SEG-SALIDA-1RA (IX-VIA)
114900           PERFORM 2440-PROYECTAR-GRUPO-I THRU 2440-PROYECTAR-GRUPO-F
115000     END-SEARCH
115100
115200     SET IX-HOR TO IX-FIN-GRUPO
115300     SET IX-HOR UP BY 1.
115400
115500 2431-PROC-GRUPO-VIAJE-F. EXIT.
115600
115700*    PROYECTA SOBRE LA TRAZA DEL VIAJE (WK-VIA-TRZ-ID) CADA
115800*    HORARIO DEL GRUPO QUE LLEGO SIN DISTANCIA (R-5).
115900 2440-PROYECTAR-GRUPO-I.
116000
116100     IF WK-VIA-TRZ-ID (IX-VIA) = SPACES
116200        GO TO 2440-PROYECTAR-GRUPO-F
116300     END-IF
116400
116500     SET IX-HOR TO IX-INI-GRUPO
116600     PERFORM 2441-PROYECTAR-PARADA-I THRU 2441-PROYECTAR-PARADA-F
116700             VARYING IX-HOR FROM IX-INI-GRUPO BY 1
116800             UNTIL IX-HOR > IX-FIN-GRUPO.
116900
117000 2440-PROYECTAR-GRUPO-F. EXIT.
117100
117200 2441-PROYECTAR-PARADA-I.
117300
117400     IF HOR-DIST-NO-ERA-BLANCO (IX-HOR)
117500        GO TO 2441-PROYECTAR-PARADA-F
117600     END-IF
117700
117800     SET PRD-NO-FUE-ENCONTRADA TO TRUE
117900     MOVE 0 TO WS-DIST-MINIMA
118000     MOVE 0 TO WS-TRZ-MEJOR-IDX
118100
118200*        BUSCA EN TODA LA TABLA DE TRAZA LOS PUNTOS DE ESTE
118300*        VIAJE Y SE QUEDA CON EL MAS CERCANO (PRIMERO GANA EN
118400*        CASO DE EMPATE, SE RECORRE EN ORDEN DE SECUENCIA).
118500     PERFORM 2442-BUSCAR-PUNTO-TRAZA-I THRU 2442-BUSCAR-PUNTO-TRAZA-F
118600             VARYING IX-TRZ FROM 1 BY 1
118700             UNTIL IX-TRZ > WK-TRZ-CANT
118800
118900     IF PRD-FUE-ENCONTRADA
119000        SET IX-A TO WS-TRZ-MEJOR-IDX
119100        MOVE WK-TRZ-DIST-ACUM (IX-A) TO WK-HOR-DISTANCIA (IX-HOR)
119200     END-IF.
119300
119400 2441-PROYECTAR-PARADA-F. EXIT.
119500
119600 2442-BUSCAR-PUNTO-TRAZA-I.
119700
119800     IF WK-TRZ-ID (IX-TRZ) NOT = WK-VIA-TRZ-ID (IX-VIA)
119900        GO TO 2442-BUSCAR-PUNTO-TRAZA-F
120000     END-IF
120100
120200*        BUSCA LAT/LON DE LA PARADA EN EL INDICE DE PARADAS
120300*        GUARDADAS (LAS DESCARTADAS POR R-1 QUEDAN SIN DISTANCIA).
120400     SET PRD-NO-FUE-ENCONTRADA TO TRUE
120500     SEARCH ALL WK-PRD-FILA
120600        WHEN WK-PRD-ID (IX-PRD) = WK-HOR-PRD-ID (IX-HOR)
120700           MOVE WK-PRD-LATITUD  (IX-PRD) TO WS-CD-LATITUD-1
120800           MOVE WK-PRD-LONGITUD (IX-PRD) TO WS-CD-LONGITUD-1
120900           MOVE WK-TRZ-LATITUD  (IX-TRZ) TO WS-CD-LATITUD-2
121000           MOVE WK-TRZ-LONGITUD (IX-TRZ) TO WS-CD-LONGITUD-2
121100           CALL 'PGMDSMTB' USING WS-COMUNICACION-DIST
121200           MOVE WS-CD-DISTANCIA TO WS-DIST-CANDIDATA
121300           IF NOT PRD-FUE-ENCONTRADA
121400              OR WS-DIST-CANDIDATA < WS-DIST-MINIMA
121500              MOVE WS-DIST-CANDIDATA TO WS-DIST-MINIMA
121600              MOVE IX-TRZ TO WS-TRZ-MEJOR-IDX
121700              SET PRD-FUE-ENCONTRADA TO TRUE
121800           END-IF
121900     END-SEARCH.
122000
122100 2442-BUSCAR-PUNTO-TRAZA-F. EXIT.
122200
122300
122400*---------------------------------------------------------------
122500*    ASIGNACION DE NUMERO DE SERVICIO (REGLA R-6). UN VIAJE ES
122600*    NUMERABLE SOLO SI SU PRIMERA Y ULTIMA PARADA NORMALIZAN A
122700*    TERMINAL. SE CALCULA CODIGO DE RUTA Y PARIDAD, SE ORDENA
122800*    LA TABLA POR (SERVICIO, COD-RUTA, PARIDAD, HORA DE SALIDA)
122900*    Y SE NUMERA POR DOBLE CORTE DE CONTROL.
123000*---------------------------------------------------------------
123100 2500-ASIG-NUMSERV-I.
123200
123300     IF WK-VIA-CANT = 0
123400        GO TO 2500-ASIG-NUMSERV-F
123500     END-IF
123600
123700     SET IX-VIA TO 1
123800     PERFORM 2505-CLASIFICAR-VIAJE-I THRU 2505-CLASIFICAR-VIAJE-F
123900             VARYING IX-VIA FROM 1 BY 1
124000             UNTIL IX-VIA > WK-VIA-CANT
124100
124200     PERFORM 2510-ORDENAR-VIAJES-I THRU 2510-ORDENAR-VIAJES-F
124300
124400     MOVE SPACES TO WS-SERV-ANTERIOR
124500     MOVE 99     TO WS-CODRUTA-ANTERIOR
124600     MOVE SPACES TO WS-PARIDAD-ANTERIOR
124700     MOVE 0      TO WS-CORRIDA-SIG
124800
124900     SET IX-VIA TO 1
125000     PERFORM 2520-NUMERAR-VIAJE-I THRU 2520-NUMERAR-VIAJE-F
125100             VARYING IX-VIA FROM 1 BY 1
125200             UNTIL IX-VIA > WK-VIA-CANT
125300
125400*        LA TABLA QUEDO ORDENADA POR SERVICIO/RUTA/PARIDAD;
125500*        SE REORDENA POR VIA-ID PARA LAS BUSQUEDAS DE 2810.
125600     PERFORM 2406-ORDENAR-VIAJES-POR-ID-I
125700             THRU 2406-ORDENAR-VIAJES-POR-ID-F.
125800
125900 2500-ASIG-NUMSERV-F. EXIT.
126000
126100*    BUSCA TERMINAL DE PRIMERA/ULTIMA PARADA, CODIGO DE RUTA Y
126200*    PARIDAD PARA UN VIAJE. SI ALGUNA DE LAS DOS NO ES TERMINAL,
126300*    EL VIAJE QUEDA NO NUMERABLE.
126400 2505-CLASIFICAR-VIAJE-I.
126500
126600     MOVE SPACES TO WS-TERM-PRIMERA
126700     MOVE SPACES TO WS-TERM-ULTIMA
126800
126900     SEARCH ALL WK-PRD-FILA
127000        WHEN WK-PRD-ID (IX-PRD) = WK-VIA-PRD-PRIMERA (IX-VIA)
127100           MOVE WK-PRD-TERMINAL (IX-PRD) TO WS-TERM-PRIMERA
127200     END-SEARCH
127300
127400     SEARCH ALL WK-PRD-FILA
127500        WHEN WK-PRD-ID (IX-PRD) = WK-VIA-PRD-ULTIMA (IX-VIA)
127600           MOVE WK-PRD-TERMINAL (IX-PRD) TO WS-TERM-ULTIMA
127700     END-SEARCH
127800
127900     IF WS-TERM-PRIMERA = SPACES OR WS-TERM-ULTIMA = SPACES
128000        GO TO 2505-CLASIFICAR-VIAJE-F
128100     END-IF
128200
128300     SET VIA-ES-NUMERABLE (IX-VIA) TO TRUE
128400
128500     IF WS-TERM-ULTIMA = 'ETXEBARRI     ' OR
128600        WS-TERM-ULTIMA = 'BASAURI       '
128700        SET VIA-DIRECCION-PRINCIPAL (IX-VIA) TO TRUE
128800     ELSE
128900        SET VIA-DIRECCION-CONTRARIA (IX-VIA) TO TRUE
129000     END-IF
129100
129200     PERFORM 2506-BUSCAR-COD-RUTA-I THRU 2506-BUSCAR-COD-RUTA-F.
129300
129400 2505-CLASIFICAR-VIAJE-F. EXIT.
129500
129600*    PAR DE TERMINALES ORDENADO ALFABETICAMENTE, BUSCADO EN
129700*    LA TABLA FIJA WK-PARCOD-TAB (SEIS PARES, VER WKTBMTB).
129800 2506-BUSCAR-COD-RUTA-I.
129900
130000     IF WS-TERM-PRIMERA <= WS-TERM-ULTIMA
130100        MOVE WS-TERM-PRIMERA TO WS-PCD-A
130200        MOVE WS-TERM-ULTIMA  TO WS-PCD-B
130300     ELSE
130400        MOVE WS-TERM-ULTIMA  TO WS-PCD-A
130500        MOVE WS-TERM-PRIMERA TO WS-PCD-B
130600     END-IF
130700
130800     MOVE 99 TO WK-VIA-COD-RUTA (IX-VIA)
130900
131000     SET IX-PCD TO 1
131100     PERFORM 2507-COMPARAR-PAR-I THRU 2507-COMPARAR-PAR-F
131200             VARYING IX-PCD FROM 1 BY 1
131300             UNTIL IX-PCD > 6.
131400
131500 2506-BUSCAR-COD-RUTA-F. EXIT.
131600
131700 2507-COMPARAR-PAR-I.
131800
131900     IF WK-PCD-TERM-A (IX-PCD) = WS-PCD-A AND
132000        WK-PCD-TERM-B (IX-PCD) = WS-PCD-B
132100        MOVE WK-PCD-CODIGO (IX-PCD) TO WK-VIA-COD-RUTA (IX-VIA)
132200     END-IF.
132300
132400 2507-COMPARAR-PAR-F. EXIT.
132500
132600*    BURBUJA SOBRE WK-VIA-FILA POR (SERV-ID, COD-RUTA, PARIDAD,
132700*    SEG-SALIDA-1RA). LOS NO NUMERABLES (COD-RUTA 99, PARIDAD
132800*    BLANCO) QUEDAN AGRUPADOS APARTE Y NO SE LES ASIGNA CORRIDA.
132900 2510-ORDENAR-VIAJES-I.
133000
133100     IF WK-VIA-CANT < 2
133200        GO TO 2510-ORDENAR-VIAJES-F
133300     END-IF
133400
133500     SET WK-HUBO-CAMBIO TO TRUE
133600     PERFORM 2511-PASADA-VIAJES-I THRU 2511-PASADA-VIAJES-F
133700             UNTIL WK-NO-HUBO-CAMBIO.
133800
133900 2510-ORDENAR-VIAJES-F. EXIT.
134000
134100 2511-PASADA-VIAJES-I.
134200
134300     SET WK-NO-HUBO-CAMBIO TO TRUE
134400     SET IX-VIA TO 1
134500     PERFORM 2512-COMPARAR-VIAJES-I THRU 2512-COMPARAR-VIAJES-F
134600             VARYING IX-VIA FROM 1 BY 1
134700             UNTIL IX-VIA > WK-VIA-CANT - 1.
134800
134900 2511-PASADA-VIAJES-F. EXIT.
135000
135100 2512-COMPARAR-VIAJES-I.
135200
135300     SET IX-A TO IX-VIA
135400     SET IX-B TO IX-VIA
135500     SET IX-B UP BY 1
135600
135700     IF WK-VIA-SERV-ID (IX-A) > WK-VIA-SERV-ID (IX-B)
135800        OR (WK-VIA-SERV-ID (IX-A) = WK-VIA-SERV-ID (IX-B) AND
135900            WK-VIA-COD-RUTA (IX-A) > WK-VIA-COD-RUTA (IX-B))
136000        OR (WK-VIA-SERV-ID (IX-A) = WK-VIA-SERV-ID (IX-B) AND
136100            WK-VIA-COD-RUTA (IX-A) = WK-VIA-COD-RUTA (IX-B) AND
136200            WK-VIA-PARIDAD (IX-A) > WK-VIA-PARIDAD (IX-B))
136300        OR (WK-VIA-SERV-ID (IX-A) = WK-VIA-SERV-ID (IX-B) AND
136400            WK-VIA-COD-RUTA (IX-A) = WK-VIA-COD-RUTA (IX-B) AND
136500            WK-VIA-PARIDAD (IX-A) = WK-VIA-PARIDAD (IX-B) AND
136600            WK-VIA-SEG-SALIDA-1RA (IX-A) > WK-VIA-SEG-SALIDA-1RA (IX-B))
136700        MOVE WK-VIA-FILA (IX-A) TO WS-SWAP-VIAJE
136800        MOVE WK-VIA-FILA (IX-B) TO WK-VIA-FILA (IX-A)
136900        MOVE WS-SWAP-VIAJE      TO WK-VIA-FILA (IX-B)
137000        SET WK-HUBO-CAMBIO TO TRUE
137100     END-IF.
137200
137300 2512-COMPARAR-VIAJES-F. EXIT.
137400
137500*    DOBLE CORTE DE CONTROL: CAMBIA EL GRUPO (SERVICIO/RUTA/
137600*    PARIDAD) SI CUALQUIERA DE LOS TRES DIFIERE DEL ANTERIOR;
137700*    LA CORRIDA ARRANCA EN 0 (PAR) O 1 (IMPAR) Y AVANZA DE 2 EN 2.
137800 2520-NUMERAR-VIAJE-I.
137900
138000     IF NOT VIA-ES-NUMERABLE (IX-VIA)
138100        GO TO 2520-NUMERAR-VIAJE-F
138200     END-IF
138300
138400     IF WK-VIA-SERV-ID (IX-VIA) NOT = WS-SERV-ANTERIOR
138500        OR WK-VIA-COD-RUTA (IX-VIA) NOT = WS-CODRUTA-ANTERIOR
138600        OR WK-VIA-PARIDAD (IX-VIA) NOT = WS-PARIDAD-ANTERIOR
138700        IF VIA-DIRECCION-PRINCIPAL (IX-VIA)
138800           MOVE 0 TO WS-CORRIDA-SIG
138900        ELSE
139000           MOVE 1 TO WS-CORRIDA-SIG
139100        END-IF
139200        MOVE WK-VIA-SERV-ID (IX-VIA)  TO WS-SERV-ANTERIOR
139300        MOVE WK-VIA-COD-RUTA (IX-VIA) TO WS-CODRUTA-ANTERIOR
139400        MOVE WK-VIA-PARIDAD (IX-VIA)  TO WS-PARIDAD-ANTERIOR
139500     END-IF
139600
139700     PERFORM 2530-GRABAR-NUMSERV-I THRU 2530-GRABAR-NUMSERV-F
139800
139900     ADD 2 TO WS-CORRIDA-SIG
140000     ADD 1 TO WS-CNT-VIAJE-NUMERADOS.
140100
140200 2520-NUMERAR-VIAJE-F. EXIT.
140300
140400*    DESBORDE DEL CODIGO 25 (OT-9614): CORRIDA > 99 PASA A
140500*    CODIGO 26 RESTANDO 100 A LA CORRIDA. CUALQUIER OTRO CODIGO
140600*    NO TIENE DESBORDE DEFINIDO.
140700 2530-GRABAR-NUMSERV-I.
140800
140900     IF WK-VIA-COD-RUTA (IX-VIA) = 25 AND WS-CORRIDA-SIG > 99
141000        MOVE 26 TO WK-VIA-COD-RUTA (IX-VIA)
141100        SUBTRACT 100 FROM WS-CORRIDA-SIG
141200     END-IF
141300
141400     MOVE WK-VIA-COD-RUTA (IX-VIA) TO WS-NSP-COD-RUTA
141500     MOVE WS-CORRIDA-SIG           TO WS-NSP-CORRIDA
141600     MOVE WS-NUM-SERVICIO-PRINT    TO WK-VIA-NUM-SERVICIO (IX-VIA).
141700
141800 2530-GRABAR-NUMSERV-F. EXIT.
141900
142000
142100*---------------------------------------------------------------
142200*    PASO DE CALENDARIO SIN CAMBIOS (SOLO COPIA).
142300*---------------------------------------------------------------
142400 2600-PASAR-CALENDARIO-I.
142500
142600     IF NOT CALEND-PRESENTE
142700        GO TO 2600-PASAR-CALENDARIO-F
142800     END-IF
142900
143000     PERFORM 2610-LEER-CALEND-I THRU 2610-LEER-CALEND-F
143100             UNTIL FIN-LEC-CALEND.
143200
143300 2600-PASAR-CALENDARIO-F. EXIT.
143400
143500 2610-LEER-CALEND-I.
143600
143700     READ ARCH-CALEND INTO REG-CALENDARIO
143800
143900     EVALUATE FS-CALEND
144000        WHEN '00'
144100           ADD 1 TO WS-CNT-CALEND-PROC
144200           WRITE REG-SAL-CALENDARIO FROM REG-CALENDARIO
144300        WHEN '10'
144400           SET FIN-LEC-CALEND TO TRUE
144500        WHEN OTHER
144600           DISPLAY '* ERROR LECTURA CALENDARIO = ' FS-CALEND
144700           SET FIN-LEC-CALEND TO TRUE
144800     END-EVALUATE.
144900
145000 2610-LEER-CALEND-F. EXIT.
145100
145200
145300*---------------------------------------------------------------
145400*    PASO DE EXCEPCIONES DE CALENDARIO SIN CAMBIOS (SOLO COPIA).
145500*---------------------------------------------------------------
145600 2700-PASAR-CALFECHAS-I.
145700
145800     IF NOT CALEXC-PRESENTE
145900        GO TO 2700-PASAR-CALFECHAS-F
146000     END-IF
146100
146200     PERFORM 2710-LEER-CALEXC-I THRU 2710-LEER-CALEXC-F
146300             UNTIL FIN-LEC-CALEXC.
146400
146500 2700-PASAR-CALFECHAS-F. EXIT.
146600
146700 2710-LEER-CALEXC-I.
146800
146900     READ ARCH-CALEXC INTO REG-CALEXCEP
147000
147100     EVALUATE FS-CALEXC
147200        WHEN '00'
147300           ADD 1 TO WS-CNT-CALEXC-PROC
147400           WRITE REG-SAL-CALEXCEP FROM REG-CALEXCEP
147500        WHEN '10'
147600           SET FIN-LEC-CALEXC TO TRUE
147700        WHEN OTHER
147800           DISPLAY '* ERROR LECTURA CALEND-EXCEP = ' FS-CALEXC
147900           SET FIN-LEC-CALEXC TO TRUE
148000     END-EVALUATE.
148100
148200 2710-LEER-CALEXC-F. EXIT.
148300
148400
148500*---------------------------------------------------------------
148600*    ESCRITURA DE OUT-TRIP-STOP-RECORD: UNA LINEA POR VIAJE X
148700*    PARADA, CON LA CABECERA DEL VIAJE REPETIDA (HORARIOS YA
148800*    ESTAN ORDENADOS POR VIA-ID+SECUENCIA DESDE 2420).
148900*---------------------------------------------------------------
149000 2800-ESCRIBIR-VIAHOR-I.
149100
149200     IF WK-HOR-CANT = 0
149300        GO TO 2800-ESCRIBIR-VIAHOR-F
149400     END-IF
149500
149600     SET IX-HOR TO 1
149700     PERFORM 2810-ESCRIBIR-HORARIO-I THRU 2810-ESCRIBIR-HORARIO-F
149800             VARYING IX-HOR FROM 1 BY 1
149900             UNTIL IX-HOR > WK-HOR-CANT.
150000
150100 2800-ESCRIBIR-VIAHOR-F. EXIT.
150200
150300 2810-ESCRIBIR-HORARIO-I.
150400
150500     SET PRD-NO-FUE-ENCONTRADA TO TRUE
150600     SEARCH ALL WK-VIA-FILA
150700        WHEN WK-VIA-ID (IX-VIA) = WK-HOR-VIA-ID (IX-HOR)
150800           SET PRD-FUE-ENCONTRADA TO TRUE
150900     END-SEARCH
151000
151100*        UN HORARIO DE UN VIAJE QUE TRIPS.TXT NUNCA TRAJO NO SE
151200*        ESCRIBE (NO HAY CABECERA PARA REPETIR).
151300     IF NOT PRD-FUE-ENCONTRADA
151400        GO TO 2810-ESCRIBIR-HORARIO-F
151500     END-IF
151600
151700     MOVE SPACES TO REG-OVIAHOR
151800     MOVE WK-VIA-ID (IX-VIA)          TO OVH-VIA-ID
151900     MOVE WK-VIA-LIN-ID (IX-VIA)      TO OVH-LIN-ID
152000     MOVE WK-VIA-SERV-ID (IX-VIA)     TO OVH-SERV-ID
152100     MOVE WK-VIA-TRZ-ID (IX-VIA)      TO OVH-TRZ-ID
152200     MOVE WK-VIA-DIRECCION (IX-VIA)   TO OVH-DIRECCION
152300     MOVE WK-VIA-NUM-SERVICIO (IX-VIA) TO OVH-NUM-SERVICIO
152400     MOVE WK-HOR-SECUENCIA (IX-HOR)   TO OVH-SECUENCIA
152500     MOVE WK-HOR-PRD-ID (IX-HOR)      TO OVH-PRD-ID
152600     MOVE WK-HOR-SEG-LLEGADA (IX-HOR) TO OVH-SEG-LLEGADA
152700     MOVE WK-HOR-SEG-SALIDA (IX-HOR)  TO OVH-SEG-SALIDA
152800     MOVE WK-HOR-DISTANCIA (IX-HOR)   TO OVH-DISTANCIA
152900
153000     WRITE REG-SAL-VIAHOR FROM REG-OVIAHOR.
153100
153200 2810-ESCRIBIR-HORARIO-F. EXIT.
153300
153400
153500*---------------------------------------------------------------
153600*    BANNER FINAL: CIERRA ARCHIVOS E IMPRIME CONTADORES DE FASE.
153700*---------------------------------------------------------------
153800 9999-FINAL-I.
153900
154000     CLOSE ARCH-PARADA ARCH-LINEA ARCH-VIAJE ARCH-HORARIO
154100           ARCH-TRAZA ARCH-CALEND ARCH-CALEXC
154200     CLOSE ARCH-OPARADA ARCH-OLINEA ARCH-OTRAZA ARCH-OVIAHOR
154300           ARCH-OCALEND ARCH-OCALEXC
154400
154500     DISPLAY ' '
154600     DISPLAY '====================================================='
154700     DISPLAY 'PGMCVMTB - RESUMEN DEL LOTE'
154800     MOVE WS-CNT-PARADA-LEIDAS    TO WS-LINEA-PRINT
154900     DISPLAY 'PARADAS LEIDAS          = ' WS-LINEA-PRINT
155000     MOVE WS-CNT-PARADA-KEPT      TO WS-LINEA-PRINT
155100     DISPLAY 'PARADAS CONSERVADAS     = ' WS-LINEA-PRINT
155200     MOVE WS-CNT-LINEA-PROC       TO WS-LINEA-PRINT
155300     DISPLAY 'LINEAS PROCESADAS       = ' WS-LINEA-PRINT
155400     MOVE WS-CNT-TRAZA-PUNTOS     TO WS-LINEA-PRINT
155500     DISPLAY 'PUNTOS DE TRAZA LEIDOS  = ' WS-LINEA-PRINT
155600     MOVE WS-CNT-TRAZA-GRUPOS     TO WS-LINEA-PRINT
155700     DISPLAY 'TRAZAS PROCESADAS       = ' WS-LINEA-PRINT
155800     MOVE WS-CNT-HORARIO-LEIDOS   TO WS-LINEA-PRINT
155900     DISPLAY 'HORARIOS LEIDOS         = ' WS-LINEA-PRINT
156000     MOVE WS-CNT-VIAJE-PROC       TO WS-LINEA-PRINT
156100     DISPLAY 'VIAJES PROCESADOS       = ' WS-LINEA-PRINT
156200     MOVE WS-CNT-VIAJE-NUMERADOS  TO WS-LINEA-PRINT
156300     DISPLAY 'VIAJES CON NUM SERVICIO = ' WS-LINEA-PRINT
156400     MOVE WS-CNT-CALEND-PROC      TO WS-LINEA-PRINT
156500     DISPLAY 'CALENDARIOS COPIADOS    = ' WS-LINEA-PRINT
156600     MOVE WS-CNT-CALEXC-PROC      TO WS-LINEA-PRINT
156700     DISPLAY 'CALEND-EXCEP COPIADAS   = ' WS-LINEA-PRINT
156800     DISPLAY 'LOTE FINALIZADO CON EXITO'
156900     DISPLAY '====================================================='.
157000
157100 9999-FINAL-F. EXIT.
