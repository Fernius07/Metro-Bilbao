000100*///////////////// (LINEAS) //////////////////////////////////////
000200**************************************
000300*     LAYOUT LINEA (GTFS ROUTES)     *
000400*     LARGO REGISTRO = 80 BYTES      *
000500*     ENTRADA LINEAS.TXT             *
000600**************************************
000700 01  REG-LINEA.
000800     03  LIN-ID                  PIC X(10)    VALUE SPACES.
000900     03  LIN-NOM-CORTO           PIC X(10)    VALUE SPACES.
001000     03  LIN-NOM-LARGO           PIC X(40)    VALUE SPACES.
001100     03  LIN-COLOR               PIC X(06)    VALUE SPACES.
001200     03  LIN-COLOR-TEXTO         PIC X(06)    VALUE SPACES.
001300     03  FILLER                  PIC X(08)    VALUE SPACES.
001400*///////////////////////////////////////////////////////////////
