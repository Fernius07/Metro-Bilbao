000100*///////////////// (SALIDA-VIAJE-HORARIO) /////////////////////////
000200**************************************
000300*  LAYOUT HORARIO DE VIAJE ENRIQUECIDO *
000400*  (UNA LINEA POR VIAJE X PARADA, CABECERA REPETIDA) *
000500*     LARGO REGISTRO = 90 BYTES      *
000600*     SALIDA VIAHOR-OUT.TXT          *
000700**************************************
000800 01  REG-OVIAHOR.
000900     03  OVH-VIA-ID              PIC X(15)    VALUE SPACES.
001000     03  OVH-LIN-ID              PIC X(10)    VALUE SPACES.
001100     03  OVH-SERV-ID             PIC X(10)    VALUE SPACES.
001200     03  OVH-TRZ-ID              PIC X(10)    VALUE SPACES.
001300     03  OVH-DIRECCION           PIC X(01)    VALUE SPACES.
001400*        NUM-SERVICIO EN BLANCO SI EL VIAJE NO ES NUMERABLE (R-6)
001500     03  OVH-NUM-SERVICIO        PIC X(04)    VALUE SPACES.
001600     03  OVH-SECUENCIA           PIC 9(04)    VALUE ZEROS.
001700     03  OVH-PRD-ID              PIC X(10)    VALUE SPACES.
001800     03  OVH-SEG-LLEGADA         PIC 9(06)    VALUE ZEROS.
001900     03  OVH-SEG-SALIDA          PIC 9(06)    VALUE ZEROS.
002000     03  OVH-DISTANCIA           PIC 9(07)V99 VALUE ZEROS.
002100     03  FILLER                  PIC X(05)    VALUE SPACES.
002200*///////////////////////////////////////////////////////////////
