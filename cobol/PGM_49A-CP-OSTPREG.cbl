000100*///////////////// (SALIDA-PARADAS) //////////////////////////////
000200**************************************
000300*  LAYOUT PARADA DE SALIDA (ENRIQUECIDA) *
000400*     LARGO REGISTRO = 70 BYTES      *
000500*     SALIDA PARADAS-OUT.TXT         *
000600*     SOLO PARADAS QUE PASAN R-1     *
000700**************************************
000800 01  REG-OPARADA.
000900     03  OPR-ID                  PIC X(10)    VALUE SPACES.
001000     03  OPR-NOMBRE              PIC X(30)    VALUE SPACES.
001100     03  OPR-LATITUD             PIC S9(03)V9(06) VALUE ZEROS.
001200     03  OPR-LONGITUD            PIC S9(03)V9(06) VALUE ZEROS.
001300     03  FILLER                  PIC X(12)    VALUE SPACES.
001400*///////////////////////////////////////////////////////////////
