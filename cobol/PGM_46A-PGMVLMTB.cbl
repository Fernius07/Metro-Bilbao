000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMVLMTB.
000300 AUTHOR.        I ZUBELDIA.
000400 INSTALLATION.  CPD METRO BILBAO.
000500 DATE-WRITTEN.  14/06/1993.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - EXPLOTACION. CONFIDENCIAL LOTE.
000800******************************************************************
000900*                 HISTORIAL DE CAMBIOS - PGMVLMTB                *
001000* ---------------------------------------------------------------*
001100* 14/06/93 IZB OT-9344  ALTA INICIAL. LOTE DE VALIDACION PREVIO   *
001200*                       AL CONVERSOR (PGMCVMTB): CARGA LAS OCHO   *
001300*                       TABLAS GTFS Y CHEQUEA COMPLETITUD         *
001400*                       (REGLA V-1), SIN GENERAR SALIDA PROPIA    *
001500*                       MAS QUE EL REPORTE DE VALIDACION.         *
001600* 02/08/93 IZB OT-9362  SE AGREGA CHEQUEO DE COORDENADAS FUERA DE *
001700*                       LA CAJA DEL GRAN BILBAO O NO NUMERICAS    *
001800*                       (REGLA V-2).                              *
001900* 19/11/93 AUR OT-9418  SE AGREGA CHEQUEO DE INTEGRIDAD           *
002000*                       REFERENCIAL POR VIAJE (RUTA/SERVICIO/     *
002100*                       TRAZA) Y POR HORARIO (VIAJE/PARADA)       *
002200*                       CONTRA LAS TABLAS EN MEMORIA (REGLA V-3). *
002300* 05/02/94 AUR OT-9447  SE AGREGA CHEQUEO DE CONSISTENCIA DE      *
002400*                       HORARIOS POR VIAJE: CONTINUIDAD DE        *
002500*                       SECUENCIA Y CRONOLOGIA LLEGADA/SALIDA     *
002600*                       (REGLA V-4).                              *
002700* 30/05/94 JEB OT-9512  LAS OCHO TABLAS SE ORDENAN AHORA EN       *
002800*                       MEMORIA ANTES DE CUALQUIER SEARCH ALL     *
002900*                       (ANTES SE ASUMIA EL ARCHIVO YA ORDENADO); *
003000*                       SE AGREGAN LAS BURBUJAS CORRESPONDIENTES. *
003100* 11/09/95 AUR OT-9609  LA CRONOLOGIA COMPARABA SIEMPRE DESDE LA  *
003200*                       PRIMERA PARADA DEL VIAJE; EL FUNCIONAL    *
003300*                       EXIGE COMPARAR CONTRA LA ULTIMA SALIDA    *
003400*                       NO EN BLANCO VISTA, NO CONTRA LA PRIMERA. *
003500* 03/02/98 MZB OT-9804  REVISION Y2K: FECHAS DE CALENDARIO YA     *
003600*                       VENIAN A 8 POSICIONES (AAAAMMDD), SIN     *
003700*                       CAMBIO DE CODIGO; SE DEJA CONSTANCIA.     *
003800* 14/07/99 MZB OT-9928  SE ACLARA POR COMENTARIO QUE AGENCIA.TXT  *
003900*                       NO SE VALIDA MAS ALLA DE SU PRESENCIA     *
004000*                       (NO ES OBJETO DE ESTE LOTE EL CONTENIDO). *
004100* 22/03/01 IGK OT-0118  EL REPORTE FINAL AHORA DISCRIMINA TOTAL   *
004200*                       DE ERRORES Y TOTAL DE AVISOS POR SEPARADO *
004300*                       ANTES DEL VEREDICTO (ANTES SOLO HABIA UN  *
004400*                       TOTAL GENERAL).                           *
004500* 11/06/02 IGK OT-0231  LIMPIEZA DE COMENTARIOS Y ALINEACION DE   *
004600*                       NOMBRES DE TRABAJO CON LA COPY WKTBMTB    *
004700*                       COMPARTIDA CON EL CONVERSOR.              *
004800******************************************************************
004900*    PROPOSITO GENERAL:                                          *
005000*    LOTE VALIDADOR DEL SERVICIO DE HORARIOS DE METRO BILBAO.    *
005100*    CORRE ANTES DEL CONVERSOR (PGMCVMTB) SOBRE LOS MISMOS        *
005200*    ARCHIVOS PLANOS DE ENTRADA PARA DETECTAR PROBLEMAS DE        *
005300*    COMPLETITUD, COORDENADAS, INTEGRIDAD REFERENCIAL Y           *
005400*    CONSISTENCIA DE HORARIOS ANTES DE GASTAR LA VENTANA DE LOTE  *
005500*    EN LA CONVERSION. NO CORRIGE NADA: SOLO INFORMA Y DEVUELVE   *
005600*    CODIGO DE RETORNO DISTINTO DE CERO SI HUBO ALGUN ERROR.      *
005700*    NO DESCARGA NADA DE RED NI DECIDE REINTENTOS: ESO QUEDA      *
005800*    DEL LADO DEL OPERADOR QUE LEE EL REPORTE DE ESTE LOTE.       *
005900******************************************************************
006000
006100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400
006500 SPECIAL-NAMES.
006600     CLASS CLASE-DIGITO   IS '0' THRU '9'
006700     CLASS CLASE-NUMERICA IS '0' THRU '9'
006800     C01 IS TOP-OF-FORM.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT ARCH-PARADA   ASSIGN TO DDPARADA
007300            FILE STATUS IS FS-PARADA.
007400     SELECT ARCH-LINEA    ASSIGN TO DDLINEA
007500            FILE STATUS IS FS-LINEA.
007600     SELECT ARCH-VIAJE    ASSIGN TO DDVIAJE
007700            FILE STATUS IS FS-VIAJE.
007800     SELECT ARCH-HORARIO  ASSIGN TO DDHORARI
007900            FILE STATUS IS FS-HORARIO.
008000     SELECT ARCH-TRAZA    ASSIGN TO DDTRAZA
008100            FILE STATUS IS FS-TRAZA.
008200     SELECT ARCH-CALEND   ASSIGN TO DDCALEND
008300            FILE STATUS IS FS-CALEND.
008400     SELECT ARCH-CALEXC   ASSIGN TO DDCALEXC
008500            FILE STATUS IS FS-CALEXC.
008600     SELECT ARCH-AGENCIA  ASSIGN TO DDAGENCI
008700            FILE STATUS IS FS-AGENCIA.
008800     SELECT ARCH-REPORTE  ASSIGN TO DDREPORT
008900            FILE STATUS IS FS-REPORTE.
009000
009100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009200 DATA DIVISION.
009300 FILE SECTION.
009400*=============*
009500
009600 FD  ARCH-PARADA
009700     BLOCK CONTAINS 0 RECORDS
009800     RECORDING MODE IS F.
009900 01  REG-ENT-PARADA          PIC X(70).
010000
010100 FD  ARCH-LINEA
010200     BLOCK CONTAINS 0 RECORDS
010300     RECORDING MODE IS F.
010400 01  REG-ENT-LINEA           PIC X(80).
010500
010600 FD  ARCH-VIAJE
010700     BLOCK CONTAINS 0 RECORDS
010800     RECORDING MODE IS F.
010900 01  REG-ENT-VIAJE           PIC X(60).
011000
011100 FD  ARCH-HORARIO
011200     BLOCK CONTAINS 0 RECORDS
011300     RECORDING MODE IS F.
011400 01  REG-ENT-HORARIO         PIC X(60).
011500
011600 FD  ARCH-TRAZA
011700     BLOCK CONTAINS 0 RECORDS
011800     RECORDING MODE IS F.
011900 01  REG-ENT-TRAZA           PIC X(50).
012000
012100 FD  ARCH-CALEND
012200     BLOCK CONTAINS 0 RECORDS
012300     RECORDING MODE IS F.
012400 01  REG-ENT-CALENDARIO      PIC X(40).
012500
012600 FD  ARCH-CALEXC
012700     BLOCK CONTAINS 0 RECORDS
012800     RECORDING MODE IS F.
012900 01  REG-ENT-CALEXCEP        PIC X(25).
013000
013100*    AGENCIA: SOLO SE ABRE PARA CONSTATAR PRESENCIA (NON-GOAL
013200*    DE CONTENIDO); NUNCA SE LEE SU CONTENIDO MAS ALLA DE EOF.
013300 FD  ARCH-AGENCIA
013400     BLOCK CONTAINS 0 RECORDS
013500     RECORDING MODE IS F.
013600 01  REG-ENT-AGENCIA         PIC X(80).
013700
013800*    REPORTE DE VALIDACION: UNA LINEA POR CADA ERROR/AVISO, MAS
013900*    BANNER Y VEREDICTO FINAL. MISMO ANCHO DE LINEA DE IMPRESION
014000*    QUE LOS DEMAS REPORTES DEL TURNO DE NOCHE (93 BYTES).
014100 FD  ARCH-REPORTE
014200     BLOCK CONTAINS 0 RECORDS
014300     RECORDING MODE IS F.
014400 01  REG-SAL-REPORTE         PIC X(93).
014500
014600
014700 WORKING-STORAGE SECTION.
014800*=======================*
014900
015000*----------- ESTADOS DE ARCHIVO ---------------------------------
015100 77  FS-PARADA               PIC XX  VALUE SPACES.
015200 77  FS-LINEA                PIC XX  VALUE SPACES.
015300 77  FS-VIAJE                PIC XX  VALUE SPACES.
015400 77  FS-HORARIO              PIC XX  VALUE SPACES.
015500 77  FS-TRAZA                PIC XX  VALUE SPACES.
015600 77  FS-CALEND               PIC XX  VALUE SPACES.
015700 77  FS-CALEXC               PIC XX  VALUE SPACES.
015800 77  FS-AGENCIA              PIC XX  VALUE SPACES.
015900 77  FS-REPORTE              PIC XX  VALUE SPACES.
016000
016100*----------- ARCHIVO PRESENTE / AUSENTE --------------------------
016200*    UN REQUERIDO (PARADA/LINEA/VIAJE/HORARIO) AUSENTE ES ERROR
016300*    DE COMPLETITUD (V-1); UN OPCIONAL AUSENTE ES AVISO.
016400 77  WS-PARADA-OK            PIC X   VALUE 'N'.
016500     88  PARADA-PRESENTE             VALUE 'Y'.
016600 77  WS-LINEA-OK             PIC X   VALUE 'N'.
016700     88  LINEA-PRESENTE              VALUE 'Y'.
016800 77  WS-VIAJE-OK             PIC X   VALUE 'N'.
016900     88  VIAJE-PRESENTE              VALUE 'Y'.
017000 77  WS-HORARIO-OK           PIC X   VALUE 'N'.
017100     88  HORARIO-PRESENTE            VALUE 'Y'.
017200 77  WS-TRAZA-OK             PIC X   VALUE 'N'.
017300     88  TRAZA-PRESENTE              VALUE 'Y'.
017400 77  WS-CALEND-OK            PIC X   VALUE 'N'.
017500     88  CALEND-PRESENTE             VALUE 'Y'.
017600 77  WS-CALEXC-OK            PIC X   VALUE 'N'.
017700     88  CALEXC-PRESENTE             VALUE 'Y'.
017800 77  WS-AGENCIA-OK           PIC X   VALUE 'N'.
017900     88  AGENCIA-PRESENTE            VALUE 'Y'.
018000
018100*----------- SWITCHES DE FIN DE LECTURA --------------------------
018200 77  WS-FIN-PARADA           PIC X   VALUE 'N'.
018300     88  FIN-LEC-PARADA              VALUE 'Y'.
018400 77  WS-FIN-LINEA            PIC X   VALUE 'N'.
018500     88  FIN-LEC-LINEA               VALUE 'Y'.
018600 77  WS-FIN-VIAJE            PIC X   VALUE 'N'.
018700     88  FIN-LEC-VIAJE               VALUE 'Y'.
018800 77  WS-FIN-HORARIO          PIC X   VALUE 'N'.
018900     88  FIN-LEC-HORARIO             VALUE 'Y'.
019000 77  WS-FIN-TRAZA            PIC X   VALUE 'N'.
019100     88  FIN-LEC-TRAZA               VALUE 'Y'.
019200 77  WS-FIN-CALEND           PIC X   VALUE 'N'.
019300     88  FIN-LEC-CALEND              VALUE 'Y'.
019400 77  WS-FIN-CALEXC           PIC X   VALUE 'N'.
019500     88  FIN-LEC-CALEXC              VALUE 'Y'.
019600
019700*----------- CONTADORES DE CARGA (PARA V-1 Y PARA EL BANNER) -----
019800 01  WS-CONTADORES-CARGA.
019900     03  WS-CNT-PARADA-LEIDAS    PIC S9(5) COMP VALUE ZERO.
020000     03  WS-CNT-LINEA-LEIDAS     PIC S9(5) COMP VALUE ZERO.
020100     03  WS-CNT-VIAJE-LEIDOS     PIC S9(5) COMP VALUE ZERO.
020200     03  WS-CNT-HORARIO-LEIDOS   PIC S9(5) COMP VALUE ZERO.
020300     03  WS-CNT-TRAZA-PUNTOS     PIC S9(5) COMP VALUE ZERO.
020400     03  WS-CNT-CALEND-LEIDOS    PIC S9(5) COMP VALUE ZERO.
020500     03  WS-CNT-CALEXC-LEIDOS    PIC S9(5) COMP VALUE ZERO.
020600     03  FILLER                  PIC X(01) VALUE SPACES.
020700
020800*    REDEFINE LOCAL DEL BLOQUE DE CONTADORES DE CARGA PARA
020900*    IMPRIMIRLO DE UN SOLO SAQUE EN EL BANNER FINAL (9999-FINAL).
021000 01  WS-CONTADORES-CARGA-PRINT REDEFINES WS-CONTADORES-CARGA.
021100     03  FILLER                   PIC 9(5).
021200     03  FILLER                   PIC 9(5).
021300     03  FILLER                   PIC 9(5).
021400     03  FILLER                   PIC 9(5).
021500     03  FILLER                   PIC 9(5).
021600     03  FILLER                   PIC 9(5).
021700     03  FILLER                   PIC 9(5).
021800
021900*----------- CONTADORES DE LAS REGLAS V-2 A V-4 ------------------
022000 01  WS-CONTADORES-REGLAS.
022100     03  WS-CNT-COORD-INVALIDAS     PIC S9(5) COMP VALUE ZERO.
022200     03  WS-CNT-VIA-RUTA-INEXIST    PIC S9(5) COMP VALUE ZERO.
022300     03  WS-CNT-VIA-SERV-INEXIST    PIC S9(5) COMP VALUE ZERO.
022400     03  WS-CNT-VIA-TRAZA-INEXIST   PIC S9(5) COMP VALUE ZERO.
022500     03  WS-CNT-HOR-VIA-INEXIST     PIC S9(5) COMP VALUE ZERO.
022600     03  WS-CNT-HOR-PRD-INEXIST     PIC S9(5) COMP VALUE ZERO.
022700     03  WS-CNT-VIA-NO-CONTINUO     PIC S9(5) COMP VALUE ZERO.
022800     03  WS-CNT-VIA-NO-MONOTONO     PIC S9(5) COMP VALUE ZERO.
022900     03  FILLER                     PIC X(01) VALUE SPACES.
023000
023100*    REDEFINE LOCAL PARA POSIBLE VOLCADO CONJUNTO DE DIAGNOSTICO
023200*    (LAS MISMAS OCHO REGLAS, VISTAS COMO TEXTO DE 5 DIGITOS).
023300 01  WS-CONTADORES-REGLAS-PRINT REDEFINES WS-CONTADORES-REGLAS.
023400     03  FILLER                   PIC 9(5).
023500     03  FILLER                   PIC 9(5).
023600     03  FILLER                   PIC 9(5).
023700     03  FILLER                   PIC 9(5).
023800     03  FILLER                   PIC 9(5).
023900     03  FILLER                   PIC 9(5).
024000     03  FILLER                   PIC 9(5).
024100     03  FILLER                   PIC 9(5).
024200
024300*----------- BUSQUEDA GENERICA (REUTILIZADA EN CADA SEARCH ALL) --
024400 77  WS-FLAG-BUSQUEDA         PIC X   VALUE 'N'.
024500     88  BUSQ-ENCONTRADA             VALUE 'Y'.
024600     88  BUSQ-NO-ENCONTRADA          VALUE 'N'.
024700
024800*----------- TRABAJO PARA EL CHEQUEO DE CONTINUIDAD (V-4) --------
024900 77  WS-SEC-ESPERADA          PIC S9(5) COMP VALUE ZERO.
025000 77  WS-SW-CONTINUO           PIC X     VALUE 'Y'.
025100     88  GRUPO-ES-CONTINUO           VALUE 'Y'.
025200     88  GRUPO-NO-ES-CONTINUO        VALUE 'N'.
025300
025400*----------- TRABAJO PARA EL CHEQUEO DE CRONOLOGIA (V-4) ---------
025500 77  WS-ANT-SAL-SEG           PIC 9(6)  COMP VALUE ZERO.
025600 77  WS-SW-SAL-ANTERIOR       PIC X     VALUE 'N'.
025700     88  SAL-ANT-NO-ERA-BLANCO        VALUE 'Y'.
025800     88  SAL-ANT-ERA-BLANCO           VALUE 'N'.
025900 77  WS-SW-MONOTONO           PIC X     VALUE 'Y'.
026000     88  GRUPO-ES-MONOTONO           VALUE 'Y'.
026100     88  GRUPO-NO-ES-MONOTONO        VALUE 'N'.
026200
026300*----------- SWAP BUFFERS PARA LAS BURBUJAS EN MEMORIA -----------
026400 01  WS-SWAP-PARADA.
026500     03  WS-SPR-ID                PIC X(10).
026600     03  WS-SPR-NOMBRE             PIC X(30).
026700     03  WS-SPR-LATITUD            PIC S9(3)V9(6) COMP.
026800     03  WS-SPR-LONGITUD           PIC S9(3)V9(6) COMP.
026900     03  WS-SPR-TERMINAL           PIC X(14).
027000     03  FILLER                    PIC X(01) VALUE SPACES.
027100
027200 01  WS-SWAP-TRAZA.
027300     03  WS-STZ-ID               PIC X(10).
027400     03  WS-STZ-SECUENCIA        PIC 9(5)   COMP.
027500     03  WS-STZ-LATITUD          PIC S9(3)V9(6) COMP.
027600     03  WS-STZ-LONGITUD         PIC S9(3)V9(6) COMP.
027700     03  WS-STZ-DIST-ACUM        PIC 9(7)V99 COMP.
027800     03  FILLER                  PIC X(01) VALUE SPACES.
027900
028000 01  WS-SWAP-HORARIO.
028100     03  WS-SHR-VIA-ID            PIC X(15).
028200     03  WS-SHR-PRD-ID            PIC X(10).
028300     03  WS-SHR-SECUENCIA         PIC 9(4)   COMP.
028400     03  WS-SHR-SEG-LLEGADA       PIC 9(6)   COMP.
028500     03  WS-SHR-SEG-SALIDA        PIC 9(6)   COMP.
028600     03  WS-SHR-DISTANCIA         PIC 9(7)V99 COMP.
028700     03  WS-SHR-DIST-BLANCO       PIC X.
028800     03  WS-SHR-LLEG-BLANCO       PIC X.
028900     03  WS-SHR-SAL-BLANCO        PIC X.
029000     03  FILLER                   PIC X(01) VALUE SPACES.
029100
029200 01  WS-SWAP-VIAJE.
029300     03  WS-SVA-ID                PIC X(15).
029400     03  WS-SVA-LIN-ID            PIC X(10).
029500     03  WS-SVA-SERV-ID           PIC X(10).
029600     03  WS-SVA-TRZ-ID            PIC X(10).
029700     03  WS-SVA-DIRECCION         PIC X(01).
029800     03  WS-SVA-PRD-PRIMERA       PIC X(10).
029900     03  WS-SVA-PRD-ULTIMA        PIC X(10).
030000     03  WS-SVA-SEG-SALIDA-1RA    PIC 9(6)   COMP.
030100     03  WS-SVA-NUMERABLE         PIC X.
030200     03  WS-SVA-PARIDAD           PIC X.
030300     03  WS-SVA-COD-RUTA          PIC 9(2)   COMP.
030400     03  WS-SVA-NUM-SERVICIO      PIC X(04).
030500     03  FILLER                   PIC X(01) VALUE SPACES.
030600
030700 77  WS-SWAP-LIN              PIC X(10).
030800 77  WS-SWAP-CAL              PIC X(10).
030900 77  WS-SWAP-CEX              PIC X(10).
031000
031100*----------- TABLA DE LINEAS DEL REPORTE DE VALIDACION -----------
031200*    SE ARMA EN MEMORIA A MEDIDA QUE CADA REGLA DETECTA UN
031300*    PROBLEMA Y SE VUELCA AL FINAL (2900), ERRORES PRIMERO Y
031400*    AVISOS DESPUES, PARA QUE EL OPERADOR VEA LO GRAVE ARRIBA.
031500 01  WS-REPORTE-TAB.
031600     03  WS-RPT-CANT             PIC S9(3)  COMP VALUE ZERO.
031700     03  WS-RPT-FILA OCCURS 30 TIMES INDEXED BY IX-RPT.
031800         05  WS-RPT-SEVERIDAD    PIC X      VALUE SPACES.
031900             88  RPT-ES-ERROR            VALUE 'E'.
032000             88  RPT-ES-AVISO             VALUE 'W'.
032100         05  WS-RPT-TEXTO        PIC X(60)  VALUE SPACES.
032200         05  WS-RPT-CUENTA       PIC 9(5)   VALUE ZERO.
032300         05  FILLER              PIC X(01)  VALUE SPACES.
032400
032500 77  WS-RPT-TXT-TMP           PIC X(60)  VALUE SPACES.
032600 77  WS-RPT-CNT-TMP           PIC S9(5)  COMP VALUE ZERO.
032700 77  WS-CNT-ERRORES           PIC S9(5)  COMP VALUE ZERO.
032800 77  WS-CNT-AVISOS            PIC S9(5)  COMP VALUE ZERO.
032900
033000*----------- LINEA DE IMPRESION DEL REPORTE -----------------------
033100 01  WS-LINEA-REPORTE          PIC X(93) VALUE SPACES.
033200 77  WS-CUENTA-PRINT           PIC ZZZZ9.
033300
033400*----------- INDICES DE TRABAJO GENERALES -------------------------
033500 77  IX-A                     PIC S9(5) COMP VALUE ZERO.
033600 77  IX-B                     PIC S9(5) COMP VALUE ZERO.
033700 77  IX-INI-GRUPO             PIC S9(5) COMP VALUE ZERO.
033800 77  IX-FIN-GRUPO             PIC S9(5) COMP VALUE ZERO.
033900
034000*----------- PRINT LINE (BANNER FINAL) ----------------------------
034100 77  WS-LINEA-PRINT           PIC ZZZZ9.
034200
034300*////   COPYS  //////////////////////////////////////////////////
034400*    LAYOUTS DE REGISTRO (ENTRADA, LOS MISMOS SIETE QUE EL
034500*    CONVERSOR; EL VALIDADOR NO ESCRIBE SALIDA ENRIQUECIDA)
034600     COPY STOPREG.
034700     COPY ROUTREG.
034800     COPY TRIPREG.
034900     COPY STIMREG.
035000     COPY SHPNREG.
035100     COPY CALNREG.
035200     COPY CALDREG.
035300*    TABLAS DE TRABAJO COMPARTIDAS CON EL CONVERSOR
035400     COPY WKTBMTB.
035500*////////////////////////////////////////////////////////////////
035600
035700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
035800 PROCEDURE DIVISION.
035900*  CUERPO PRINCIPAL DEL LOTE VALIDADOR                          *
036000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
036100
036200 MAIN-PROGRAM-I.
036300
036400     PERFORM 1000-INICIO-I              THRU 1000-INICIO-F
036500     PERFORM 2100-CHEQUEO-COMPLETITUD-I THRU 2100-CHEQUEO-COMPLETITUD-F
036600     PERFORM 2200-CHEQUEO-COORDENADAS-I THRU 2200-CHEQUEO-COORDENADAS-F
036700     PERFORM 2300-CHEQUEO-INTEGRIDAD-I  THRU 2300-CHEQUEO-INTEGRIDAD-F
036800     PERFORM 2400-CHEQUEO-HORARIOS-I    THRU 2400-CHEQUEO-HORARIOS-F
036900     PERFORM 2900-IMPRIMIR-REPORTE-I    THRU 2900-IMPRIMIR-REPORTE-F
037000     PERFORM 9999-FINAL-I               THRU 9999-FINAL-F.
037100
037200 MAIN-PROGRAM-F. GOBACK.
037300
037400
037500*---------------------------------------------------------------
037600*    APERTURA DE LOS OCHO ARCHIVOS DE ENTRADA Y CARGA DE LAS
037700*    OCHO TABLAS EN MEMORIA, YA ORDENADAS POR CLAVE PARA LOS
037800*    SEARCH ALL DE LA REGLA V-3. UN REQUERIDO AUSENTE QUEDA
037900*    CON LA TABLA VACIA Y LO DETECTA 2100-CHEQUEO-COMPLETITUD
038000*    COMO ERROR; UN OPCIONAL AUSENTE, COMO AVISO (NO HAY ABORTO
038100*    DE LOTE AQUI, SOLO SE DEJA CONSTANCIA EN EL REPORTE).
038200*---------------------------------------------------------------
038300 1000-INICIO-I.
038400
038500     OPEN INPUT ARCH-PARADA
038600     IF FS-PARADA = '00'
038700        SET PARADA-PRESENTE TO TRUE
038800     ELSE
038900        DISPLAY '* AVISO: PARADAS.TXT AUSENTE'
039000     END-IF
039100
039200     OPEN INPUT ARCH-LINEA
039300     IF FS-LINEA = '00'
039400        SET LINEA-PRESENTE TO TRUE
039500     ELSE
039600        DISPLAY '* AVISO: LINEAS.TXT AUSENTE'
039700     END-IF
039800
039900     OPEN INPUT ARCH-VIAJE
040000     IF FS-VIAJE = '00'
040100        SET VIAJE-PRESENTE TO TRUE
040200     ELSE
040300        DISPLAY '* AVISO: VIAJES.TXT AUSENTE'
040400     END-IF
040500
040600     OPEN INPUT ARCH-HORARIO
040700     IF FS-HORARIO = '00'
040800        SET HORARIO-PRESENTE TO TRUE
040900     ELSE
041000        DISPLAY '* AVISO: HORARIOS.TXT AUSENTE'
041100     END-IF
041200
041300     OPEN INPUT ARCH-TRAZA
041400     IF FS-TRAZA = '00'
041500        SET TRAZA-PRESENTE TO TRUE
041600     ELSE
041700        DISPLAY '* AVISO: TRAZAS.TXT AUSENTE'
041800     END-IF
041900
042000     OPEN INPUT ARCH-CALEND
042100     IF FS-CALEND = '00'
042200        SET CALEND-PRESENTE TO TRUE
042300     ELSE
042400        DISPLAY '* AVISO: CALENDARIO.TXT AUSENTE'
042500     END-IF
042600
042700     OPEN INPUT ARCH-CALEXC
042800     IF FS-CALEXC = '00'
042900        SET CALEXC-PRESENTE TO TRUE
043000     ELSE
043100        DISPLAY '* AVISO: CALENDARIO-EXCEP.TXT AUSENTE'
043200     END-IF
043300
043400     OPEN INPUT ARCH-AGENCIA
043500     IF FS-AGENCIA = '00'
043600        SET AGENCIA-PRESENTE TO TRUE
043700        CLOSE ARCH-AGENCIA
043800     ELSE
043900        DISPLAY '* AVISO: AGENCIA.TXT AUSENTE (SOLO PRESENCIA)'
044000     END-IF
044100
044200     OPEN OUTPUT ARCH-REPORTE
044300
044400     DISPLAY '====================================================='
044500     DISPLAY 'PGMVLMTB - VALIDADOR NOCTURNO GTFS METRO BILBAO'
044600     DISPLAY '====================================================='
044700
044800     PERFORM 1100-CARGAR-PARADAS-I   THRU 1100-CARGAR-PARADAS-F
044900     PERFORM 1200-CARGAR-LINEAS-I    THRU 1200-CARGAR-LINEAS-F
045000     PERFORM 1300-CARGAR-VIAJES-I    THRU 1300-CARGAR-VIAJES-F
045100     PERFORM 1400-CARGAR-HORARIOS-I  THRU 1400-CARGAR-HORARIOS-F
045200     PERFORM 1500-CARGAR-TRAZAS-I    THRU 1500-CARGAR-TRAZAS-F
045300     PERFORM 1600-CARGAR-CALENDARIO-I THRU 1600-CARGAR-CALENDARIO-F
045400     PERFORM 1700-CARGAR-CALEXCEP-I  THRU 1700-CARGAR-CALEXCEP-F.
045500
045600 1000-INICIO-F. EXIT.
045700
045800*---------------------------------------------------------------
045900*    CARGA DE PARADAS: SIN FILTRO (R-1 ES PROPIA DEL CONVERSOR,
046000*    ACA SE VALIDA TODO LO QUE VINO EN EL ARCHIVO). DE PASO SE
046100*    DETECTA LA COORDENADA NO NUMERICA O FUERA DE LA CAJA DEL
046200*    GRAN BILBAO (REGLA V-2, 42.9/43.5 LATITUD, -3.2/-2.6
046300*    LONGITUD).
046400*---------------------------------------------------------------
046500 1100-CARGAR-PARADAS-I.
046600
046700     IF NOT PARADA-PRESENTE
046800        GO TO 1100-CARGAR-PARADAS-F
046900     END-IF
047000
047100     PERFORM 1110-LEER-PARADA-I THRU 1110-LEER-PARADA-F
047200             UNTIL FIN-LEC-PARADA
047300
047400     PERFORM 1150-ORDENAR-PARADAS-I THRU 1150-ORDENAR-PARADAS-F.
047500
047600 1100-CARGAR-PARADAS-F. EXIT.
047700
047800 1110-LEER-PARADA-I.
047900
048000     READ ARCH-PARADA INTO REG-PARADA
048100
048200     EVALUATE FS-PARADA
048300        WHEN '00'
048400           ADD 1 TO WS-CNT-PARADA-LEIDAS
048500           PERFORM 1120-CARGAR-FILA-PARADA-I
048600                   THRU 1120-CARGAR-FILA-PARADA-F
048700        WHEN '10'
048800           SET FIN-LEC-PARADA TO TRUE
048900        WHEN OTHER
049000           DISPLAY '* ERROR LECTURA PARADAS = ' FS-PARADA
049100           SET FIN-LEC-PARADA TO TRUE
049200     END-EVALUATE.
049300
049400 1110-LEER-PARADA-F. EXIT.
049500
049600 1120-CARGAR-FILA-PARADA-I.
049700
049800     ADD 1 TO WK-PRD-CANT
049900     SET IX-PRD TO WK-PRD-CANT
050000     MOVE PRD-ID         TO WK-PRD-ID (IX-PRD)
050100     MOVE PRD-NOMBRE     TO WK-PRD-NOMBRE (IX-PRD)
050200     MOVE SPACES         TO WK-PRD-TERMINAL (IX-PRD)
050300
050400     IF PRD-LATITUD-X IS NOT NUMERIC
050500        OR PRD-LONGITUD-X IS NOT NUMERIC
050600        ADD 1 TO WS-CNT-COORD-INVALIDAS
050700        MOVE 0 TO WK-PRD-LATITUD (IX-PRD)
050800        MOVE 0 TO WK-PRD-LONGITUD (IX-PRD)
050900        GO TO 1120-CARGAR-FILA-PARADA-F
051000     END-IF
051100
051200     MOVE PRD-LATITUD    TO WK-PRD-LATITUD (IX-PRD)
051300     MOVE PRD-LONGITUD   TO WK-PRD-LONGITUD (IX-PRD)
051400
051500     IF WK-PRD-LATITUD (IX-PRD) < 42.9
051600        OR WK-PRD-LATITUD (IX-PRD) > 43.5
051700        OR WK-PRD-LONGITUD (IX-PRD) < -3.2
051800        OR WK-PRD-LONGITUD (IX-PRD) > -2.6
051900        ADD 1 TO WS-CNT-COORD-INVALIDAS
052000     END-IF.
052100
052200 1120-CARGAR-FILA-PARADA-F. EXIT.
052300
052400*    PARADAS.TXT NO VIENE NECESARIAMENTE ORDENADO POR PRD-ID;
052500*    SE ORDENA AQUI PORQUE LOS SEARCH ALL DE 2330 EXIGEN LA
052600*    TABLA EN ORDEN ASCENDENTE DE CLAVE.
052700 1150-ORDENAR-PARADAS-I.
052800
052900     IF WK-PRD-CANT < 2
053000        GO TO 1150-ORDENAR-PARADAS-F
053100     END-IF
053200
053300     SET WK-HUBO-CAMBIO TO TRUE
053400     PERFORM 1151-PASADA-PARADAS-I THRU 1151-PASADA-PARADAS-F
053500             UNTIL WK-NO-HUBO-CAMBIO.
053600
053700 1150-ORDENAR-PARADAS-F. EXIT.
053800
053900 1151-PASADA-PARADAS-I.
054000
054100     SET WK-NO-HUBO-CAMBIO TO TRUE
054200     SET IX-PRD TO 1
054300     PERFORM 1152-COMPARAR-PARADAS-I THRU 1152-COMPARAR-PARADAS-F
054400             VARYING IX-PRD FROM 1 BY 1
054500             UNTIL IX-PRD > WK-PRD-CANT - 1.
054600
054700 1151-PASADA-PARADAS-F. EXIT.
054800
054900 1152-COMPARAR-PARADAS-I.
055000
055100     SET IX-A TO IX-PRD
055200     SET IX-B TO IX-PRD
055300     SET IX-B UP BY 1
055400
055500     IF WK-PRD-ID (IX-A) > WK-PRD-ID (IX-B)
055600        MOVE WK-PRD-FILA (IX-A) TO WS-SWAP-PARADA
055700        MOVE WK-PRD-FILA (IX-B) TO WK-PRD-FILA (IX-A)
055800        MOVE WS-SWAP-PARADA     TO WK-PRD-FILA (IX-B)
055900        SET WK-HUBO-CAMBIO TO TRUE
056000     END-IF.
056100
056200 1152-COMPARAR-PARADAS-F. EXIT.
056300
056400
056500*---------------------------------------------------------------
056600*    CARGA DE LINEAS: SOLO INTERESA EL IDENTIFICADOR PARA EL
056700*    SEARCH ALL DE LA REGLA V-3 (RUTA DEL VIAJE).
056800*---------------------------------------------------------------
056900 1200-CARGAR-LINEAS-I.
057000
057100     IF NOT LINEA-PRESENTE
057200        GO TO 1200-CARGAR-LINEAS-F
057300     END-IF
057400
057500     PERFORM 1210-LEER-LINEA-I THRU 1210-LEER-LINEA-F
057600             UNTIL FIN-LEC-LINEA
057700
057800     PERFORM 1250-ORDENAR-LINEAS-I THRU 1250-ORDENAR-LINEAS-F.
057900
058000 1200-CARGAR-LINEAS-F. EXIT.
058100
058200 1210-LEER-LINEA-I.
058300
058400     READ ARCH-LINEA INTO REG-LINEA
058500
058600     EVALUATE FS-LINEA
058700        WHEN '00'
058800           ADD 1 TO WS-CNT-LINEA-LEIDAS
058900           ADD 1 TO WK-LIN-CANT
059000           SET IX-LIN TO WK-LIN-CANT
059100           MOVE LIN-ID TO WK-LIN-ID (IX-LIN)
059200        WHEN '10'
059300           SET FIN-LEC-LINEA TO TRUE
059400        WHEN OTHER
059500           DISPLAY '* ERROR LECTURA LINEAS = ' FS-LINEA
059600           SET FIN-LEC-LINEA TO TRUE
059700     END-EVALUATE.
059800
059900 1210-LEER-LINEA-F. EXIT.
060000
060100 1250-ORDENAR-LINEAS-I.
060200
060300     IF WK-LIN-CANT < 2
060400        GO TO 1250-ORDENAR-LINEAS-F
060500     END-IF
060600
060700     SET WK-HUBO-CAMBIO TO TRUE
060800     PERFORM 1251-PASADA-LINEAS-I THRU 1251-PASADA-LINEAS-F
060900             UNTIL WK-NO-HUBO-CAMBIO.
061000
061100 1250-ORDENAR-LINEAS-F. EXIT.
061200
061300 1251-PASADA-LINEAS-I.
061400
061500     SET WK-NO-HUBO-CAMBIO TO TRUE
061600     SET IX-LIN TO 1
061700     PERFORM 1252-COMPARAR-LINEAS-I THRU 1252-COMPARAR-LINEAS-F
061800             VARYING IX-LIN FROM 1 BY 1
061900             UNTIL IX-LIN > WK-LIN-CANT - 1.
062000
062100 1251-PASADA-LINEAS-F. EXIT.
062200
062300 1252-COMPARAR-LINEAS-I.
062400
062500     SET IX-A TO IX-LIN
062600     SET IX-B TO IX-LIN
062700     SET IX-B UP BY 1
062800
062900     IF WK-LIN-ID (IX-A) > WK-LIN-ID (IX-B)
063000        MOVE WK-LIN-ID (IX-A) TO WS-SWAP-LIN
063100        MOVE WK-LIN-ID (IX-B) TO WK-LIN-ID (IX-A)
063200        MOVE WS-SWAP-LIN      TO WK-LIN-ID (IX-B)
063300        SET WK-HUBO-CAMBIO TO TRUE
063400     END-IF.
063500
063600 1252-COMPARAR-LINEAS-F. EXIT.
063700
063800
063900*---------------------------------------------------------------
064000*    CARGA DE VIAJES: SOLO LAS CLAVES NECESARIAS PARA LA
064100*    REGLA V-3 (RUTA, SERVICIO, TRAZA) Y PARA EL CORTE DE
064200*    CONTROL DE LA REGLA V-4 (VIA-ID CONTRA WK-HOR-FILA).
064300*---------------------------------------------------------------
064400 1300-CARGAR-VIAJES-I.
064500
064600     IF NOT VIAJE-PRESENTE
064700        GO TO 1300-CARGAR-VIAJES-F
064800     END-IF
064900
065000     PERFORM 1310-LEER-VIAJE-I THRU 1310-LEER-VIAJE-F
065100             UNTIL FIN-LEC-VIAJE
065200
065300     PERFORM 1350-ORDENAR-VIAJES-I THRU 1350-ORDENAR-VIAJES-F.
065400
065500 1300-CARGAR-VIAJES-F. EXIT.
065600
065700 1310-LEER-VIAJE-I.
065800
065900     READ ARCH-VIAJE INTO REG-VIAJE
066000
066100     EVALUATE FS-VIAJE
066200        WHEN '00'
066300           ADD 1 TO WS-CNT-VIAJE-LEIDOS
066400           ADD 1 TO WK-VIA-CANT
066500           SET IX-VIA TO WK-VIA-CANT
066600           MOVE VIA-ID         TO WK-VIA-ID (IX-VIA)
066700           MOVE VIA-LIN-ID     TO WK-VIA-LIN-ID (IX-VIA)
066800           MOVE VIA-SERV-ID    TO WK-VIA-SERV-ID (IX-VIA)
066900           MOVE VIA-TRZ-ID     TO WK-VIA-TRZ-ID (IX-VIA)
067000        WHEN '10'
067100           SET FIN-LEC-VIAJE TO TRUE
067200        WHEN OTHER
067300           DISPLAY '* ERROR LECTURA VIAJES = ' FS-VIAJE
067400           SET FIN-LEC-VIAJE TO TRUE
067500     END-EVALUATE.
067600
067700 1310-LEER-VIAJE-F. EXIT.
067800
067900 1350-ORDENAR-VIAJES-I.
068000
068100     IF WK-VIA-CANT < 2
068200        GO TO 1350-ORDENAR-VIAJES-F
068300     END-IF
068400
068500     SET WK-HUBO-CAMBIO TO TRUE
068600     PERFORM 1351-PASADA-VIAJES-I THRU 1351-PASADA-VIAJES-F
068700             UNTIL WK-NO-HUBO-CAMBIO.
068800
068900 1350-ORDENAR-VIAJES-F. EXIT.
069000
069100 1351-PASADA-VIAJES-I.
069200
069300     SET WK-NO-HUBO-CAMBIO TO TRUE
069400     SET IX-VIA TO 1
069500     PERFORM 1352-COMPARAR-VIAJES-I THRU 1352-COMPARAR-VIAJES-F
069600             VARYING IX-VIA FROM 1 BY 1
069700             UNTIL IX-VIA > WK-VIA-CANT - 1.
069800
069900 1351-PASADA-VIAJES-F. EXIT.
070000
070100 1352-COMPARAR-VIAJES-I.
070200
070300     SET IX-A TO IX-VIA
070400     SET IX-B TO IX-VIA
070500     SET IX-B UP BY 1
070600
070700     IF WK-VIA-ID (IX-A) > WK-VIA-ID (IX-B)
070800        MOVE WK-VIA-FILA (IX-A) TO WS-SWAP-VIAJE
070900        MOVE WK-VIA-FILA (IX-B) TO WK-VIA-FILA (IX-A)
071000        MOVE WS-SWAP-VIAJE      TO WK-VIA-FILA (IX-B)
071100        SET WK-HUBO-CAMBIO TO TRUE
071200     END-IF.
071300
071400 1352-COMPARAR-VIAJES-F. EXIT.
071500
071600
071700*---------------------------------------------------------------
071800*    CARGA DE HORARIOS: SE CONVIERTEN LLEGADA/SALIDA A SEGUNDOS
071900*    (REUTILIZANDO EL PARTIDOR DE WKTBMTB) Y SE MARCAN LOS
072000*    BLANCOS PARA QUE 2430-CHEQUEAR-CRONOLOGIA NO LOS TOME
072100*    COMO MEDIANOCHE (REGLA V-4).
072200*---------------------------------------------------------------
072300 1400-CARGAR-HORARIOS-I.
072400
072500     IF NOT HORARIO-PRESENTE
072600        GO TO 1400-CARGAR-HORARIOS-F
072700     END-IF
072800
072900     PERFORM 1410-LEER-HORARIO-I THRU 1410-LEER-HORARIO-F
073000             UNTIL FIN-LEC-HORARIO
073100
073200     PERFORM 1450-ORDENAR-HORARIOS-I THRU 1450-ORDENAR-HORARIOS-F.
073300
073400 1400-CARGAR-HORARIOS-F. EXIT.
073500
073600 1410-LEER-HORARIO-I.
073700
073800     READ ARCH-HORARIO INTO REG-HORARIO
073900
074000     EVALUATE FS-HORARIO
074100        WHEN '00'
074200           ADD 1 TO WS-CNT-HORARIO-LEIDOS
074300           PERFORM 1420-CARGAR-FILA-HORARIO-I
074400                   THRU 1420-CARGAR-FILA-HORARIO-F
074500        WHEN '10'
074600           SET FIN-LEC-HORARIO TO TRUE
074700        WHEN OTHER
074800           DISPLAY '* ERROR LECTURA HORARIOS = ' FS-HORARIO
074900           SET FIN-LEC-HORARIO TO TRUE
075000     END-EVALUATE.
075100
075200 1410-LEER-HORARIO-F. EXIT.
075300
075400 1420-CARGAR-FILA-HORARIO-I.
075500
075600     ADD 1 TO WK-HOR-CANT
075700     SET IX-HOR TO WK-HOR-CANT
075800     MOVE HOR-VIA-ID         TO WK-HOR-VIA-ID (IX-HOR)
075900     MOVE HOR-PRD-ID         TO WK-HOR-PRD-ID (IX-HOR)
076000     MOVE HOR-SECUENCIA      TO WK-HOR-SECUENCIA (IX-HOR)
076100
076200     IF HOR-HORA-LLEGADA = SPACES
076300        SET HOR-LLEG-ERA-BLANCO (IX-HOR) TO TRUE
076400        MOVE 0 TO WK-HOR-SEG-LLEGADA (IX-HOR)
076500     ELSE
076600        SET HOR-LLEG-NO-ERA-BLANCO (IX-HOR) TO TRUE
076700        MOVE HOR-HORA-LLEGADA TO WK-HORA-TEXTO
076800        PERFORM 1421-CONVERTIR-HORA-I THRU 1421-CONVERTIR-HORA-F
076900        MOVE WK-HORA-SEGUNDOS TO WK-HOR-SEG-LLEGADA (IX-HOR)
077000     END-IF
077100
077200     IF HOR-HORA-SALIDA = SPACES
077300        SET HOR-SAL-ERA-BLANCO (IX-HOR) TO TRUE
077400        MOVE 0 TO WK-HOR-SEG-SALIDA (IX-HOR)
077500     ELSE
077600        SET HOR-SAL-NO-ERA-BLANCO (IX-HOR) TO TRUE
077700        MOVE HOR-HORA-SALIDA TO WK-HORA-TEXTO
077800        PERFORM 1421-CONVERTIR-HORA-I THRU 1421-CONVERTIR-HORA-F
077900        MOVE WK-HORA-SEGUNDOS TO WK-HOR-SEG-SALIDA (IX-HOR)
078000     END-IF
078100
078200     MOVE 0 TO WK-HOR-DISTANCIA (IX-HOR)
078300     SET HOR-DIST-ERA-BLANCO (IX-HOR) TO TRUE.
078400
078500 1420-CARGAR-FILA-HORARIO-F. EXIT.
078600
078700*    CONVIERTE WK-HORA-TEXTO (HH:MM:SS) A WK-HORA-SEGUNDOS.
078800*    SOLO SE LLAMA CON TEXTO NO BLANCO (EL BLANCO LO RESUELVE
078900*    1420 ANTES DE LLAMAR). HORAS PUEDEN SUPERAR 23.
079000 1421-CONVERTIR-HORA-I.
079100
079200     COMPUTE WK-HORA-SEGUNDOS =
079300             (WK-HORA-HH * 3600) + (WK-HORA-MM * 60)
079400             + WK-HORA-SS.
079500
079600 1421-CONVERTIR-HORA-F. EXIT.
079700
079800*    BURBUJA SOBRE WK-HOR-FILA POR (HOR-VIA-ID, HOR-SECUENCIA),
079900*    CLAVE QUE EXIGEN LOS SEARCH ALL DE 2330 Y EL CORTE DE
080000*    CONTROL DE 2410.
080100 1450-ORDENAR-HORARIOS-I.
080200
080300     IF WK-HOR-CANT < 2
080400        GO TO 1450-ORDENAR-HORARIOS-F
080500     END-IF
080600
080700     SET WK-HUBO-CAMBIO TO TRUE
080800     PERFORM 1451-PASADA-HORARIOS-I THRU 1451-PASADA-HORARIOS-F
080900             UNTIL WK-NO-HUBO-CAMBIO.
081000
081100 1450-ORDENAR-HORARIOS-F. EXIT.
081200
081300 1451-PASADA-HORARIOS-I.
081400
081500     SET WK-NO-HUBO-CAMBIO TO TRUE
081600     SET IX-HOR TO 1
081700     PERFORM 1452-COMPARAR-HORARIOS-I
081800             THRU 1452-COMPARAR-HORARIOS-F
081900             VARYING IX-HOR FROM 1 BY 1
082000             UNTIL IX-HOR > WK-HOR-CANT - 1.
082100
082200 1451-PASADA-HORARIOS-F. EXIT.
082300
082400 1452-COMPARAR-HORARIOS-I.
082500
082600     SET IX-A TO IX-HOR
082700     SET IX-B TO IX-HOR
082800     SET IX-B UP BY 1
082900
083000     IF WK-HOR-VIA-ID (IX-A) > WK-HOR-VIA-ID (IX-B)
083100        OR (WK-HOR-VIA-ID (IX-A) = WK-HOR-VIA-ID (IX-B) AND
083200            WK-HOR-SECUENCIA (IX-A) > WK-HOR-SECUENCIA (IX-B))
083300        MOVE WK-HOR-FILA (IX-A) TO WS-SWAP-HORARIO
083400        MOVE WK-HOR-FILA (IX-B) TO WK-HOR-FILA (IX-A)
083500        MOVE WS-SWAP-HORARIO    TO WK-HOR-FILA (IX-B)
083600        SET WK-HUBO-CAMBIO TO TRUE
083700     END-IF.
083800
083900 1452-COMPARAR-HORARIOS-F. EXIT.
084000
084100
084200*---------------------------------------------------------------
084300*    CARGA DE TRAZAS: SE ORDENA POR TRAZA+SECUENCIA Y SE ARMA
084400*    WK-TRAZATOT-TAB (UNA FILA POR SHAPE-ID DISTINTO) PARA EL
084500*    SEARCH ALL DE LA REGLA V-3. NO SE LLAMA A PGMDSMTB: EL
084600*    VALIDADOR NO NECESITA LA DISTANCIA, SOLO LA EXISTENCIA.
084700*---------------------------------------------------------------
084800 1500-CARGAR-TRAZAS-I.
084900
085000     IF NOT TRAZA-PRESENTE
085100        GO TO 1500-CARGAR-TRAZAS-F
085200     END-IF
085300
085400     PERFORM 1510-LEER-TRAZA-I THRU 1510-LEER-TRAZA-F
085500             UNTIL FIN-LEC-TRAZA
085600
085700     PERFORM 1520-ORDENAR-TRAZAS-I THRU 1520-ORDENAR-TRAZAS-F
085800
085900     PERFORM 1550-CONSTRUIR-TRAZATOT-I THRU 1550-CONSTRUIR-TRAZATOT-F.
086000
086100 1500-CARGAR-TRAZAS-F. EXIT.
086200
086300 1510-LEER-TRAZA-I.
086400
086500     READ ARCH-TRAZA INTO REG-TRAZA
086600
086700     EVALUATE FS-TRAZA
086800        WHEN '00'
086900           ADD 1 TO WS-CNT-TRAZA-PUNTOS
087000           ADD 1 TO WK-TRZ-CANT
087100           SET IX-TRZ TO WK-TRZ-CANT
087200           MOVE TRZ-ID         TO WK-TRZ-ID (IX-TRZ)
087300           MOVE TRZ-SECUENCIA  TO WK-TRZ-SECUENCIA (IX-TRZ)
087400           MOVE 0              TO WK-TRZ-DIST-ACUM (IX-TRZ)
087500        WHEN '10'
087600           SET FIN-LEC-TRAZA TO TRUE
087700        WHEN OTHER
087800           DISPLAY '* ERROR LECTURA TRAZAS = ' FS-TRAZA
087900           SET FIN-LEC-TRAZA TO TRUE
088000     END-EVALUATE.
088100
088200 1510-LEER-TRAZA-F. EXIT.
088300
088400 1520-ORDENAR-TRAZAS-I.
088500
088600     IF WK-TRZ-CANT < 2
088700        GO TO 1520-ORDENAR-TRAZAS-F
088800     END-IF
088900
089000     SET WK-HUBO-CAMBIO TO TRUE
089100     PERFORM 1521-PASADA-TRAZAS-I THRU 1521-PASADA-TRAZAS-F
089200             UNTIL WK-NO-HUBO-CAMBIO.
089300
089400 1520-ORDENAR-TRAZAS-F. EXIT.
089500
089600 1521-PASADA-TRAZAS-I.
089700
089800     SET WK-NO-HUBO-CAMBIO TO TRUE
089900     SET IX-TRZ TO 1
090000     PERFORM 1522-COMPARAR-TRAZAS-I THRU 1522-COMPARAR-TRAZAS-F
090100             VARYING IX-TRZ FROM 1 BY 1
090200             UNTIL IX-TRZ > WK-TRZ-CANT - 1.
090300
090400 1521-PASADA-TRAZAS-F. EXIT.
090500
090600 1522-COMPARAR-TRAZAS-I.
090700
090800     SET IX-A TO IX-TRZ
090900     SET IX-B TO IX-TRZ
091000     SET IX-B UP BY 1
091100
091200     IF WK-TRZ-ID (IX-A) > WK-TRZ-ID (IX-B)
091300        OR (WK-TRZ-ID (IX-A) = WK-TRZ-ID (IX-B) AND
091400            WK-TRZ-SECUENCIA (IX-A) > WK-TRZ-SECUENCIA (IX-B))
091500        MOVE WK-TRZ-FILA (IX-A) TO WS-SWAP-TRAZA
091600        MOVE WK-TRZ-FILA (IX-B) TO WK-TRZ-FILA (IX-A)
091700        MOVE WS-SWAP-TRAZA      TO WK-TRZ-FILA (IX-B)
091800        SET WK-HUBO-CAMBIO TO TRUE
091900     END-IF.
092000
092100 1522-COMPARAR-TRAZAS-F. EXIT.
092200
092300*    CORTE DE CONTROL POR WK-TRZ-ID SOBRE LA TABLA YA ORDENADA:
092400*    UNA FILA POR TRAZA DISTINTA EN WK-TRAZATOT-TAB (LA
092500*    DISTANCIA QUEDA EN CERO, EL VALIDADOR SOLO MIRA EXISTENCIA).
092600 1550-CONSTRUIR-TRAZATOT-I.
092700
092800     SET IX-TRZ TO 1
092900     PERFORM 1551-PROC-GRUPO-TRAZATOT-I THRU 1551-PROC-GRUPO-TRAZATOT-F
093000             UNTIL IX-TRZ > WK-TRZ-CANT.
093100
093200 1550-CONSTRUIR-TRAZATOT-F. EXIT.
093300
093400 1551-PROC-GRUPO-TRAZATOT-I.
093500
093600     SET IX-INI-GRUPO TO IX-TRZ
093700     SET IX-FIN-GRUPO TO IX-TRZ
093800
093900     PERFORM 1552-BUSCAR-FIN-GRUPO-TRAZATOT-I
094000             THRU 1552-BUSCAR-FIN-GRUPO-TRAZATOT-F
094100             UNTIL IX-FIN-GRUPO > WK-TRZ-CANT
094200             OR WK-TRZ-ID (IX-FIN-GRUPO) NOT = WK-TRZ-ID (IX-INI-GRUPO)
094300
094400     SET IX-FIN-GRUPO DOWN BY 1
094500
094600     ADD 1 TO WK-TTZ-CANT
094700     SET IX-TTZ TO WK-TTZ-CANT
094800     MOVE WK-TRZ-ID (IX-INI-GRUPO) TO WK-TTZ-ID (IX-TTZ)
094900     MOVE 0 TO WK-TTZ-DISTANCIA (IX-TTZ)
095000
095100     SET IX-TRZ TO IX-FIN-GRUPO
095200     SET IX-TRZ UP BY 1.
095300
095400 1551-PROC-GRUPO-TRAZATOT-F. EXIT.
095500
095600 1552-BUSCAR-FIN-GRUPO-TRAZATOT-I.
095700
095800     SET IX-FIN-GRUPO UP BY 1.
095900
096000 1552-BUSCAR-FIN-GRUPO-TRAZATOT-F. EXIT.
096100
096200
096300*---------------------------------------------------------------
096400*    CARGA DE CALENDARIO Y CALENDARIO-EXCEPCION: SOLO EL
096500*    IDENTIFICADOR DE SERVICIO, PARA EL SEARCH ALL DE LA
096600*    REGLA V-3 (SERVICIO DEL VIAJE, UNION DE LAS DOS TABLAS).
096700*---------------------------------------------------------------
096800 1600-CARGAR-CALENDARIO-I.
096900
097000     IF NOT CALEND-PRESENTE
097100        GO TO 1600-CARGAR-CALENDARIO-F
097200     END-IF
097300
097400     PERFORM 1610-LEER-CALEND-I THRU 1610-LEER-CALEND-F
097500             UNTIL FIN-LEC-CALEND
097600
097700     PERFORM 1650-ORDENAR-CALEND-I THRU 1650-ORDENAR-CALEND-F.
097800
097900 1600-CARGAR-CALENDARIO-F. EXIT.
098000
098100 1610-LEER-CALEND-I.
098200
098300     READ ARCH-CALEND INTO REG-CALENDARIO
098400
098500     EVALUATE FS-CALEND
098600        WHEN '00'
098700           ADD 1 TO WS-CNT-CALEND-LEIDOS
098800           ADD 1 TO WK-CAL-CANT
098900           SET IX-CAL TO WK-CAL-CANT
099000           MOVE CAL-SERV-ID TO WK-CAL-ID (IX-CAL)
099100        WHEN '10'
099200           SET FIN-LEC-CALEND TO TRUE
099300        WHEN OTHER
099400           DISPLAY '* ERROR LECTURA CALENDARIO = ' FS-CALEND
099500           SET FIN-LEC-CALEND TO TRUE
099600     END-EVALUATE.
099700
099800 1610-LEER-CALEND-F. EXIT.
099900
100000 1650-ORDENAR-CALEND-I.
100100
100200     IF WK-CAL-CANT < 2
100300        GO TO 1650-ORDENAR-CALEND-F
100400     END-IF
100500
100600     SET WK-HUBO-CAMBIO TO TRUE
100700     PERFORM 1651-PASADA-CALEND-I THRU 1651-PASADA-CALEND-F
100800             UNTIL WK-NO-HUBO-CAMBIO.
100900
101000 1650-ORDENAR-CALEND-F. EXIT.
101100
101200 1651-PASADA-CALEND-I.
101300
101400     SET WK-NO-HUBO-CAMBIO TO TRUE
101500     SET IX-CAL TO 1
101600     PERFORM 1652-COMPARAR-CALEND-I THRU 1652-COMPARAR-CALEND-F
101700             VARYING IX-CAL FROM 1 BY 1
101800             UNTIL IX-CAL > WK-CAL-CANT - 1.
101900
102000 1651-PASADA-CALEND-F. EXIT.
102100
102200 1652-COMPARAR-CALEND-I.
102300
102400     SET IX-A TO IX-CAL
102500     SET IX-B TO IX-CAL
102600     SET IX-B UP BY 1
102700
102800     IF WK-CAL-ID (IX-A) > WK-CAL-ID (IX-B)
102900        MOVE WK-CAL-ID (IX-A) TO WS-SWAP-CAL
103000        MOVE WK-CAL-ID (IX-B) TO WK-CAL-ID (IX-A)
103100        MOVE WS-SWAP-CAL      TO WK-CAL-ID (IX-B)
103200        SET WK-HUBO-CAMBIO TO TRUE
103300     END-IF.
103400
103500 1652-COMPARAR-CALEND-F. EXIT.
103600
103700
103800 1700-CARGAR-CALEXCEP-I.
103900
104000     IF NOT CALEXC-PRESENTE
104100        GO TO 1700-CARGAR-CALEXCEP-F
104200     END-IF
104300
104400     PERFORM 1710-LEER-CALEXC-I THRU 1710-LEER-CALEXC-F
104500             UNTIL FIN-LEC-CALEXC
104600
104700     PERFORM 1750-ORDENAR-CALEXC-I THRU 1750-ORDENAR-CALEXC-F.
104800
104900 1700-CARGAR-CALEXCEP-F. EXIT.
105000
105100 1710-LEER-CALEXC-I.
105200
105300     READ ARCH-CALEXC INTO REG-CALEXCEP
105400
105500     EVALUATE FS-CALEXC
105600        WHEN '00'
105700           ADD 1 TO WS-CNT-CALEXC-LEIDOS
105800           ADD 1 TO WK-CEX-CANT
105900           SET IX-CEX TO WK-CEX-CANT
106000           MOVE CEX-SERV-ID TO WK-CEX-ID (IX-CEX)
106100        WHEN '10'
106200           SET FIN-LEC-CALEXC TO TRUE
106300        WHEN OTHER
106400           DISPLAY '* ERROR LECTURA CALEND-EXCEP = ' FS-CALEXC
106500           SET FIN-LEC-CALEXC TO TRUE
106600     END-EVALUATE.
106700
106800 1710-LEER-CALEXC-F. EXIT.
106900
107000 1750-ORDENAR-CALEXC-I.
107100
107200     IF WK-CEX-CANT < 2
107300        GO TO 1750-ORDENAR-CALEXC-F
107400     END-IF
107500
107600     SET WK-HUBO-CAMBIO TO TRUE
107700     PERFORM 1751-PASADA-CALEXC-I THRU 1751-PASADA-CALEXC-F
107800             UNTIL WK-NO-HUBO-CAMBIO.
107900
108000 1750-ORDENAR-CALEXC-F. EXIT.
108100
108200 1751-PASADA-CALEXC-I.
108300
108400     SET WK-NO-HUBO-CAMBIO TO TRUE
108500     SET IX-CEX TO 1
108600     PERFORM 1752-COMPARAR-CALEXC-I THRU 1752-COMPARAR-CALEXC-F
108700             VARYING IX-CEX FROM 1 BY 1
108800             UNTIL IX-CEX > WK-CEX-CANT - 1.
108900
109000 1751-PASADA-CALEXC-F. EXIT.
109100
109200 1752-COMPARAR-CALEXC-I.
109300
109400     SET IX-A TO IX-CEX
109500     SET IX-B TO IX-CEX
109600     SET IX-B UP BY 1
109700
109800     IF WK-CEX-ID (IX-A) > WK-CEX-ID (IX-B)
109900        MOVE WK-CEX-ID (IX-A) TO WS-SWAP-CEX
110000        MOVE WK-CEX-ID (IX-B) TO WK-CEX-ID (IX-A)
110100        MOVE WS-SWAP-CEX      TO WK-CEX-ID (IX-B)
110200        SET WK-HUBO-CAMBIO TO TRUE
110300     END-IF.
110400
110500 1752-COMPARAR-CALEXC-F. EXIT.
110600
110700
110800*---------------------------------------------------------------
110900*    REGLA V-1 - COMPLETITUD. PARADAS/LINEAS/VIAJES/HORARIOS
111000*    SON REQUERIDOS (AUSENTE O VACIO = ERROR); AGENCIA/TRAZAS/
111100*    CALENDARIO/CALENDARIO-EXCEPCION SON OPCIONALES (AUSENTE
111200*    O VACIO = AVISO). AGENCIA SOLO SE CHEQUEA POR PRESENCIA,
111300*    NO TIENE TABLA EN MEMORIA (NON-GOAL DE CONTENIDO).
111400*---------------------------------------------------------------
111500 2100-CHEQUEO-COMPLETITUD-I.
111600
111700     DISPLAY '* VALIDANDO COMPLETITUD (V-1)...'
111800
111900     IF NOT PARADA-PRESENTE OR WK-PRD-CANT = 0
112000        MOVE 'PARADAS (STOPS) AUSENTE O VACIO' TO WS-RPT-TXT-TMP
112100        MOVE 0 TO WS-RPT-CNT-TMP
112200        PERFORM 1900-AGREGAR-ERROR-I THRU 1900-AGREGAR-ERROR-F
112300     END-IF
112400
112500     IF NOT LINEA-PRESENTE OR WK-LIN-CANT = 0
112600        MOVE 'LINEAS (ROUTES) AUSENTE O VACIO' TO WS-RPT-TXT-TMP
112700        MOVE 0 TO WS-RPT-CNT-TMP
112800        PERFORM 1900-AGREGAR-ERROR-I THRU 1900-AGREGAR-ERROR-F
112900     END-IF
113000
113100     IF NOT VIAJE-PRESENTE OR WK-VIA-CANT = 0
113200        MOVE 'VIAJES (TRIPS) AUSENTE O VACIO' TO WS-RPT-TXT-TMP
113300        MOVE 0 TO WS-RPT-CNT-TMP
113400        PERFORM 1900-AGREGAR-ERROR-I THRU 1900-AGREGAR-ERROR-F
113500     END-IF
113600
113700     IF NOT HORARIO-PRESENTE OR WK-HOR-CANT = 0
113800        MOVE 'HORARIOS (STOP_TIMES) AUSENTE O VACIO'
113900                TO WS-RPT-TXT-TMP
114000        MOVE 0 TO WS-RPT-CNT-TMP
114100        PERFORM 1900-AGREGAR-ERROR-I THRU 1900-AGREGAR-ERROR-F
114200     END-IF
114300
114400     IF NOT AGENCIA-PRESENTE
114500        MOVE 'AGENCIA (AGENCY) AUSENTE' TO WS-RPT-TXT-TMP
114600        MOVE 0 TO WS-RPT-CNT-TMP
114700        PERFORM 1950-AGREGAR-AVISO-I THRU 1950-AGREGAR-AVISO-F
114800     END-IF
114900
115000     IF NOT TRAZA-PRESENTE OR WK-TRZ-CANT = 0
115100        MOVE 'TRAZAS (SHAPES) AUSENTE O VACIO' TO WS-RPT-TXT-TMP
115200        MOVE 0 TO WS-RPT-CNT-TMP
115300        PERFORM 1950-AGREGAR-AVISO-I THRU 1950-AGREGAR-AVISO-F
115400     END-IF
115500
115600     IF NOT CALEND-PRESENTE OR WK-CAL-CANT = 0
115700        MOVE 'CALENDARIO (CALENDAR) AUSENTE O VACIO'
115800                TO WS-RPT-TXT-TMP
115900        MOVE 0 TO WS-RPT-CNT-TMP
116000        PERFORM 1950-AGREGAR-AVISO-I THRU 1950-AGREGAR-AVISO-F
116100     END-IF
116200
116300     IF NOT CALEXC-PRESENTE OR WK-CEX-CANT = 0
116400        MOVE 'CALENDARIO-EXCEP (CALENDAR_DATES) AUSENTE O VACIO'
116500                TO WS-RPT-TXT-TMP
116600        MOVE 0 TO WS-RPT-CNT-TMP
116700        PERFORM 1950-AGREGAR-AVISO-I THRU 1950-AGREGAR-AVISO-F
116800     END-IF.
116900
117000 2100-CHEQUEO-COMPLETITUD-F. EXIT.
117100
117200
117300*---------------------------------------------------------------
117400*    REGLA V-2 - COORDENADAS. EL CONTADOR YA FUE ACUMULADO
117500*    DURANTE LA CARGA (1120); ACA SOLO SE VUELCA AL REPORTE
117600*    SI HUBO AL MENOS UNA PARADA CON COORDENADA INVALIDA.
117700*---------------------------------------------------------------
117800 2200-CHEQUEO-COORDENADAS-I.
117900
118000     DISPLAY '* VALIDANDO COORDENADAS (V-2)...'
118100
118200     IF WS-CNT-COORD-INVALIDAS > 0
118300        MOVE 'PARADAS CON COORDENADA NO NUMERICA O FUERA DE LA'
118400                TO WS-RPT-TXT-TMP
118500        MOVE WS-CNT-COORD-INVALIDAS TO WS-RPT-CNT-TMP
118600        PERFORM 1900-AGREGAR-ERROR-I THRU 1900-AGREGAR-ERROR-F
118700     END-IF.
118800
118900 2200-CHEQUEO-COORDENADAS-F. EXIT.
119000
119100
119200*---------------------------------------------------------------
119300*    REGLA V-3 - INTEGRIDAD REFERENCIAL. POR CADA VIAJE SE
119400*    BUSCA SU RUTA Y SU SERVICIO (ERROR SI NO EXISTEN) Y SU
119500*    TRAZA CUANDO VIENE INFORMADA (AVISO SI NO EXISTE). POR
119600*    CADA HORARIO SE BUSCA SU VIAJE Y SU PARADA (ERROR SI NO
119700*    EXISTEN). TODAS LAS BUSQUEDAS SON SEARCH ALL SOBRE LAS
119800*    TABLAS YA ORDENADAS EN 1000-INICIO.
119900*---------------------------------------------------------------
120000 2300-CHEQUEO-INTEGRIDAD-I.
120100
120200     DISPLAY '* VALIDANDO INTEGRIDAD REFERENCIAL (V-3)...'
120300
120400     IF WK-VIA-CANT > 0
120500        SET IX-VIA TO 1
120600        PERFORM 2310-CHEQUEO-VIAJE-REF-I THRU 2310-CHEQUEO-VIAJE-REF-F
120700                VARYING IX-VIA FROM 1 BY 1
120800                UNTIL IX-VIA > WK-VIA-CANT
120900     END-IF
121000
121100     IF WK-HOR-CANT > 0
121200        SET IX-HOR TO 1
121300        PERFORM 2330-CHEQUEO-HORARIO-REF-I
121400                THRU 2330-CHEQUEO-HORARIO-REF-F
121500                VARYING IX-HOR FROM 1 BY 1
121600                UNTIL IX-HOR > WK-HOR-CANT
121700     END-IF
121800
121900     PERFORM 2350-EMITIR-INTEGRIDAD-I THRU 2350-EMITIR-INTEGRIDAD-F.
122000
122100 2300-CHEQUEO-INTEGRIDAD-F. EXIT.
122200
122300 2310-CHEQUEO-VIAJE-REF-I.
122400
122500     SET BUSQ-NO-ENCONTRADA TO TRUE
122600     IF WK-LIN-CANT > 0
122700        SET IX-LIN TO 1
122800        SEARCH ALL WK-LIN-FILA
122900           WHEN WK-LIN-ID (IX-LIN) = WK-VIA-LIN-ID (IX-VIA)
123000              SET BUSQ-ENCONTRADA TO TRUE
123100        END-SEARCH
123200     END-IF
123300     IF BUSQ-NO-ENCONTRADA
123400        ADD 1 TO WS-CNT-VIA-RUTA-INEXIST
123500     END-IF
123600
123700     SET BUSQ-NO-ENCONTRADA TO TRUE
123800     IF WK-CAL-CANT > 0
123900        SET IX-CAL TO 1
124000        SEARCH ALL WK-CAL-FILA
124100           WHEN WK-CAL-ID (IX-CAL) = WK-VIA-SERV-ID (IX-VIA)
124200              SET BUSQ-ENCONTRADA TO TRUE
124300        END-SEARCH
124400     END-IF
124500     IF BUSQ-NO-ENCONTRADA AND WK-CEX-CANT > 0
124600        SET IX-CEX TO 1
124700        SEARCH ALL WK-CEX-FILA
124800           WHEN WK-CEX-ID (IX-CEX) = WK-VIA-SERV-ID (IX-VIA)
124900              SET BUSQ-ENCONTRADA TO TRUE
125000        END-SEARCH
125100     END-IF
125200     IF BUSQ-NO-ENCONTRADA
125300        ADD 1 TO WS-CNT-VIA-SERV-INEXIST
125400     END-IF
125500
125600     IF WK-VIA-TRZ-ID (IX-VIA) NOT = SPACES
125700        SET BUSQ-NO-ENCONTRADA TO TRUE
125800        IF WK-TTZ-CANT > 0
125900           SET IX-TTZ TO 1
126000           SEARCH ALL WK-TTZ-FILA
126100              WHEN WK-TTZ-ID (IX-TTZ) = WK-VIA-TRZ-ID (IX-VIA)
126200                 SET BUSQ-ENCONTRADA TO TRUE
126300           END-SEARCH
126400        END-IF
126500        IF BUSQ-NO-ENCONTRADA
126600           ADD 1 TO WS-CNT-VIA-TRAZA-INEXIST
126700        END-IF
126800     END-IF.
126900
127000 2310-CHEQUEO-VIAJE-REF-F. EXIT.
127100
127200 2330-CHEQUEO-HORARIO-REF-I.
127300
127400     SET BUSQ-NO-ENCONTRADA TO TRUE
127500     IF WK-VIA-CANT > 0
127600        SET IX-VIA TO 1
127700        SEARCH ALL WK-VIA-FILA
127800           WHEN WK-VIA-ID (IX-VIA) = WK-HOR-VIA-ID (IX-HOR)
127900              SET BUSQ-ENCONTRADA TO TRUE
128000        END-SEARCH
128100     END-IF
128200     IF BUSQ-NO-ENCONTRADA
128300        ADD 1 TO WS-CNT-HOR-VIA-INEXIST
128400     END-IF
128500
128600     SET BUSQ-NO-ENCONTRADA TO TRUE
128700     IF WK-PRD-CANT > 0
128800        SET IX-PRD TO 1
128900        SEARCH ALL WK-PRD-FILA
129000           WHEN WK-PRD-ID (IX-PRD) = WK-HOR-PRD-ID (IX-HOR)
129100              SET BUSQ-ENCONTRADA TO TRUE
129200        END-SEARCH
129300     END-IF
129400     IF BUSQ-NO-ENCONTRADA
129500        ADD 1 TO WS-CNT-HOR-PRD-INEXIST
129600     END-IF.
129700
129800 2330-CHEQUEO-HORARIO-REF-F. EXIT.
129900
130000 2350-EMITIR-INTEGRIDAD-I.
130100
130200     IF WS-CNT-VIA-RUTA-INEXIST > 0
130300        MOVE 'VIAJES CON ROUTE-ID INEXISTENTE EN LINEAS'
130400                TO WS-RPT-TXT-TMP
130500        MOVE WS-CNT-VIA-RUTA-INEXIST TO WS-RPT-CNT-TMP
130600        PERFORM 1900-AGREGAR-ERROR-I THRU 1900-AGREGAR-ERROR-F
130700     END-IF
130800
130900     IF WS-CNT-VIA-SERV-INEXIST > 0
131000        MOVE 'VIAJES CON SERVICE-ID INEXISTENTE EN CALENDARIO'
131100                TO WS-RPT-TXT-TMP
131200        MOVE WS-CNT-VIA-SERV-INEXIST TO WS-RPT-CNT-TMP
131300        PERFORM 1900-AGREGAR-ERROR-I THRU 1900-AGREGAR-ERROR-F
131400     END-IF
131500
131600     IF WS-CNT-VIA-TRAZA-INEXIST > 0
131700        MOVE 'VIAJES CON SHAPE-ID INEXISTENTE EN TRAZAS'
131800                TO WS-RPT-TXT-TMP
131900        MOVE WS-CNT-VIA-TRAZA-INEXIST TO WS-RPT-CNT-TMP
132000        PERFORM 1950-AGREGAR-AVISO-I THRU 1950-AGREGAR-AVISO-F
132100     END-IF
132200
132300     IF WS-CNT-HOR-VIA-INEXIST > 0
132400        MOVE 'HORARIOS CON TRIP-ID INEXISTENTE EN VIAJES'
132500                TO WS-RPT-TXT-TMP
132600        MOVE WS-CNT-HOR-VIA-INEXIST TO WS-RPT-CNT-TMP
132700        PERFORM 1900-AGREGAR-ERROR-I THRU 1900-AGREGAR-ERROR-F
132800     END-IF
132900
133000     IF WS-CNT-HOR-PRD-INEXIST > 0
133100        MOVE 'HORARIOS CON STOP-ID INEXISTENTE EN PARADAS'
133200                TO WS-RPT-TXT-TMP
133300        MOVE WS-CNT-HOR-PRD-INEXIST TO WS-RPT-CNT-TMP
133400        PERFORM 1900-AGREGAR-ERROR-I THRU 1900-AGREGAR-ERROR-F
133500     END-IF.
133600
133700 2350-EMITIR-INTEGRIDAD-F. EXIT.
133800
133900
134000*---------------------------------------------------------------
134100*    REGLA V-4 - CONSISTENCIA DE HORARIOS. CORTE DE CONTROL
134200*    POR HOR-VIA-ID SOBRE LA TABLA ORDENADA POR VIA+SECUENCIA:
134300*    DENTRO DE CADA VIAJE SE CHEQUEA QUE LA SECUENCIA SEA
134400*    EXACTAMENTE 1,2,3,... (AVISO SI NO) Y QUE NINGUNA LLEGADA
134500*    NO EN BLANCO SEA ANTERIOR A LA ULTIMA SALIDA NO EN BLANCO
134600*    YA VISTA (ERROR SI NO). CADA VIAJE CUENTA UNA SOLA VEZ
134700*    AUNQUE TENGA VARIOS HUECOS.
134800*---------------------------------------------------------------
134900 2400-CHEQUEO-HORARIOS-I.
135000
135100     DISPLAY '* VALIDANDO CONSISTENCIA DE HORARIOS (V-4)...'
135200
135300     IF WK-HOR-CANT > 0
135400        SET IX-HOR TO 1
135500        PERFORM 2410-PROC-GRUPO-VIAHOR-I THRU 2410-PROC-GRUPO-VIAHOR-F
135600                UNTIL IX-HOR > WK-HOR-CANT
135700     END-IF
135800
135900     PERFORM 2450-EMITIR-HORARIOS-I THRU 2450-EMITIR-HORARIOS-F.
136000
136100 2400-CHEQUEO-HORARIOS-F. EXIT.
136200
136300 2410-PROC-GRUPO-VIAHOR-I.
136400
136500     SET IX-INI-GRUPO TO IX-HOR
136600     SET IX-FIN-GRUPO TO IX-HOR
136700
136800     PERFORM 2411-BUSCAR-FIN-GRUPO-VIAHOR-I
136900             THRU 2411-BUSCAR-FIN-GRUPO-VIAHOR-F
137000             UNTIL IX-FIN-GRUPO > WK-HOR-CANT
137100             OR WK-HOR-VIA-ID (IX-FIN-GRUPO)
137200                NOT = WK-HOR-VIA-ID (IX-INI-GRUPO)
137300
137400     SET IX-FIN-GRUPO DOWN BY 1
137500
137600     PERFORM 2420-CHEQUEAR-CONTINUIDAD-I THRU 2420-CHEQUEAR-CONTINUIDAD-F
137700     PERFORM 2430-CHEQUEAR-CRONOLOGIA-I THRU 2430-CHEQUEAR-CRONOLOGIA-F
137800
137900     SET IX-HOR TO IX-FIN-GRUPO
138000     SET IX-HOR UP BY 1.
138100
138200 2410-PROC-GRUPO-VIAHOR-F. EXIT.
138300
138400 2411-BUSCAR-FIN-GRUPO-VIAHOR-I.
138500
138600     SET IX-FIN-GRUPO UP BY 1.
138700
138800 2411-BUSCAR-FIN-GRUPO-VIAHOR-F. EXIT.
138900
139000 2420-CHEQUEAR-CONTINUIDAD-I.
139100
139200     MOVE 1 TO WS-SEC-ESPERADA
139300     SET GRUPO-ES-CONTINUO TO TRUE
139400
139500     SET IX-A TO IX-INI-GRUPO
139600     PERFORM 2421-COMPARAR-SECUENCIA-I THRU 2421-COMPARAR-SECUENCIA-F
139700             VARYING IX-A FROM IX-INI-GRUPO BY 1
139800             UNTIL IX-A > IX-FIN-GRUPO
139900
140000     IF GRUPO-NO-ES-CONTINUO
140100        ADD 1 TO WS-CNT-VIA-NO-CONTINUO
140200     END-IF.
140300
140400 2420-CHEQUEAR-CONTINUIDAD-F. EXIT.
140500
140600 2421-COMPARAR-SECUENCIA-I.
140700
140800     IF WK-HOR-SECUENCIA (IX-A) NOT = WS-SEC-ESPERADA
140900        SET GRUPO-NO-ES-CONTINUO TO TRUE
141000     END-IF
141100     ADD 1 TO WS-SEC-ESPERADA.
141200
141300 2421-COMPARAR-SECUENCIA-F. EXIT.
141400
141500 2430-CHEQUEAR-CRONOLOGIA-I.
141600
141700     MOVE 0 TO WS-ANT-SAL-SEG
141800     SET SAL-ANT-ERA-BLANCO TO TRUE
141900     SET GRUPO-ES-MONOTONO TO TRUE
142000
142100     SET IX-A TO IX-INI-GRUPO
142200     PERFORM 2431-COMPARAR-CRONOLOGIA-I THRU 2431-COMPARAR-CRONOLOGIA-F
142300             VARYING IX-A FROM IX-INI-GRUPO BY 1
142400             UNTIL IX-A > IX-FIN-GRUPO
142500
142600     IF GRUPO-NO-ES-MONOTONO
142700        ADD 1 TO WS-CNT-VIA-NO-MONOTONO
142800     END-IF.
142900
143000 2430-CHEQUEAR-CRONOLOGIA-F. EXIT.
143100
143200 2431-COMPARAR-CRONOLOGIA-I.
143300
143400     IF HOR-LLEG-NO-ERA-BLANCO (IX-A) AND SAL-ANT-NO-ERA-BLANCO
143500        IF WK-HOR-SEG-LLEGADA (IX-A) < WS-ANT-SAL-SEG
143600           SET GRUPO-NO-ES-MONOTONO TO TRUE
143700        END-IF
143800     END-IF
143900
144000     IF HOR-SAL-NO-ERA-BLANCO (IX-A)
144100        MOVE WK-HOR-SEG-SALIDA (IX-A) TO WS-ANT-SAL-SEG
144200        SET SAL-ANT-NO-ERA-BLANCO TO TRUE
144300     END-IF.
144400
144500 2431-COMPARAR-CRONOLOGIA-F. EXIT.
144600
144700 2450-EMITIR-HORARIOS-I.
144800
144900     IF WS-CNT-VIA-NO-CONTINUO > 0
145000        MOVE 'VIAJES CON SECUENCIA DE PARADAS NO CONTINUA'
145100                TO WS-RPT-TXT-TMP
145200        MOVE WS-CNT-VIA-NO-CONTINUO TO WS-RPT-CNT-TMP
145300        PERFORM 1950-AGREGAR-AVISO-I THRU 1950-AGREGAR-AVISO-F
145400     END-IF
145500
145600     IF WS-CNT-VIA-NO-MONOTONO > 0
145700        MOVE 'VIAJES CON LLEGADA ANTERIOR A LA SALIDA PREVIA'
145800                TO WS-RPT-TXT-TMP
145900        MOVE WS-CNT-VIA-NO-MONOTONO TO WS-RPT-CNT-TMP
146000        PERFORM 1900-AGREGAR-ERROR-I THRU 1900-AGREGAR-ERROR-F
146100     END-IF.
146200
146300 2450-EMITIR-HORARIOS-F. EXIT.
146400
146500
146600*---------------------------------------------------------------
146700*    ALTA DE UNA LINEA DE REPORTE (ERROR O AVISO). SE ARMA EN
146800*    WS-RPT-TXT-TMP / WS-RPT-CNT-TMP ANTES DE LLAMAR, AL ESTILO
146900*    DE UN AREA DE PASO DE PARAMETROS POR WORKING-STORAGE.
147000*---------------------------------------------------------------
147100 1900-AGREGAR-ERROR-I.
147200
147300     IF WS-RPT-CANT >= 30
147400        GO TO 1900-AGREGAR-ERROR-F
147500     END-IF
147600
147700     ADD 1 TO WS-RPT-CANT
147800     SET IX-RPT TO WS-RPT-CANT
147900     SET RPT-ES-ERROR (IX-RPT) TO TRUE
148000     MOVE WS-RPT-TXT-TMP TO WS-RPT-TEXTO (IX-RPT)
148100     MOVE WS-RPT-CNT-TMP TO WS-RPT-CUENTA (IX-RPT)
148200     ADD 1 TO WS-CNT-ERRORES.
148300
148400 1900-AGREGAR-ERROR-F. EXIT.
148500
148600 1950-AGREGAR-AVISO-I.
148700
148800     IF WS-RPT-CANT >= 30
148900        GO TO 1950-AGREGAR-AVISO-F
149000     END-IF
149100
149200     ADD 1 TO WS-RPT-CANT
149300     SET IX-RPT TO WS-RPT-CANT
149400     SET RPT-ES-AVISO (IX-RPT) TO TRUE
149500     MOVE WS-RPT-TXT-TMP TO WS-RPT-TEXTO (IX-RPT)
149600     MOVE WS-RPT-CNT-TMP TO WS-RPT-CUENTA (IX-RPT)
149700     ADD 1 TO WS-CNT-AVISOS.
149800
149900 1950-AGREGAR-AVISO-F. EXIT.
150000
150100
150200*---------------------------------------------------------------
150300*    VUELCO DEL REPORTE DE VALIDACION: BANNER, ERRORES, AVISOS
150400*    Y VEREDICTO FINAL. CADA LINEA SE ESCRIBE AL ARCHIVO Y
150500*    TAMBIEN SE MUESTRA POR CONSOLA, COMO EL RESTO DE LOS
150600*    LOTES DE ESTE TURNO.
150700*---------------------------------------------------------------
150800 2900-IMPRIMIR-REPORTE-I.
150900
151000     MOVE SPACES TO WS-LINEA-REPORTE
151100     MOVE '==================== REPORTE DE VALIDACION GTFS ======='
151200             TO WS-LINEA-REPORTE
151300     PERFORM 2990-ESCRIBIR-LINEA-I THRU 2990-ESCRIBIR-LINEA-F
151400
151500     IF WS-RPT-CANT > 0
151600        SET IX-RPT TO 1
151700        PERFORM 2910-IMPRIMIR-SI-ERROR-I THRU 2910-IMPRIMIR-SI-ERROR-F
151800                VARYING IX-RPT FROM 1 BY 1
151900                UNTIL IX-RPT > WS-RPT-CANT
152000
152100        SET IX-RPT TO 1
152200        PERFORM 2920-IMPRIMIR-SI-AVISO-I THRU 2920-IMPRIMIR-SI-AVISO-F
152300                VARYING IX-RPT FROM 1 BY 1
152400                UNTIL IX-RPT > WS-RPT-CANT
152500     END-IF
152600
152700     MOVE SPACES TO WS-LINEA-REPORTE
152800     PERFORM 2990-ESCRIBIR-LINEA-I THRU 2990-ESCRIBIR-LINEA-F
152900
153000     MOVE WS-CNT-ERRORES TO WS-CUENTA-PRINT
153100     MOVE SPACES TO WS-LINEA-REPORTE
153200     STRING 'TOTAL ERRORES = ' WS-CUENTA-PRINT
153300             DELIMITED BY SIZE INTO WS-LINEA-REPORTE
153400     PERFORM 2990-ESCRIBIR-LINEA-I THRU 2990-ESCRIBIR-LINEA-F
153500
153600     MOVE WS-CNT-AVISOS TO WS-CUENTA-PRINT
153700     MOVE SPACES TO WS-LINEA-REPORTE
153800     STRING 'TOTAL AVISOS  = ' WS-CUENTA-PRINT
153900             DELIMITED BY SIZE INTO WS-LINEA-REPORTE
154000     PERFORM 2990-ESCRIBIR-LINEA-I THRU 2990-ESCRIBIR-LINEA-F
154100
154200     MOVE SPACES TO WS-LINEA-REPORTE
154300     IF WS-CNT-ERRORES > 0
154400        MOVE 'FAIL' TO WS-LINEA-REPORTE
154500     ELSE
154600        IF WS-CNT-AVISOS > 0
154700           MOVE 'PASS WITH WARNINGS' TO WS-LINEA-REPORTE
154800        ELSE
154900           MOVE 'PASS' TO WS-LINEA-REPORTE
155000        END-IF
155100     END-IF
155200     PERFORM 2990-ESCRIBIR-LINEA-I THRU 2990-ESCRIBIR-LINEA-F.
155300
155400 2900-IMPRIMIR-REPORTE-F. EXIT.
155500
155600 2910-IMPRIMIR-SI-ERROR-I.
155700
155800     IF RPT-ES-ERROR (IX-RPT)
155900        MOVE WS-RPT-CUENTA (IX-RPT) TO WS-CUENTA-PRINT
156000        MOVE SPACES TO WS-LINEA-REPORTE
156100        STRING 'ERROR: ' WS-RPT-TEXTO (IX-RPT)
156200                ' (' WS-CUENTA-PRINT ')'
156300                DELIMITED BY SIZE INTO WS-LINEA-REPORTE
156400        PERFORM 2990-ESCRIBIR-LINEA-I THRU 2990-ESCRIBIR-LINEA-F
156500     END-IF.
156600
156700 2910-IMPRIMIR-SI-ERROR-F. EXIT.
156800
156900 2920-IMPRIMIR-SI-AVISO-I.
157000
157100     IF RPT-ES-AVISO (IX-RPT)
157200        MOVE WS-RPT-CUENTA (IX-RPT) TO WS-CUENTA-PRINT
157300        MOVE SPACES TO WS-LINEA-REPORTE
157400        STRING 'WARNING: ' WS-RPT-TEXTO (IX-RPT)
157500                ' (' WS-CUENTA-PRINT ')'
157600                DELIMITED BY SIZE INTO WS-LINEA-REPORTE
157700        PERFORM 2990-ESCRIBIR-LINEA-I THRU 2990-ESCRIBIR-LINEA-F
157800     END-IF.
157900
158000 2920-IMPRIMIR-SI-AVISO-F. EXIT.
158100
158200 2990-ESCRIBIR-LINEA-I.
158300
158400     WRITE REG-SAL-REPORTE FROM WS-LINEA-REPORTE
158500     DISPLAY WS-LINEA-REPORTE.
158600
158700 2990-ESCRIBIR-LINEA-F. EXIT.
158800
158900
159000*---------------------------------------------------------------
159100*    CIERRE DE ARCHIVOS Y CODIGO DE RETORNO: CUALQUIER ERROR
159200*    (V-1 A V-4) HACE FALLAR EL LOTE (RETURN-CODE = 8) PARA
159300*    QUE EL JCL/SCHEDULER CORTE LA CADENA ANTES DEL CONVERSOR;
159400*    SOLO AVISOS DEJA PASAR EL LOTE CON RETURN-CODE = 0.
159500*---------------------------------------------------------------
159600 9999-FINAL-I.
159700
159800     CLOSE ARCH-PARADA ARCH-LINEA ARCH-VIAJE ARCH-HORARIO
159900           ARCH-TRAZA ARCH-CALEND ARCH-CALEXC
160000     CLOSE ARCH-REPORTE
160100
160200     DISPLAY ' '
160300     DISPLAY '====================================================='
160400     DISPLAY 'PGMVLMTB - RESUMEN DEL LOTE'
160500     MOVE WS-CNT-PARADA-LEIDAS    TO WS-LINEA-PRINT
160600     DISPLAY 'PARADAS LEIDAS          = ' WS-LINEA-PRINT
160700     MOVE WS-CNT-LINEA-LEIDAS     TO WS-LINEA-PRINT
160800     DISPLAY 'LINEAS LEIDAS           = ' WS-LINEA-PRINT
160900     MOVE WS-CNT-VIAJE-LEIDOS     TO WS-LINEA-PRINT
161000     DISPLAY 'VIAJES LEIDOS           = ' WS-LINEA-PRINT
161100     MOVE WS-CNT-HORARIO-LEIDOS   TO WS-LINEA-PRINT
161200     DISPLAY 'HORARIOS LEIDOS         = ' WS-LINEA-PRINT
161300     MOVE WS-CNT-TRAZA-PUNTOS     TO WS-LINEA-PRINT
161400     DISPLAY 'PUNTOS DE TRAZA LEIDOS  = ' WS-LINEA-PRINT
161500     MOVE WS-CNT-ERRORES          TO WS-LINEA-PRINT
161600     DISPLAY 'ERRORES DETECTADOS      = ' WS-LINEA-PRINT
161700     MOVE WS-CNT-AVISOS           TO WS-LINEA-PRINT
161800     DISPLAY 'AVISOS DETECTADOS       = ' WS-LINEA-PRINT
161900
162000     IF WS-CNT-ERRORES > 0
162100        MOVE 8 TO RETURN-CODE
162200        DISPLAY 'LOTE FINALIZADO: FALLO DE VALIDACION (GTFS)'
162300     ELSE
162400        MOVE 0 TO RETURN-CODE
162500        DISPLAY 'LOTE FINALIZADO CON EXITO'
162600     END-IF
162700     DISPLAY '====================================================='.
162800
162900 9999-FINAL-F. EXIT.
