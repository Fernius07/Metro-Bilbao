000100*///////////////// (SALIDA-LINEAS) ///////////////////////////////
000200**************************************
000300*  LAYOUT LINEA DE SALIDA (CON COLOR POR DEFECTO, R-2) *
000400*     LARGO REGISTRO = 80 BYTES      *
000500*     SALIDA LINEAS-OUT.TXT          *
000600**************************************
000700 01  REG-OLINEA.
000800     03  OLN-ID                  PIC X(10)    VALUE SPACES.
000900     03  OLN-NOM-CORTO           PIC X(10)    VALUE SPACES.
001000     03  OLN-NOM-LARGO           PIC X(40)    VALUE SPACES.
001100     03  OLN-COLOR               PIC X(07)    VALUE SPACES.
001200     03  OLN-COLOR-TEXTO         PIC X(07)    VALUE SPACES.
001300     03  FILLER                  PIC X(06)    VALUE SPACES.
001400*///////////////////////////////////////////////////////////////
