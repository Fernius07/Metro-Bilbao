000100*///////////////// (HORARIOS) /////////////////////////////////////
000200**************************************
000300*     LAYOUT HORARIO (GTFS STOP_TIMES) *
000400*     LARGO REGISTRO = 60 BYTES      *
000500*     ENTRADA HORARIOS.TXT           *
000600**************************************
000700 01  REG-HORARIO.
000800     03  HOR-VIA-ID              PIC X(15)    VALUE SPACES.
000900     03  HOR-PRD-ID              PIC X(10)    VALUE SPACES.
001000     03  HOR-SECUENCIA           PIC 9(04)    VALUE ZEROS.
001100     03  HOR-HORA-LLEGADA        PIC X(08)    VALUE SPACES.
001200     03  HOR-HORA-SALIDA         PIC X(08)    VALUE SPACES.
001300*    CAMPO CRUDO REDEFINIDO: LA DISTANCIA PUEDE VENIR EN BLANCO
001400*    (A CALCULAR EN EL CONVERSOR, REGLA R-5).
001500     03  HOR-DISTANCIA-X         PIC X(09)    VALUE SPACES.
001600     03  HOR-DISTANCIA REDEFINES HOR-DISTANCIA-X
001700                                 PIC 9(07)V99.
001800     03  FILLER                  PIC X(06)    VALUE SPACES.
001900*///////////////////////////////////////////////////////////////
