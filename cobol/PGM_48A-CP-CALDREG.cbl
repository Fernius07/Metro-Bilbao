000100*///////////////// (EXCEP-CALENDARIO) ////////////////////////////
000200**************************************
000300*   LAYOUT EXCEPCION DE CALENDARIO   *
000400*   (GTFS CALENDAR_DATES)            *
000500*     LARGO REGISTRO = 25 BYTES      *
000600*     ENTRADA EXCALEND.TXT           *
000700*     PASA SIN CAMBIOS AL CONVERSOR  *
000800**************************************
000900 01  REG-CALEXCEP.
001000     03  CEX-SERV-ID             PIC X(10)    VALUE SPACES.
001100     03  CEX-FECHA               PIC 9(08)    VALUE ZEROS.
001200     03  CEX-TIPO-EXCEP          PIC 9        VALUE ZERO.
001300*        1 = SERVICIO AGREGADO    2 = SERVICIO SUPRIMIDO
001400     03  FILLER                  PIC X(06)    VALUE SPACES.
001500*///////////////////////////////////////////////////////////////
