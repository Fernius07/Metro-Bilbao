000100*///////////////// (VIAJES) //////////////////////////////////////
000200**************************************
000300*     LAYOUT VIAJE (GTFS TRIPS)      *
000400*     LARGO REGISTRO = 60 BYTES      *
000500*     ENTRADA VIAJES.TXT             *
000600**************************************
000700 01  REG-VIAJE.
000800     03  VIA-ID                  PIC X(15)    VALUE SPACES.
000900     03  VIA-LIN-ID              PIC X(10)    VALUE SPACES.
001000     03  VIA-SERV-ID             PIC X(10)    VALUE SPACES.
001100     03  VIA-TRZ-ID              PIC X(10)    VALUE SPACES.
001200     03  VIA-DIRECCION           PIC X(01)    VALUE SPACES.
001300     03  FILLER                  PIC X(14)    VALUE SPACES.
001400*///////////////////////////////////////////////////////////////
