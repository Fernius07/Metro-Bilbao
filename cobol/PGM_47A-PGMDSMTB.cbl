000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMDSMTB.
000300 AUTHOR.        J ETXEBERRIA.
000400 INSTALLATION.  CPD METRO BILBAO.
000500 DATE-WRITTEN.  15/03/1994.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - EXPLOTACION.
000800******************************************************************
000900*                 HISTORIAL DE CAMBIOS - PGMDSMTB                *
001000* ---------------------------------------------------------------*
001100* 15/03/94 JEB OT-9402  ALTA INICIAL. RUTINA DE DISTANCIA        *
001200*                       HAVERSINE ENTRE DOS PUNTOS LAT/LON.      *
001300*                       NO HAY FUNCION TRIGONOMETRICA EN EL      *
001400*                       COMPILADOR DE EXPLOTACION: SENO, COSENO, *
001500*                       RAIZ Y ARCOTANGENTE SE CALCULAN A MANO   *
001600*                       POR SERIE DE TAYLOR / NEWTON-RAPHSON.    *
001700* 02/09/94 JEB OT-9451  AJUSTE CANTIDAD DE TERMINOS DE LA SERIE   *
001800*                       DE SENO/COSENO: CON 6 TERMINOS SOBRABA   *
001900*                       ERROR EN TRAZAS LARGAS (LINEA 1).        *
002000* 21/11/95 AUR OT-9533  CORRECCION: ARCOTANGENTE NO CONVERGIA    *
002100*                       BIEN CERCA DE RATIO=1; SE AGREGA REDUC-  *
002200*                       CION PI/2 - ARCOTAN(1/R) PARA RATIO > 1. *
002300* 14/05/96 AUR OT-9618  RADIO DE LA TIERRA PASADO A CONSTANTE DE *
002400*                       TRABAJO (ANTES VENIA HARDCODEADO ADENTRO *
002500*                       DEL CALCULO). SIN CAMBIO DE RESULTADO.   *
002600* 03/02/98 MZB OT-9804  REVISION Y2K: FECHA DE ESCRITURA Y LOS   *
002700*                       COMENTARIOS DE ARRIBA NO TENIAN SIGLO;   *
002800*                       SE DEJAN EN FORMATO DD/MM/AAAA COMPLETO. *
002900* 19/08/99 MZB OT-9922  SE AGREGA DISPLAY DE CONTROL CUANDO LA   *
003000*                       RAIZ DE (1-A) SALE CERO (PUNTOS CASI     *
003100*                       ANTIPODALES); NO DEBERIA PASAR EN RED    *
003200*                       DE METRO PERO SE CUBRE POR PRUDENCIA.    *
003300* 11/06/02 IGK OT-0231  LIMPIEZA DE COMENTARIOS Y RENOMBRADO DE  *
003400*                       ALGUNOS CAMPOS DE TRABAJO PARA ALINEAR   *
003500*                       CON EL RESTO DE LA COPY WKTBMTB. SE      *
003600*                       AGREGAN VISTAS REDEFINIDAS DE LAS AREAS  *
003700*                       DE TRABAJO PARA EL VOLCADO DE CONTROL    *
003800*                       DEL CASO ANTIPODAL (OT-9922).            *
003900******************************************************************
004000*    PROPOSITO:                                                 *
004100*    RECIBE DOS PARES LATITUD/LONGITUD EN GRADOS (CON DECIMALES) *
004200*    Y DEVUELVE LA DISTANCIA ORTODROMICA (GRAN CIRCULO) ENTRE    *
004300*    AMBOS PUNTOS EN METROS, SIN REDONDEAR. EL REDONDEO A 2      *
004400*    DECIMALES LO HACE EL PROGRAMA QUE LLAMA, SOBRE LA SUMA      *
004500*    ACUMULADA (VER PGMCVMTB, REGLA R-3 Y R-5 DE LA FUNCIONAL).  *
004600******************************************************************
004700
004800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100
005200 SPECIAL-NAMES.
005300     CLASS NUMERICA-VALIDA IS '0' THRU '9'.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 WORKING-STORAGE SECTION.
006300*=======================*
006400
006500*----------- CONSTANTES MATEMATICAS ----------------------------
006600 77  WS-PI                PIC S9V9(12) COMP-3
006700                           VALUE 3.141592653590.
006800 77  WS-GRADOS-A-RAD      PIC S9V9(12) COMP-3
006900                           VALUE 0.017453292520.
007000 77  WS-RADIO-TIERRA-MTS  PIC S9(7)    COMP-3 VALUE 6371000.
007100
007200*----------- AREA DE TRABAJO RECIBIDA ---------------------------
007300 01  WS-RECIBIDO.
007400     03  WS-REC-LAT-1     PIC S9(3)V9(6) COMP-3 VALUE ZERO.
007500     03  WS-REC-LON-1     PIC S9(3)V9(6) COMP-3 VALUE ZERO.
007600     03  WS-REC-LAT-2     PIC S9(3)V9(6) COMP-3 VALUE ZERO.
007700     03  WS-REC-LON-2     PIC S9(3)V9(6) COMP-3 VALUE ZERO.
007800     03  FILLER           PIC X(02) VALUE SPACES.
007900
008000*    MISMA AREA VISTA COMO DOS PUNTOS (ORIGEN/DESTINO) PARA LA
008100*    LINEA DE TRAZA QUE SE IMPRIME EN 9999-FINAL (OT-0231).
008200 01  WS-RECIBIDO-PARES REDEFINES WS-RECIBIDO.
008300     03  WS-REC-PUNTO-ORIGEN.
008400         05  WS-RPO-LATITUD   PIC S9(3)V9(6) COMP-3.
008500         05  WS-RPO-LONGITUD  PIC S9(3)V9(6) COMP-3.
008600     03  WS-REC-PUNTO-DESTINO.
008700         05  WS-RPD-LATITUD   PIC S9(3)V9(6) COMP-3.
008800         05  WS-RPD-LONGITUD  PIC S9(3)V9(6) COMP-3.
008900     03  FILLER               PIC X(02).
009000
009100*----------- RADIANES -------------------------------------------
009200 01  WS-RADIANES.
009300     03  WS-PHI-1         PIC S9(3)V9(12) COMP-3 VALUE ZERO.
009400     03  WS-PHI-2         PIC S9(3)V9(12) COMP-3 VALUE ZERO.
009500     03  WS-LAMBDA-1      PIC S9(3)V9(12) COMP-3 VALUE ZERO.
009600     03  WS-LAMBDA-2      PIC S9(3)V9(12) COMP-3 VALUE ZERO.
009700     03  WS-DELTA-PHI     PIC S9(3)V9(12) COMP-3 VALUE ZERO.
009800     03  WS-DELTA-LAMBDA  PIC S9(3)V9(12) COMP-3 VALUE ZERO.
009900     03  FILLER           PIC X(02) VALUE SPACES.
010000
010100*    MISMA AREA DE RADIANES VISTA COMO DOS GRUPOS DE LATITUD/
010200*    LONGITUD MAS EL PAR DE DELTAS, PARA EL DISPLAY DE CONTROL.
010300 01  WS-RADIANES-PARES REDEFINES WS-RADIANES.
010400     03  WS-RDP-ORIGEN.
010500         05  WS-RDP-PHI-1     PIC S9(3)V9(12) COMP-3.
010600         05  WS-RDP-LAMBDA-1  PIC S9(3)V9(12) COMP-3.
010700     03  WS-RDP-DESTINO.
010800         05  WS-RDP-PHI-2     PIC S9(3)V9(12) COMP-3.
010900         05  WS-RDP-LAMBDA-2  PIC S9(3)V9(12) COMP-3.
011000     03  WS-RDP-DELTAS.
011100         05  WS-RDP-DELTA-PHI    PIC S9(3)V9(12) COMP-3.
011200         05  WS-RDP-DELTA-LAMBDA PIC S9(3)V9(12) COMP-3.
011300     03  FILLER                  PIC X(02).
011400
011500*----------- RESULTADOS INTERMEDIOS HAVERSINE --------------------
011600 77  WS-SIN-MEDIO-DPHI    PIC S9(3)V9(12) COMP-3 VALUE ZERO.
011700 77  WS-SIN-MEDIO-DLAM    PIC S9(3)V9(12) COMP-3 VALUE ZERO.
011800 77  WS-COS-PHI-1         PIC S9(3)V9(12) COMP-3 VALUE ZERO.
011900 77  WS-COS-PHI-2         PIC S9(3)V9(12) COMP-3 VALUE ZERO.
012000 77  WS-VALOR-A           PIC S9(3)V9(12) COMP-3 VALUE ZERO.
012100 77  WS-UNO-MENOS-A       PIC S9(3)V9(12) COMP-3 VALUE ZERO.
012200 77  WS-RAIZ-A            PIC S9(3)V9(12) COMP-3 VALUE ZERO.
012300 77  WS-RAIZ-UNO-MENOS-A  PIC S9(3)V9(12) COMP-3 VALUE ZERO.
012400 77  WS-ANGULO-CENTRAL    PIC S9(3)V9(12) COMP-3 VALUE ZERO.
012500
012600*----------- AREA GENERICA PARA LAS SUBRUTINAS DE SERIE ----------
012700*    (SE REUTILIZA PARA SENO, COSENO, RAIZ Y ARCOTANGENTE;
012800*     CADA PERFORM LA CARGA, LA USA Y SE OLVIDA DE ELLA).
012900 01  WS-SERIE-TRABAJO.
013000     03  WS-SER-ANGULO       PIC S9(3)V9(12) COMP-3 VALUE ZERO.
013100     03  WS-SER-RESULTADO    PIC S9(3)V9(12) COMP-3 VALUE ZERO.
013200     03  WS-SER-TERMINO      PIC S9(3)V9(12) COMP-3 VALUE ZERO.
013300     03  WS-SER-POTENCIA     PIC S9(3)V9(12) COMP-3 VALUE ZERO.
013400     03  WS-SER-FACTORIAL    PIC S9(9)       COMP-3 VALUE ZERO.
013500     03  WS-SER-SIGNO        PIC S9           COMP   VALUE +1.
013600     03  WS-SER-TERMINO-CANT PIC S9(3)        COMP   VALUE ZERO.
013700     03  FILLER              PIC X(02) VALUE SPACES.
013800
013900*    MISMA AREA DE LA SERIE VISTA COMO UN PAR ANGULO/RESULTADO
014000*    Y UN PAR POTENCIA/FACTORIAL, USADA SOLO PARA EL VOLCADO DE
014100*    CONTROL CUANDO LA RAIZ SALE CERO (VER OT-9922).
014200 01  WS-SERIE-TRABAJO-ALT REDEFINES WS-SERIE-TRABAJO.
014300     03  WS-STA-ANGULO-RESULTADO.
014400         05  WS-STA-ANGULO       PIC S9(3)V9(12) COMP-3.
014500         05  WS-STA-RESULTADO    PIC S9(3)V9(12) COMP-3.
014600     03  WS-STA-TERMINO-POTENCIA.
014700         05  WS-STA-TERMINO      PIC S9(3)V9(12) COMP-3.
014800         05  WS-STA-POTENCIA     PIC S9(3)V9(12) COMP-3.
014900     03  WS-STA-FACTORIAL        PIC S9(9)       COMP-3.
015000     03  WS-STA-SIGNO            PIC S9           COMP.
015100     03  WS-STA-TERMINO-CANT     PIC S9(3)        COMP.
015200     03  FILLER                  PIC X(02).
015300
015400 77  WS-RAIZ-VALOR        PIC S9(3)V9(12) COMP-3 VALUE ZERO.
015500 77  WS-RAIZ-ESTIMADO     PIC S9(3)V9(12) COMP-3 VALUE ZERO.
015600 77  WS-RAIZ-ITERACION    PIC S9(3)        COMP   VALUE ZERO.
015700
015800 77  WS-ATAN-RATIO        PIC S9(3)V9(12) COMP-3 VALUE ZERO.
015900 77  WS-ATAN-INVERTIDO    PIC X            VALUE 'N'.
016000     88  ATAN-SE-INVIRTIO               VALUE 'Y'.
016100     88  ATAN-NO-SE-INVIRTIO            VALUE 'N'.
016200
016300 77  WS-RETORNO-OK        PIC S9(4) COMP VALUE ZERO.
016400
016500*-------------------------------------------------------------
016600 LINKAGE SECTION.
016700*================*
016800 01  LK-COMUNICACION.
016900     03  LK-LATITUD-1     PIC S9(3)V9(6).
017000     03  LK-LONGITUD-1    PIC S9(3)V9(6).
017100     03  LK-LATITUD-2     PIC S9(3)V9(6).
017200     03  LK-LONGITUD-2    PIC S9(3)V9(6).
017300     03  LK-DISTANCIA     PIC S9(7)V9(6).
017400     03  FILLER           PIC X(10).
017500
017600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
017700 PROCEDURE DIVISION USING LK-COMUNICACION.
017800
017900 MAIN-PROGRAM-I.
018000
018100     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
018200     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
018300     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
018400
018500 MAIN-PROGRAM-F. GOBACK.
018600
018700
018800*---------------------------------------------------------------
018900 1000-INICIO-I.
019000
019100     MOVE ZEROS            TO RETURN-CODE
019200     MOVE LK-LATITUD-1      TO WS-REC-LAT-1
019300     MOVE LK-LONGITUD-1     TO WS-REC-LON-1
019400     MOVE LK-LATITUD-2      TO WS-REC-LAT-2
019500     MOVE LK-LONGITUD-2     TO WS-REC-LON-2
019600
019700     COMPUTE WS-PHI-1    = WS-REC-LAT-1 * WS-GRADOS-A-RAD
019800     COMPUTE WS-PHI-2    = WS-REC-LAT-2 * WS-GRADOS-A-RAD
019900     COMPUTE WS-LAMBDA-1 = WS-REC-LON-1 * WS-GRADOS-A-RAD
020000     COMPUTE WS-LAMBDA-2 = WS-REC-LON-2 * WS-GRADOS-A-RAD
020100
020200     COMPUTE WS-DELTA-PHI    = WS-PHI-2    - WS-PHI-1
020300     COMPUTE WS-DELTA-LAMBDA = WS-LAMBDA-2 - WS-LAMBDA-1.
020400
020500 1000-INICIO-F. EXIT.
020600
020700
020800*---------------------------------------------------------------
020900*    FORMULA DE HAVERSINE (VER COMENTARIO DE CABECERA):
021000*    A = SEN2(DPHI/2) + COS(PHI1)*COS(PHI2)*SEN2(DLAMBDA/2)
021100*    D = R * 2 * ATAN2(RAIZ(A), RAIZ(1-A))
021200*---------------------------------------------------------------
021300 2000-PROCESO-I.
021400
021500     COMPUTE WS-SER-ANGULO = WS-DELTA-PHI / 2
021600     PERFORM 3000-SENO-SERIE-I THRU 3000-SENO-SERIE-F
021700     MOVE WS-SER-RESULTADO TO WS-SIN-MEDIO-DPHI
021800
021900     COMPUTE WS-SER-ANGULO = WS-DELTA-LAMBDA / 2
022000     PERFORM 3000-SENO-SERIE-I THRU 3000-SENO-SERIE-F
022100     MOVE WS-SER-RESULTADO TO WS-SIN-MEDIO-DLAM
022200
022300     MOVE WS-PHI-1 TO WS-SER-ANGULO
022400     PERFORM 4000-COSENO-SERIE-I THRU 4000-COSENO-SERIE-F
022500     MOVE WS-SER-RESULTADO TO WS-COS-PHI-1
022600
022700     MOVE WS-PHI-2 TO WS-SER-ANGULO
022800     PERFORM 4000-COSENO-SERIE-I THRU 4000-COSENO-SERIE-F
022900     MOVE WS-SER-RESULTADO TO WS-COS-PHI-2
023000
023100     COMPUTE WS-VALOR-A ROUNDED =
023200             (WS-SIN-MEDIO-DPHI * WS-SIN-MEDIO-DPHI)
023300           + (WS-COS-PHI-1 * WS-COS-PHI-2
023400              * WS-SIN-MEDIO-DLAM * WS-SIN-MEDIO-DLAM)
023500
023600     IF WS-VALOR-A > 1
023700        MOVE 1 TO WS-VALOR-A
023800     END-IF
023900     IF WS-VALOR-A < 0
024000        MOVE 0 TO WS-VALOR-A
024100     END-IF
024200
024300     COMPUTE WS-UNO-MENOS-A = 1 - WS-VALOR-A
024400
024500     MOVE WS-VALOR-A      TO WS-RAIZ-VALOR
024600     PERFORM 5000-RAIZ-NEWTON-I THRU 5000-RAIZ-NEWTON-F
024700     MOVE WS-RAIZ-ESTIMADO TO WS-RAIZ-A
024800
024900     MOVE WS-UNO-MENOS-A  TO WS-RAIZ-VALOR
025000     PERFORM 5000-RAIZ-NEWTON-I THRU 5000-RAIZ-NEWTON-F
025100     MOVE WS-RAIZ-ESTIMADO TO WS-RAIZ-UNO-MENOS-A
025200
025300     IF WS-RAIZ-UNO-MENOS-A = 0
025400        DISPLAY '* PGMDSMTB - PUNTOS CASI ANTIPODALES, A=1 '
025500        DISPLAY '* PGMDSMTB - ORIGEN  = ' WS-REC-PUNTO-ORIGEN
025600        DISPLAY '* PGMDSMTB - DESTINO = ' WS-REC-PUNTO-DESTINO
025700        DISPLAY '* PGMDSMTB - RADIANES ORIGEN/DESTINO = '
025800                 WS-RDP-ORIGEN '/' WS-RDP-DESTINO
025900        DISPLAY '* PGMDSMTB - ULTIMA SERIE (ANG/RES) = '
026000                 WS-STA-ANGULO-RESULTADO
026100        COMPUTE WS-ANGULO-CENTRAL = WS-PI / 2
026200     ELSE
026300        COMPUTE WS-ATAN-RATIO = WS-RAIZ-A / WS-RAIZ-UNO-MENOS-A
026400        PERFORM 6000-ARCOTAN-SERIE-I THRU 6000-ARCOTAN-SERIE-F
026500        MOVE WS-SER-RESULTADO TO WS-ANGULO-CENTRAL
026600     END-IF
026700
026800     COMPUTE LK-DISTANCIA ROUNDED =
026900             2 * WS-RADIO-TIERRA-MTS * WS-ANGULO-CENTRAL.
027000
027100 2000-PROCESO-F. EXIT.
027200
027300
027400*---------------------------------------------------------------
027500*    SENO POR SERIE DE TAYLOR (8 TERMINOS):
027600*    SEN(X) = X - X3/3! + X5/5! - X7/7! + ...
027700*---------------------------------------------------------------
027800 3000-SENO-SERIE-I.
027900
028000     MOVE WS-SER-ANGULO   TO WS-SER-RESULTADO
028100     MOVE WS-SER-ANGULO   TO WS-SER-POTENCIA
028200     MOVE +1              TO WS-SER-FACTORIAL
028300     MOVE -1               TO WS-SER-SIGNO
028400     MOVE 1                TO WS-SER-TERMINO-CANT
028500
028600     PERFORM 3100-SENO-TERMINO-I THRU 3100-SENO-TERMINO-F
028700             VARYING WS-SER-TERMINO-CANT
028800             FROM 1 BY 1
028900             UNTIL WS-SER-TERMINO-CANT > 7.
029000
029100 3000-SENO-SERIE-F. EXIT.
029200
029300 3100-SENO-TERMINO-I.
029400
029500*        POTENCIA PASA DE X**(2N-1) A X**(2N+1); FACTORIAL PASA
029600*        DE (2N-1)! A (2N+1)! MULTIPLICANDO POR 2N Y POR (2N+1).
029700     COMPUTE WS-SER-POTENCIA = WS-SER-POTENCIA
029800                              * WS-SER-ANGULO * WS-SER-ANGULO
029900     COMPUTE WS-SER-FACTORIAL = WS-SER-FACTORIAL
030000                              * (2 * WS-SER-TERMINO-CANT)
030100                              * ((2 * WS-SER-TERMINO-CANT) + 1)
030200     COMPUTE WS-SER-TERMINO ROUNDED =
030300             (WS-SER-POTENCIA / WS-SER-FACTORIAL) * WS-SER-SIGNO
030400     ADD WS-SER-TERMINO TO WS-SER-RESULTADO
030500     COMPUTE WS-SER-SIGNO = WS-SER-SIGNO * -1.
030600
030700 3100-SENO-TERMINO-F. EXIT.
030800
030900
031000*---------------------------------------------------------------
031100*    COSENO POR SERIE DE TAYLOR (8 TERMINOS):
031200*    COS(X) = 1 - X2/2! + X4/4! - X6/6! + ...
031300*---------------------------------------------------------------
031400 4000-COSENO-SERIE-I.
031500
031600     MOVE 1                TO WS-SER-RESULTADO
031700     MOVE 1                TO WS-SER-POTENCIA
031800     MOVE +1               TO WS-SER-FACTORIAL
031900     MOVE -1                TO WS-SER-SIGNO
032000     MOVE 1                 TO WS-SER-TERMINO-CANT
032100
032200     PERFORM 4100-COSENO-TERMINO-I THRU 4100-COSENO-TERMINO-F
032300             VARYING WS-SER-TERMINO-CANT
032400             FROM 1 BY 1
032500             UNTIL WS-SER-TERMINO-CANT > 7.
032600
032700 4000-COSENO-SERIE-F. EXIT.
032800
032900 4100-COSENO-TERMINO-I.
033000
033100*        POTENCIA PASA DE X**(2N-2) A X**(2N); FACTORIAL PASA
033200*        DE (2N-2)! A (2N)! MULTIPLICANDO POR (2N-1) Y POR 2N.
033300     COMPUTE WS-SER-POTENCIA = WS-SER-POTENCIA
033400                              * WS-SER-ANGULO * WS-SER-ANGULO
033500     COMPUTE WS-SER-FACTORIAL = WS-SER-FACTORIAL
033600                              * ((2 * WS-SER-TERMINO-CANT) - 1)
033700                              * (2 * WS-SER-TERMINO-CANT)
033800     COMPUTE WS-SER-TERMINO ROUNDED =
033900             (WS-SER-POTENCIA / WS-SER-FACTORIAL) * WS-SER-SIGNO
034000     ADD WS-SER-TERMINO TO WS-SER-RESULTADO
034100     COMPUTE WS-SER-SIGNO = WS-SER-SIGNO * -1.
034200
034300 4100-COSENO-TERMINO-F. EXIT.
034400
034500
034600*---------------------------------------------------------------
034700*    RAIZ CUADRADA POR NEWTON-RAPHSON (15 ITERACIONES).
034800*    X(N+1) = ( X(N) + V / X(N) ) / 2
034900*---------------------------------------------------------------
035000 5000-RAIZ-NEWTON-I.
035100
035200     IF WS-RAIZ-VALOR = 0
035300        MOVE 0 TO WS-RAIZ-ESTIMADO
035400     ELSE
035500        IF WS-RAIZ-VALOR < 1
035600           MOVE WS-RAIZ-VALOR TO WS-RAIZ-ESTIMADO
035700        ELSE
035800           COMPUTE WS-RAIZ-ESTIMADO = WS-RAIZ-VALOR / 2
035900        END-IF
036000
036100        PERFORM 5100-RAIZ-ITERAR-I THRU 5100-RAIZ-ITERAR-F
036200                VARYING WS-RAIZ-ITERACION
036300                FROM 1 BY 1
036400                UNTIL WS-RAIZ-ITERACION > 15
036500     END-IF.
036600
036700 5000-RAIZ-NEWTON-F. EXIT.
036800
036900 5100-RAIZ-ITERAR-I.
037000
037100     COMPUTE WS-RAIZ-ESTIMADO ROUNDED =
037200             (WS-RAIZ-ESTIMADO
037300              + (WS-RAIZ-VALOR / WS-RAIZ-ESTIMADO)) / 2.
037400
037500 5100-RAIZ-ITERAR-F. EXIT.
037600
037700
037800*---------------------------------------------------------------
037900*    ARCOTANGENTE POR SERIE DE TAYLOR (20 TERMINOS), CON
038000*    REDUCCION PI/2 - ARCOTAN(1/R) CUANDO EL RATIO ES > 1
038100*    (LA SERIE SOLO CONVERGE BIEN PARA RATIO <= 1).
038200*---------------------------------------------------------------
038300 6000-ARCOTAN-SERIE-I.
038400
038500     SET ATAN-NO-SE-INVIRTIO TO TRUE
038600
038700     IF WS-ATAN-RATIO > 1
038800        COMPUTE WS-SER-ANGULO = 1 / WS-ATAN-RATIO
038900        SET ATAN-SE-INVIRTIO TO TRUE
039000     ELSE
039100        MOVE WS-ATAN-RATIO TO WS-SER-ANGULO
039200     END-IF
039300
039400     MOVE WS-SER-ANGULO   TO WS-SER-RESULTADO
039500     MOVE WS-SER-ANGULO   TO WS-SER-POTENCIA
039600     MOVE +1               TO WS-SER-SIGNO
039700     MOVE 1                 TO WS-SER-TERMINO-CANT
039800
039900     PERFORM 6100-ARCOTAN-TERMINO-I THRU 6100-ARCOTAN-TERMINO-F
040000             VARYING WS-SER-TERMINO-CANT
040100             FROM 1 BY 1
040200             UNTIL WS-SER-TERMINO-CANT > 19
040300
040400     IF ATAN-SE-INVIRTIO
040500        COMPUTE WS-SER-RESULTADO = (WS-PI / 2) - WS-SER-RESULTADO
040600     END-IF.
040700
040800 6000-ARCOTAN-SERIE-F. EXIT.
040900
041000 6100-ARCOTAN-TERMINO-I.
041100
041200     COMPUTE WS-SER-SIGNO = WS-SER-SIGNO * -1
041300     COMPUTE WS-SER-POTENCIA = WS-SER-POTENCIA
041400                              * WS-SER-ANGULO * WS-SER-ANGULO
041500     COMPUTE WS-SER-TERMINO ROUNDED =
041600             (WS-SER-POTENCIA
041700              / ((2 * WS-SER-TERMINO-CANT) + 1)) * WS-SER-SIGNO
041800     ADD WS-SER-TERMINO TO WS-SER-RESULTADO.
041900
042000 6100-ARCOTAN-TERMINO-F. EXIT.
042100
042200
042300*---------------------------------------------------------------
042400 9999-FINAL-I.
042500
042600     DISPLAY 'PGMDSMTB - DISTANCIA CALCULADA (MTS) = '
042700              LK-DISTANCIA.
042800
042900 9999-FINAL-F. EXIT.
