000100******************************************************************
000200* TABLAS DE TRABAJO EN MEMORIA - LOTE NOCTURNO GTFS METRO BILBAO *
000300*        LIBRARY(USUARIO.METRO.COPYLIB(WKTBMTB))                 *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        NAMES(WK-)                                              *
000700* ... COPY COMPARTIDA POR PGMCVMTB (CONVERSOR) Y PGMVLMTB        *
000800*     (VALIDADOR). AMBOS CARGAN LAS MISMAS OCHO TABLAS DE        *
000900*     ENTRADA Y LAS DEJAN ORDENADAS POR CLAVE PARA PODER HACER   *
001000*     SEARCH ALL (BUSQUEDA BINARIA) EN LUGAR DE ARCHIVOS VSAM.   *
001100*     IDEA DE TABLA/INDICE TOMADA DEL TP2 DE ALGORITMOS (OCCURS  *
001200*     INDEXED BY / SEARCH ALL), NO DE UN CURSO DB2.              *
001300******************************************************************
001400 01  WK-PARADA-TAB.
001500     03  WK-PRD-CANT             PIC S9(5)  COMP VALUE ZERO.
001600     03  WK-PRD-FILA OCCURS 500 TIMES
001700                     ASCENDING KEY IS WK-PRD-ID
001800                     INDEXED BY IX-PRD.
001900         05  WK-PRD-ID           PIC X(10)  VALUE SPACES.
002000         05  WK-PRD-NOMBRE       PIC X(30)  VALUE SPACES.
002100         05  WK-PRD-LATITUD      PIC S9(3)V9(6) COMP VALUE ZERO.
002200         05  WK-PRD-LONGITUD     PIC S9(3)V9(6) COMP VALUE ZERO.
002300*            TERMINAL CANONICO (REGLA R-6); BLANCO = NO TERMINAL
002400         05  WK-PRD-TERMINAL     PIC X(14)  VALUE SPACES.
002500     03  FILLER                  PIC X(01)  VALUE SPACES.
002600
002700 01  WK-LINEA-TAB.
002800     03  WK-LIN-CANT             PIC S9(5)  COMP VALUE ZERO.
002900     03  WK-LIN-FILA OCCURS 50 TIMES
003000                     ASCENDING KEY IS WK-LIN-ID
003100                     INDEXED BY IX-LIN.
003200         05  WK-LIN-ID           PIC X(10)  VALUE SPACES.
003300     03  FILLER                  PIC X(01)  VALUE SPACES.
003400
003500 01  WK-TRAZA-TAB.
003600     03  WK-TRZ-CANT             PIC S9(5)  COMP VALUE ZERO.
003700     03  WK-TRZ-FILA OCCURS 5000 TIMES
003800                     ASCENDING KEY IS WK-TRZ-ID WK-TRZ-SECUENCIA
003900                     INDEXED BY IX-TRZ.
004000         05  WK-TRZ-ID           PIC X(10)  VALUE SPACES.
004100         05  WK-TRZ-SECUENCIA    PIC 9(5)   COMP VALUE ZERO.
004200         05  WK-TRZ-LATITUD      PIC S9(3)V9(6) COMP VALUE ZERO.
004300         05  WK-TRZ-LONGITUD     PIC S9(3)V9(6) COMP VALUE ZERO.
004400         05  WK-TRZ-DIST-ACUM    PIC 9(7)V99    COMP VALUE ZERO.
004500     03  FILLER                  PIC X(01)  VALUE SPACES.
004600
004700*    UNA FILA POR CADA TRAZA DISTINTA, CON SU DISTANCIA TOTAL
004800*    (DISTANCIA DEL ULTIMO PUNTO). USADA PARA LA EXISTENCIA DE
004900*    SHAPE-ID EN EL VALIDADOR (REGLA V-3) SIN RECORRER TRAZA-TAB.
005000 01  WK-TRAZATOT-TAB.
005100     03  WK-TTZ-CANT             PIC S9(5)  COMP VALUE ZERO.
005200     03  WK-TTZ-FILA OCCURS 500 TIMES
005300                     ASCENDING KEY IS WK-TTZ-ID
005400                     INDEXED BY IX-TTZ.
005500         05  WK-TTZ-ID           PIC X(10)  VALUE SPACES.
005600         05  WK-TTZ-DISTANCIA    PIC 9(7)V99 COMP VALUE ZERO.
005700     03  FILLER                  PIC X(01)  VALUE SPACES.
005800
005900 01  WK-CALENDARIO-TAB.
006000     03  WK-CAL-CANT             PIC S9(5)  COMP VALUE ZERO.
006100     03  WK-CAL-FILA OCCURS 50 TIMES
006200                     ASCENDING KEY IS WK-CAL-ID
006300                     INDEXED BY IX-CAL.
006400         05  WK-CAL-ID           PIC X(10)  VALUE SPACES.
006500     03  FILLER                  PIC X(01)  VALUE SPACES.
006600
006700 01  WK-CALEXCEP-TAB.
006800     03  WK-CEX-CANT             PIC S9(5)  COMP VALUE ZERO.
006900     03  WK-CEX-FILA OCCURS 500 TIMES
007000                     ASCENDING KEY IS WK-CEX-ID
007100                     INDEXED BY IX-CEX.
007200         05  WK-CEX-ID           PIC X(10)  VALUE SPACES.
007300     03  FILLER                  PIC X(01)  VALUE SPACES.
007400
007500*    TODOS LOS HORARIOS (STOP_TIMES), ORDENADOS VIA+SECUENCIA.
007600 01  WK-HORARIO-TAB.
007700     03  WK-HOR-CANT             PIC S9(5)  COMP VALUE ZERO.
007800     03  WK-HOR-FILA OCCURS 20000 TIMES
007900                     ASCENDING KEY IS WK-HOR-VIA-ID
008000                                     WK-HOR-SECUENCIA
008100                     INDEXED BY IX-HOR.
008200         05  WK-HOR-VIA-ID       PIC X(15)  VALUE SPACES.
008300         05  WK-HOR-PRD-ID       PIC X(10)  VALUE SPACES.
008400         05  WK-HOR-SECUENCIA    PIC 9(4)   COMP VALUE ZERO.
008500         05  WK-HOR-SEG-LLEGADA  PIC 9(6)   COMP VALUE ZERO.
008600         05  WK-HOR-SEG-SALIDA   PIC 9(6)   COMP VALUE ZERO.
008700         05  WK-HOR-DISTANCIA    PIC 9(7)V99 COMP VALUE ZERO.
008800         05  WK-HOR-DIST-BLANCO  PIC X      VALUE 'N'.
008900             88  HOR-DIST-ERA-BLANCO         VALUE 'Y'.
009000             88  HOR-DIST-NO-ERA-BLANCO      VALUE 'N'.
009100*            BLANCO DE LLEGADA/SALIDA (USADO POR EL VALIDADOR,
009200*            REGLA V-4, PARA NO TOMAR UN HUECO COMO MEDIANOCHE).
009300         05  WK-HOR-LLEG-BLANCO  PIC X      VALUE 'N'.
009400             88  HOR-LLEG-ERA-BLANCO         VALUE 'Y'.
009500             88  HOR-LLEG-NO-ERA-BLANCO      VALUE 'N'.
009600         05  WK-HOR-SAL-BLANCO   PIC X      VALUE 'N'.
009700             88  HOR-SAL-ERA-BLANCO          VALUE 'Y'.
009800             88  HOR-SAL-NO-ERA-BLANCO       VALUE 'N'.
009900     03  FILLER                  PIC X(01)  VALUE SPACES.
010000
010100*    CABECERA DE CADA VIAJE (TRIP) CONSERVADO (TIENE HORARIOS).
010200 01  WK-VIAJE-TAB.
010300     03  WK-VIA-CANT             PIC S9(5)  COMP VALUE ZERO.
010400     03  WK-VIA-FILA OCCURS 3000 TIMES
010500                     ASCENDING KEY IS WK-VIA-ID
010600                     INDEXED BY IX-VIA.
010700         05  WK-VIA-ID               PIC X(15) VALUE SPACES.
010800         05  WK-VIA-LIN-ID            PIC X(10) VALUE SPACES.
010900         05  WK-VIA-SERV-ID           PIC X(10) VALUE SPACES.
011000         05  WK-VIA-TRZ-ID            PIC X(10) VALUE SPACES.
011100         05  WK-VIA-DIRECCION         PIC X(01) VALUE SPACES.
011200         05  WK-VIA-PRD-PRIMERA       PIC X(10) VALUE SPACES.
011300         05  WK-VIA-PRD-ULTIMA        PIC X(10) VALUE SPACES.
011400         05  WK-VIA-SEG-SALIDA-1RA    PIC 9(6)  COMP VALUE ZERO.
011500         05  WK-VIA-NUMERABLE         PIC X     VALUE 'N'.
011600             88  VIA-ES-NUMERABLE            VALUE 'Y'.
011700             88  VIA-NO-ES-NUMERABLE         VALUE 'N'.
011800         05  WK-VIA-PARIDAD           PIC X     VALUE SPACES.
011900             88  VIA-DIRECCION-PRINCIPAL     VALUE 'P'.
012000             88  VIA-DIRECCION-CONTRARIA     VALUE 'I'.
012100         05  WK-VIA-COD-RUTA          PIC 9(2)  COMP VALUE 99.
012200         05  WK-VIA-NUM-SERVICIO      PIC X(04) VALUE SPACES.
012300     03  FILLER                       PIC X(01) VALUE SPACES.
012400
012500*    PAR DE TERMINALES -> CODIGO DE RUTA (REGLA R-6, TABLA FIJA).
012600*    CARGADA POR REDEFINES SOBRE LITERALES (NO HAY ARCHIVO DE
012700*    PARAMETROS PARA SEIS PARES FIJOS).
012800 01  WK-PARCOD-INIC.
012900     03  FILLER PIC X(30) VALUE 'ETXEBARRI     PLENTZIA      38'.
013000     03  FILLER PIC X(30) VALUE 'ETXEBARRI     SOPELA        37'.
013100     03  FILLER PIC X(30) VALUE 'ETXEBARRI     LARRABASTERRA 35'.
013200     03  FILLER PIC X(30) VALUE 'ETXEBARRI     IBARBENGOA    32'.
013300     03  FILLER PIC X(30) VALUE 'ETXEBARRI     SAN INAZIO    31'.
013400     03  FILLER PIC X(30) VALUE 'BASAURI       KABIEZES      25'.
013500 01  WK-PARCOD-TAB REDEFINES WK-PARCOD-INIC.
013600     03  WK-PCD-FILA OCCURS 6 TIMES INDEXED BY IX-PCD.
013700         05  WK-PCD-TERM-A        PIC X(14).
013800         05  WK-PCD-TERM-B        PIC X(14).
013900         05  WK-PCD-CODIGO        PIC 9(2).
014000
014100*    CAMPO DE TRABAJO PARA PARTIR "HH:MM:SS" EN HH/MM/SS (R-4).
014200*    UN SOLO REDEFINES COMPARTIDO POR LAS DOS PASADAS DE HORA
014300*    (LLEGADA Y SALIDA); SE MUEVE EL TEXTO ACA ANTES DE PARTIR.
014400 01  WK-HORA-PARSE.
014500     03  WK-HORA-TEXTO           PIC X(08)  VALUE SPACES.
014600     03  WK-HORA-CAMPOS REDEFINES WK-HORA-TEXTO.
014700         05  WK-HORA-HH          PIC 99.
014800         05  FILLER              PIC X.
014900         05  WK-HORA-MM          PIC 99.
015000         05  FILLER              PIC X.
015100         05  WK-HORA-SS          PIC 99.
015200     03  WK-HORA-SEGUNDOS        PIC 9(6)   COMP VALUE ZERO.
015300
015400*    CONTADORES DE FASE COMUNES A LAS DOS PASADAS.
015500 01  WK-CONTADORES-COMUNES.
015600     03  WK-I                    PIC S9(5)  COMP VALUE ZERO.
015700     03  WK-J                    PIC S9(5)  COMP VALUE ZERO.
015800     03  WK-SW-CAMBIO             PIC X     VALUE 'N'.
015900         88  WK-HUBO-CAMBIO              VALUE 'Y'.
016000         88  WK-NO-HUBO-CAMBIO           VALUE 'N'.
016100     03  FILLER                  PIC X(01) VALUE SPACES.
